000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG010.
000400 AUTHOR.        R.CASSANO.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  11/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 01 DO JOB NOTURNO - CARGA BRONZE (INGESTAO)
001200*--------------------------------------------------------------*
001300* OBJETIVO: LER CADA ARQUIVO BRUTO RECEBIDO DO FORNECEDOR DE
001400*           DADOS, CONTAR OS REGISTROS, GRAVAR SEM ALTERACAO
001500*           NA AREA DE ESTAGIO (STAGE) E EMITIR A SECAO DE
001600*           INGESTAO DO RELATORIO RESUMO-JOB.  UM ARQUIVO QUE
001700*           NAO ABRE E REGISTRADO COMO FALHA E O PASSO SEGUE
001800*           PARA OS DEMAIS ARQUIVOS.
001900*--------------------------------------------------------------*
002000* ORDEM DO JOB (JCL FJOBF1):
002100*   PASSO 01  F1PRG010  INGESTAO            (ESTE PROGRAMA)
002200*   PASSO 02  F1PRG020  TRATAMENTO DIMENSOES
002300*   PASSO 03  F1PRG030  PROCESSAMENTO INCREMENTAL (FATOS)
002400*   PASSO 04  F1PRG041  ANALYTICS - PILOTOS
002500*   PASSO 05  F1PRG042  ANALYTICS - EQUIPES
002600*   PASSO 06  F1PRG043  ANALYTICS - AUTODROMOS
002700*   PASSO 07  F1PRG044  ANALYTICS - RESULTADOS ENRIQUECIDOS
002800*   PASSO 08  F1PRG050  RESUMO FINAL E VALIDACAO DE CONCLUSAO
002900* O RESUMO-JOB (RUN-SUMMARY) E UM UNICO ARQUIVO DE RELATORIO
003000* SYSOUT COMPARTILHADO ENTRE OS PASSOS: ESTE PASSO O ABRE EM
003100* OUTPUT (CRIA), OS DEMAIS EM EXTEND (DISP=MOD NA JCL).
003200*------------------> HISTORICO DE MANUTENCAO <------------------*
003300* DATA       PROG.  RQ-NUM   DESCRICAO
003400* ---------  -----  -------  ----------------------------------
003500* 11/03/1991 RCS    F1-0001  VERSAO INICIAL - 5 ARQUIVOS BRUTOS
003600* 02/09/1992 RCS    F1-0014  INCLUIDOS PIT-STOPS E LAP-TIMES
003700* 19/01/1994 MTV    F1-0022  INCLUIDA QUALIFYING E STANDINGS
003800* 07/07/1995 MTV    F1-0031  AJUSTE CONTROLE DE ABERTURA FALHA
003900* 14/11/1996 JBC    F1-0044  INCLUIDOS DRIVER/CONSTR STANDINGS
004000* 23/05/1997 JBC    F1-0049  INCLUIDO SPRINT-RESULTS (PASS-THRU)
004100* 30/01/1998 DAS    F1-0057  TOTALIZADOR CTL-RUNSTAT P/ PASSO 08
004200* 18/12/1998 DAS    F1-0063  AJUSTE VIRADA DE SECULO - WS-DTSYS
004300* 09/06/1999 DAS    F1-0068  CORRIGIDO ANO COM 4 DIGITOS (Y2K)
004400* 25/02/2001 LGF    F1-0075  INCLUIDA SECAO DE TOTAIS DE ARQUIVO
004500* 13/08/2003 LGF    F1-0081  PADRONIZADO NOME DAS AREAS DE STAGE
004600* 04/04/2006 EPN    F1-0093  REVISAO GERAL - JCL FJOBF1 CONSOLI-
004700*                            DADA EM PASSO UNICO DE INGESTAO
004800* 21/10/2009 EPN    F1-0101  AJUSTE CABECALHO DO RELATORIO
004900*--------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*====================*
005200 CONFIGURATION SECTION.
005300*---------------------*
005400 SPECIAL-NAMES.
005500     CLASS NUMERICA IS "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700*---------------------*
005800 FILE-CONTROL.
005900     SELECT RAW-CIRCUITS    ASSIGN TO RAWCIRC
006000            FILE STATUS IS WS-FS-RAW.
006100     SELECT RAW-CONSTRUTOR  ASSIGN TO RAWCTOR
006200            FILE STATUS IS WS-FS-RAW.
006300     SELECT RAW-DRIVERS     ASSIGN TO RAWDRVR
006400            FILE STATUS IS WS-FS-RAW.
006500     SELECT RAW-SEASONS     ASSIGN TO RAWSEAS
006600            FILE STATUS IS WS-FS-RAW.
006700     SELECT RAW-STATUS      ASSIGN TO RAWSTAT
006800            FILE STATUS IS WS-FS-RAW.
006900     SELECT RAW-RACES       ASSIGN TO RAWRACE
007000            FILE STATUS IS WS-FS-RAW.
007100     SELECT RAW-RESULTS     ASSIGN TO RAWRSLT
007200            FILE STATUS IS WS-FS-RAW.
007300     SELECT RAW-QUALIFY     ASSIGN TO RAWQUAL
007400            FILE STATUS IS WS-FS-RAW.
007500     SELECT RAW-PITSTOPS    ASSIGN TO RAWPITS
007600            FILE STATUS IS WS-FS-RAW.
007700     SELECT RAW-LAPTIMES    ASSIGN TO RAWLAPT
007800            FILE STATUS IS WS-FS-RAW.
007900     SELECT RAW-DRVSTAND    ASSIGN TO RAWDSTD
008000            FILE STATUS IS WS-FS-RAW.
008100     SELECT RAW-CTORSTAND   ASSIGN TO RAWCSTD
008200            FILE STATUS IS WS-FS-RAW.
008300     SELECT RAW-CTORRESULT  ASSIGN TO RAWCRES
008400            FILE STATUS IS WS-FS-RAW.
008500     SELECT RAW-SPRINT      ASSIGN TO RAWSPRT
008600            FILE STATUS IS WS-FS-RAW.
008700     SELECT STG-CIRCUITS    ASSIGN TO STGCIRC
008800            FILE STATUS IS WS-FS-STG.
008900     SELECT STG-CONSTRUTOR  ASSIGN TO STGCTOR
009000            FILE STATUS IS WS-FS-STG.
009100     SELECT STG-DRIVERS     ASSIGN TO STGDRVR
009200            FILE STATUS IS WS-FS-STG.
009300     SELECT STG-SEASONS     ASSIGN TO STGSEAS
009400            FILE STATUS IS WS-FS-STG.
009500     SELECT STG-STATUS      ASSIGN TO STGSTAT
009600            FILE STATUS IS WS-FS-STG.
009700     SELECT STG-RACES       ASSIGN TO STGRACE
009800            FILE STATUS IS WS-FS-STG.
009900     SELECT STG-RESULTS     ASSIGN TO STGRSLT
010000            FILE STATUS IS WS-FS-STG.
010100     SELECT STG-QUALIFY     ASSIGN TO STGQUAL
010200            FILE STATUS IS WS-FS-STG.
010300     SELECT STG-PITSTOPS    ASSIGN TO STGPITS
010400            FILE STATUS IS WS-FS-STG.
010500     SELECT STG-LAPTIMES    ASSIGN TO STGLAPT
010600            FILE STATUS IS WS-FS-STG.
010700     SELECT STG-DRVSTAND    ASSIGN TO STGDSTD
010800            FILE STATUS IS WS-FS-STG.
010900     SELECT STG-CTORSTAND   ASSIGN TO STGCSTD
011000            FILE STATUS IS WS-FS-STG.
011100     SELECT STG-CTORRESULT  ASSIGN TO STGCRES
011200            FILE STATUS IS WS-FS-STG.
011300     SELECT STG-SPRINT      ASSIGN TO STGSPRT
011400            FILE STATUS IS WS-FS-STG.
011500     SELECT RUN-SUMMARY     ASSIGN TO RUNSUM
011600            FILE STATUS IS WS-FS-RPT.
011700     SELECT CTL-RUNSTAT     ASSIGN TO CTLSTAT
011800            FILE STATUS IS WS-FS-CTL.
011900*
012000 DATA DIVISION.
012100*=============*
012200 FILE SECTION.
012300*------------*
012400 FD  RAW-CIRCUITS
012500     LABEL RECORD STANDARD
012600     RECORDING MODE F.
012700 01  REG-RAW-CIRCUITS           PIC X(200).
012800 FD  RAW-CONSTRUTOR
012900     LABEL RECORD STANDARD
013000     RECORDING MODE F.
013100 01  REG-RAW-CONSTRUTOR         PIC X(200).
013200 FD  RAW-DRIVERS
013300     LABEL RECORD STANDARD
013400     RECORDING MODE F.
013500 01  REG-RAW-DRIVERS            PIC X(200).
013600 FD  RAW-SEASONS
013700     LABEL RECORD STANDARD
013800     RECORDING MODE F.
013900 01  REG-RAW-SEASONS            PIC X(200).
014000 FD  RAW-STATUS
014100     LABEL RECORD STANDARD
014200     RECORDING MODE F.
014300 01  REG-RAW-STATUS             PIC X(200).
014400 FD  RAW-RACES
014500     LABEL RECORD STANDARD
014600     RECORDING MODE F.
014700 01  REG-RAW-RACES              PIC X(200).
014800 FD  RAW-RESULTS
014900     LABEL RECORD STANDARD
015000     RECORDING MODE F.
015100 01  REG-RAW-RESULTS            PIC X(200).
015200 FD  RAW-QUALIFY
015300     LABEL RECORD STANDARD
015400     RECORDING MODE F.
015500 01  REG-RAW-QUALIFY            PIC X(200).
015600 FD  RAW-PITSTOPS
015700     LABEL RECORD STANDARD
015800     RECORDING MODE F.
015900 01  REG-RAW-PITSTOPS           PIC X(200).
016000 FD  RAW-LAPTIMES
016100     LABEL RECORD STANDARD
016200     RECORDING MODE F.
016300 01  REG-RAW-LAPTIMES           PIC X(200).
016400 FD  RAW-DRVSTAND
016500     LABEL RECORD STANDARD
016600     RECORDING MODE F.
016700 01  REG-RAW-DRVSTAND           PIC X(200).
016800 FD  RAW-CTORSTAND
016900     LABEL RECORD STANDARD
017000     RECORDING MODE F.
017100 01  REG-RAW-CTORSTAND          PIC X(200).
017200 FD  RAW-CTORRESULT
017300     LABEL RECORD STANDARD
017400     RECORDING MODE F.
017500 01  REG-RAW-CTORRESULT         PIC X(200).
017600 FD  RAW-SPRINT
017700     LABEL RECORD STANDARD
017800     RECORDING MODE F.
017900 01  REG-RAW-SPRINT             PIC X(200).
018000 FD  STG-CIRCUITS
018100     LABEL RECORD STANDARD
018200     RECORDING MODE F.
018300 01  REG-STG-CIRCUITS           PIC X(200).
018400 FD  STG-CONSTRUTOR
018500     LABEL RECORD STANDARD
018600     RECORDING MODE F.
018700 01  REG-STG-CONSTRUTOR         PIC X(200).
018800 FD  STG-DRIVERS
018900     LABEL RECORD STANDARD
019000     RECORDING MODE F.
019100 01  REG-STG-DRIVERS            PIC X(200).
019200 FD  STG-SEASONS
019300     LABEL RECORD STANDARD
019400     RECORDING MODE F.
019500 01  REG-STG-SEASONS            PIC X(200).
019600 FD  STG-STATUS
019700     LABEL RECORD STANDARD
019800     RECORDING MODE F.
019900 01  REG-STG-STATUS             PIC X(200).
020000 FD  STG-RACES
020100     LABEL RECORD STANDARD
020200     RECORDING MODE F.
020300 01  REG-STG-RACES              PIC X(200).
020400 FD  STG-RESULTS
020500     LABEL RECORD STANDARD
020600     RECORDING MODE F.
020700 01  REG-STG-RESULTS            PIC X(200).
020800 FD  STG-QUALIFY
020900     LABEL RECORD STANDARD
021000     RECORDING MODE F.
021100 01  REG-STG-QUALIFY            PIC X(200).
021200 FD  STG-PITSTOPS
021300     LABEL RECORD STANDARD
021400     RECORDING MODE F.
021500 01  REG-STG-PITSTOPS           PIC X(200).
021600 FD  STG-LAPTIMES
021700     LABEL RECORD STANDARD
021800     RECORDING MODE F.
021900 01  REG-STG-LAPTIMES           PIC X(200).
022000 FD  STG-DRVSTAND
022100     LABEL RECORD STANDARD
022200     RECORDING MODE F.
022300 01  REG-STG-DRVSTAND           PIC X(200).
022400 FD  STG-CTORSTAND
022500     LABEL RECORD STANDARD
022600     RECORDING MODE F.
022700 01  REG-STG-CTORSTAND          PIC X(200).
022800 FD  STG-CTORRESULT
022900     LABEL RECORD STANDARD
023000     RECORDING MODE F.
023100 01  REG-STG-CTORRESULT         PIC X(200).
023200 FD  STG-SPRINT
023300     LABEL RECORD STANDARD
023400     RECORDING MODE F.
023500 01  REG-STG-SPRINT             PIC X(200).
023600 FD  RUN-SUMMARY
023700     LABEL RECORD OMITTED
023800     RECORDING MODE F.
023900 01  REG-RUN-SUMMARY            PIC X(132).
024000 FD  CTL-RUNSTAT
024100     LABEL RECORD OMITTED
024200     RECORDING MODE F.
024300 01  REG-CTL-RUNSTAT            PIC X(60).
024400*
024500 WORKING-STORAGE SECTION.
024600*-----------------------*
024700 01  FILLER                     PIC X(35)   VALUE
024800     '**** INICIO DA WORKING-STORAGE ****'.
024900*-----> CONTADORES AVULSOS (NIVEL 77 - REGRA DO PERIODO)
025000 77  WS-CTLIN                   PIC 9(03) COMP VALUE 66.
025100 77  WS-PAG-CAB                 PIC 9(03) COMP VALUE ZERO.
025200*-----> STATUS DE ARQUIVO
025300 01  WS-AREA-STATUS.
025400     05  WS-FS-RAW              PIC X(02).
025500     05  WS-FS-STG              PIC X(02).
025600     05  WS-FS-RPT              PIC X(02).
025700     05  WS-FS-CTL              PIC X(02).
025800*-----> DATA E HORA DO SISTEMA (VISAO ALTERNATIVA - REDEFINES 1)
025900 01  WS-DTSYS                   PIC 9(08).
026000 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
026100     05  WS-DTSYS-AAAA          PIC 9(04).
026200     05  WS-DTSYS-MM            PIC 9(02).
026300     05  WS-DTSYS-DD            PIC 9(02).
026400 01  WS-HRSYS                   PIC 9(08).
026500 01  WS-DTEDI                   PIC X(10).
026600 01  WS-HREDI                   PIC X(08).
026700*-----> TABELA DE CONTROLE DE INGESTAO (14 ARQUIVOS BRUTOS)
026800 01  WS-TAB-INGESTAO.
026900     05  WS-TAB-LINHA OCCURS 14 TIMES INDEXED BY WS-IX.
027000         10  TAB-NOME-ARQ       PIC X(20).
027100         10  TAB-QTDE-REGS      PIC 9(07) COMP.
027200         10  TAB-STATUS-ARQ     PIC X(01).
027300             88  TAB-OK                  VALUE 'S'.
027400             88  TAB-FALHOU              VALUE 'N'.
027500*-----> VISAO ALTERNATIVA DA LINHA DA TABELA (REDEFINES 2)
027600*       USADA PARA EXIBIR OS BYTES COMO BLOCO UNICO NO
027700*       DISPLAY DE DEPURACAO (DEBUG DO PASSO)
027800 01  WS-TAB-LINHA-DBG           REDEFINES WS-TAB-INGESTAO.
027900     05  TAB-BLOCO-DBG          PIC X(28) OCCURS 14 TIMES.
028000*-----> CONTADORES GERAIS (TODOS COMP - REGRA DO PERIODO)
028100 01  WS-CONTADORES.
028200     05  WS-CTARQOK             PIC 9(03) COMP.
028300     05  WS-CTARQFALHA          PIC 9(03) COMP.
028400     05  WS-CTREGTOTAL          PIC 9(09) COMP.
028500     05  WS-CTREGLIDO           PIC 9(07) COMP.
028600     05  WS-IXW                 PIC 9(02) COMP.
028700*-----> AREA DE MENSAGEM DE ERRO
028800 01  WS-AREA-ERRO.
028900     05  WS-MSG                 PIC X(40).
029000     05  WS-FS-MSG              PIC X(02).
029100*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (VISAO POSICIONAL,
029200*       REDEFINES 3 - CHAVE/VALOR FIXO PARA O PASSO 08 LER)
029300 01  WS-LINHA-CTL.
029400     05  WS-CTL-CHAVE           PIC X(20).
029500     05  WS-CTL-VALOR1          PIC 9(09).
029600     05  WS-CTL-VALOR2          PIC 9(09).
029700     05  FILLER                 PIC X(20)    VALUE SPACES.
029800 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
029900     05  FILLER                 PIC X(60).
030000*-----> CABECALHOS DO RELATORIO RESUMO-JOB
030100 01  WS-CAB1.
030200     05  FILLER                 PIC X(01)   VALUE SPACES.
030300     05  WS-DATA-CAB            PIC X(10).
030400     05  FILLER                 PIC X(04)   VALUE SPACES.
030500     05  FILLER                 PIC X(40)   VALUE
030600         'RESUMO DO JOB NOTURNO F1 - APURACAO F1'.
030700     05  FILLER                 PIC X(12)   VALUE SPACES.
030800     05  FILLER                 PIC X(05)   VALUE 'PAG. '.
030900     05  WS-PAG-CAB-ED          PIC ZZ9.
031000     05  FILLER                 PIC X(51)   VALUE SPACES.
031100 01  WS-CAB2.
031200     05  FILLER                 PIC X(01)   VALUE SPACES.
031300     05  FILLER                 PIC X(30)   VALUE
031400         'SECAO 01 - INGESTAO (BRONZE)'.
031500     05  FILLER                 PIC X(101)  VALUE SPACES.
031600 01  WS-CAB3.
031700     05  FILLER                 PIC X(01)   VALUE SPACES.
031800     05  FILLER                 PIC X(20)   VALUE 'ARQUIVO'.
031900     05  FILLER                 PIC X(04)   VALUE SPACES.
032000     05  FILLER                 PIC X(12)   VALUE 'REGISTROS'.
032100     05  FILLER                 PIC X(04)   VALUE SPACES.
032200     05  FILLER                 PIC X(08)   VALUE 'STATUS'.
032300     05  FILLER                 PIC X(82)   VALUE SPACES.
032400 01  WS-LINHA-DET.
032500     05  FILLER                 PIC X(01)   VALUE SPACES.
032600     05  WS-DET-NOME            PIC X(20).
032700     05  FILLER                 PIC X(04)   VALUE SPACES.
032800     05  WS-DET-QTDE            PIC Z,ZZZ,ZZ9.
032900     05  FILLER                 PIC X(05)   VALUE SPACES.
033000     05  WS-DET-STATUS          PIC X(08).
033100     05  FILLER                 PIC X(82)   VALUE SPACES.
033200 01  WS-LINHA-TOTAIS.
033300     05  FILLER                 PIC X(01)   VALUE SPACES.
033400     05  FILLER                 PIC X(20)   VALUE
033500         'TOTAIS DA SECAO 01'.
033600     05  FILLER                 PIC X(02)   VALUE SPACES.
033700     05  FILLER                 PIC X(11)   VALUE 'OK/FALHA='.
033800     05  WS-TOT-OK-ED           PIC ZZ9.
033900     05  FILLER                 PIC X(01)   VALUE '/'.
034000     05  WS-TOT-FALHA-ED        PIC ZZ9.
034100     05  FILLER                 PIC X(03)   VALUE SPACES.
034200     05  FILLER                 PIC X(13)   VALUE
034300         'TOTAL REGS = '.
034400     05  WS-TOT-REG-ED          PIC ZZZ,ZZZ,ZZ9.
034500     05  FILLER                 PIC X(56)   VALUE SPACES.
034600 01  WS-HIFEN                   PIC X(132)  VALUE ALL '-'.
034700 01  FILLER                     PIC X(35)   VALUE
034800     '****** FIM DA WORKING-STORAGE *****'.
034900*
035000 PROCEDURE DIVISION.
035100*==================*
035200*--------------------------------------------------------------*
035300*    PROCESSO PRINCIPAL - PASSO 01 (INGESTAO)
035400*--------------------------------------------------------------*
035500 000-F1PRG010.
035600
035700     PERFORM 100-INICIAR
035800     PERFORM 200-INGERIR-CIRCUITOS THRU 200-EXIT
035900     PERFORM 205-INGERIR-CONSTRUTOR THRU 205-EXIT
036000     PERFORM 210-INGERIR-DRIVERS THRU 210-EXIT
036100     PERFORM 215-INGERIR-SEASONS THRU 215-EXIT
036200     PERFORM 220-INGERIR-STATUS THRU 220-EXIT
036300     PERFORM 225-INGERIR-RACES THRU 225-EXIT
036400     PERFORM 230-INGERIR-RESULTS THRU 230-EXIT
036500     PERFORM 235-INGERIR-QUALIFY THRU 235-EXIT
036600     PERFORM 240-INGERIR-PITSTOPS THRU 240-EXIT
036700     PERFORM 245-INGERIR-LAPTIMES THRU 245-EXIT
036800     PERFORM 250-INGERIR-DRVSTAND THRU 250-EXIT
036900     PERFORM 255-INGERIR-CTORSTAND THRU 255-EXIT
037000     PERFORM 260-INGERIR-CTORRESULT THRU 260-EXIT
037100     PERFORM 265-INGERIR-SPRINT THRU 265-EXIT
037200     PERFORM 800-EMITIR-RELATORIO
037300     PERFORM 850-GRAVAR-CTL-RUNSTAT
037400     PERFORM 900-TERMINAR
037500     STOP RUN
037600     .
037700*--------------------------------------------------------------*
037800*    PROCEDIMENTOS INICIAIS
037900*--------------------------------------------------------------*
038000 100-INICIAR.
038100
038200     DISPLAY '*--------------------------------*'
038300     DISPLAY '* F1PRG010 - INGESTAO (PASSO 01) *'
038400     DISPLAY '*--------------------------------*'
038500
038600     PERFORM 110-DATA-HORA
038700
038800     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
038900
039000     PERFORM 120-ABRIR-STG-E-RUNSUM
039100
039200     SET WS-IX TO 1
039300     PERFORM 105-ZERAR-TAB-LINHA 14 TIMES
039400
039500     MOVE WS-DTEDI          TO WS-DATA-CAB
039600     .
039700*--------------------------------------------------------------*
039800*    LIMPA UMA LINHA DA TABELA DE CONTROLE DE INGESTAO
039900*--------------------------------------------------------------*
040000 105-ZERAR-TAB-LINHA.
040100
040200     MOVE SPACES        TO TAB-NOME-ARQ(WS-IX)
040300     MOVE ZERO          TO TAB-QTDE-REGS(WS-IX)
040400     MOVE 'N'           TO TAB-STATUS-ARQ(WS-IX)
040500     SET WS-IX UP BY 1
040600     .
040700*--------------------------------------------------------------*
040800*    DATA E HORA DO SISTEMA (Y2K - VER HISTORICO 09/06/1999)
040900*--------------------------------------------------------------*
041000 110-DATA-HORA.
041100
041200     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
041300     STRING  WS-DTSYS-DD  '/'
041400             WS-DTSYS-MM  '/'
041500             WS-DTSYS-AAAA
041600     DELIMITED BY SIZE INTO WS-DTEDI
041700
041800     ACCEPT  WS-HRSYS  FROM TIME
041900     STRING  WS-HRSYS (1:2) ':'
042000             WS-HRSYS (3:2) ':'
042100             WS-HRSYS (5:2)
042200     DELIMITED BY SIZE INTO WS-HREDI
042300     .
042400*--------------------------------------------------------------*
042500*    ABERTURA DO RELATORIO E DO ARQUIVO DE CONTROLE
042600*--------------------------------------------------------------*
042700 120-ABRIR-STG-E-RUNSUM.
042800
042900     OPEN OUTPUT RUN-SUMMARY
043000     IF WS-FS-RPT NOT = '00'
043100        MOVE 'ERRO AO CRIAR O RUN-SUMMARY' TO WS-MSG
043200        MOVE WS-FS-RPT                     TO WS-FS-MSG
043300        GO TO 999-ERRO
043400     END-IF
043500
043600     OPEN OUTPUT CTL-RUNSTAT
043700     IF WS-FS-CTL NOT = '00'
043800        MOVE 'ERRO AO CRIAR O CTL-RUNSTAT' TO WS-MSG
043900        MOVE WS-FS-CTL                     TO WS-FS-MSG
044000        GO TO 999-ERRO
044100     END-IF
044200     .
044300*--------------------------------------------------------------*
044400*    INGESTAO - CIRCUITOS
044500*--------------------------------------------------------------*
044600 200-INGERIR-CIRCUITOS.
044700
044800     MOVE 'RAW-CIRCUITS'    TO TAB-NOME-ARQ(1)
044900     OPEN INPUT RAW-CIRCUITS
045000     IF WS-FS-RAW NOT = '00'
045100        MOVE 'N'            TO TAB-STATUS-ARQ(1)
045200        ADD 1               TO WS-CTARQFALHA
045300        GO TO 200-EXIT
045400     END-IF
045500     OPEN OUTPUT STG-CIRCUITS
045600     MOVE ZERO TO WS-CTREGLIDO
045700
045800     PERFORM 201-LER-GRAVAR-CIRCUITOS UNTIL WS-FS-RAW = '10'
045900
046000     CLOSE RAW-CIRCUITS
046100     CLOSE STG-CIRCUITS
046200     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(1)
046300     MOVE 'S'               TO TAB-STATUS-ARQ(1)
046400     ADD 1                  TO WS-CTARQOK
046500     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
046600     .
046700 200-EXIT.
046800     EXIT.
046900 201-LER-GRAVAR-CIRCUITOS.
047000
047100     READ RAW-CIRCUITS INTO REG-STG-CIRCUITS
047200     IF WS-FS-RAW = '00'
047300        WRITE REG-STG-CIRCUITS
047400        ADD 1 TO WS-CTREGLIDO
047500     END-IF
047600     .
047700*--------------------------------------------------------------*
047800*    INGESTAO - CONSTRUTORES (EQUIPES)
047900*--------------------------------------------------------------*
048000 205-INGERIR-CONSTRUTOR.
048100
048200     MOVE 'RAW-CONSTRUTOR'  TO TAB-NOME-ARQ(2)
048300     OPEN INPUT RAW-CONSTRUTOR
048400     IF WS-FS-RAW NOT = '00'
048500        MOVE 'N'            TO TAB-STATUS-ARQ(2)
048600        ADD 1               TO WS-CTARQFALHA
048700        GO TO 205-EXIT
048800     END-IF
048900     OPEN OUTPUT STG-CONSTRUTOR
049000     MOVE ZERO TO WS-CTREGLIDO
049100
049200     PERFORM 206-LER-GRAVAR-CONSTRUTOR UNTIL WS-FS-RAW = '10'
049300
049400     CLOSE RAW-CONSTRUTOR
049500     CLOSE STG-CONSTRUTOR
049600     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(2)
049700     MOVE 'S'               TO TAB-STATUS-ARQ(2)
049800     ADD 1                  TO WS-CTARQOK
049900     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
050000     .
050100 205-EXIT.
050200     EXIT.
050300 206-LER-GRAVAR-CONSTRUTOR.
050400
050500     READ RAW-CONSTRUTOR INTO REG-STG-CONSTRUTOR
050600     IF WS-FS-RAW = '00'
050700        WRITE REG-STG-CONSTRUTOR
050800        ADD 1 TO WS-CTREGLIDO
050900     END-IF
051000     .
051100*--------------------------------------------------------------*
051200*    INGESTAO - PILOTOS (DRIVERS)
051300*--------------------------------------------------------------*
051400 210-INGERIR-DRIVERS.
051500
051600     MOVE 'RAW-DRIVERS'     TO TAB-NOME-ARQ(3)
051700     OPEN INPUT RAW-DRIVERS
051800     IF WS-FS-RAW NOT = '00'
051900        MOVE 'N'            TO TAB-STATUS-ARQ(3)
052000        ADD 1               TO WS-CTARQFALHA
052100        GO TO 210-EXIT
052200     END-IF
052300     OPEN OUTPUT STG-DRIVERS
052400     MOVE ZERO TO WS-CTREGLIDO
052500
052600     PERFORM 211-LER-GRAVAR-DRIVERS UNTIL WS-FS-RAW = '10'
052700
052800     CLOSE RAW-DRIVERS
052900     CLOSE STG-DRIVERS
053000     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(3)
053100     MOVE 'S'               TO TAB-STATUS-ARQ(3)
053200     ADD 1                  TO WS-CTARQOK
053300     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
053400     .
053500 210-EXIT.
053600     EXIT.
053700 211-LER-GRAVAR-DRIVERS.
053800
053900     READ RAW-DRIVERS INTO REG-STG-DRIVERS
054000     IF WS-FS-RAW = '00'
054100        WRITE REG-STG-DRIVERS
054200        ADD 1 TO WS-CTREGLIDO
054300     END-IF
054400     .
054500*--------------------------------------------------------------*
054600*    INGESTAO - TEMPORADAS (SEASONS)
054700*--------------------------------------------------------------*
054800 215-INGERIR-SEASONS.
054900
055000     MOVE 'RAW-SEASONS'     TO TAB-NOME-ARQ(4)
055100     OPEN INPUT RAW-SEASONS
055200     IF WS-FS-RAW NOT = '00'
055300        MOVE 'N'            TO TAB-STATUS-ARQ(4)
055400        ADD 1               TO WS-CTARQFALHA
055500        GO TO 215-EXIT
055600     END-IF
055700     OPEN OUTPUT STG-SEASONS
055800     MOVE ZERO TO WS-CTREGLIDO
055900
056000     PERFORM 216-LER-GRAVAR-SEASONS UNTIL WS-FS-RAW = '10'
056100
056200     CLOSE RAW-SEASONS
056300     CLOSE STG-SEASONS
056400     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(4)
056500     MOVE 'S'               TO TAB-STATUS-ARQ(4)
056600     ADD 1                  TO WS-CTARQOK
056700     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
056800     .
056900 215-EXIT.
057000     EXIT.
057100 216-LER-GRAVAR-SEASONS.
057200
057300     READ RAW-SEASONS INTO REG-STG-SEASONS
057400     IF WS-FS-RAW = '00'
057500        WRITE REG-STG-SEASONS
057600        ADD 1 TO WS-CTREGLIDO
057700     END-IF
057800     .
057900*--------------------------------------------------------------*
058000*    INGESTAO - STATUS DE CORRIDA
058100*--------------------------------------------------------------*
058200 220-INGERIR-STATUS.
058300
058400     MOVE 'RAW-STATUS'      TO TAB-NOME-ARQ(5)
058500     OPEN INPUT RAW-STATUS
058600     IF WS-FS-RAW NOT = '00'
058700        MOVE 'N'            TO TAB-STATUS-ARQ(5)
058800        ADD 1               TO WS-CTARQFALHA
058900        GO TO 220-EXIT
059000     END-IF
059100     OPEN OUTPUT STG-STATUS
059200     MOVE ZERO TO WS-CTREGLIDO
059300
059400     PERFORM 221-LER-GRAVAR-STATUS UNTIL WS-FS-RAW = '10'
059500
059600     CLOSE RAW-STATUS
059700     CLOSE STG-STATUS
059800     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(5)
059900     MOVE 'S'               TO TAB-STATUS-ARQ(5)
060000     ADD 1                  TO WS-CTARQOK
060100     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
060200     .
060300 220-EXIT.
060400     EXIT.
060500 221-LER-GRAVAR-STATUS.
060600
060700     READ RAW-STATUS INTO REG-STG-STATUS
060800     IF WS-FS-RAW = '00'
060900        WRITE REG-STG-STATUS
061000        ADD 1 TO WS-CTREGLIDO
061100     END-IF
061200     .
061300*--------------------------------------------------------------*
061400*    INGESTAO - CORRIDAS (RACES)
061500*--------------------------------------------------------------*
061600 225-INGERIR-RACES.
061700
061800     MOVE 'RAW-RACES'       TO TAB-NOME-ARQ(6)
061900     OPEN INPUT RAW-RACES
062000     IF WS-FS-RAW NOT = '00'
062100        MOVE 'N'            TO TAB-STATUS-ARQ(6)
062200        ADD 1               TO WS-CTARQFALHA
062300        GO TO 225-EXIT
062400     END-IF
062500     OPEN OUTPUT STG-RACES
062600     MOVE ZERO TO WS-CTREGLIDO
062700
062800     PERFORM 226-LER-GRAVAR-RACES UNTIL WS-FS-RAW = '10'
062900
063000     CLOSE RAW-RACES
063100     CLOSE STG-RACES
063200     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(6)
063300     MOVE 'S'               TO TAB-STATUS-ARQ(6)
063400     ADD 1                  TO WS-CTARQOK
063500     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
063600     .
063700 225-EXIT.
063800     EXIT.
063900 226-LER-GRAVAR-RACES.
064000
064100     READ RAW-RACES INTO REG-STG-RACES
064200     IF WS-FS-RAW = '00'
064300        WRITE REG-STG-RACES
064400        ADD 1 TO WS-CTREGLIDO
064500     END-IF
064600     .
064700*--------------------------------------------------------------*
064800*    INGESTAO - RESULTADOS (RESULTS)
064900*--------------------------------------------------------------*
065000 230-INGERIR-RESULTS.
065100
065200     MOVE 'RAW-RESULTS'     TO TAB-NOME-ARQ(7)
065300     OPEN INPUT RAW-RESULTS
065400     IF WS-FS-RAW NOT = '00'
065500        MOVE 'N'            TO TAB-STATUS-ARQ(7)
065600        ADD 1               TO WS-CTARQFALHA
065700        GO TO 230-EXIT
065800     END-IF
065900     OPEN OUTPUT STG-RESULTS
066000     MOVE ZERO TO WS-CTREGLIDO
066100
066200     PERFORM 231-LER-GRAVAR-RESULTS UNTIL WS-FS-RAW = '10'
066300
066400     CLOSE RAW-RESULTS
066500     CLOSE STG-RESULTS
066600     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(7)
066700     MOVE 'S'               TO TAB-STATUS-ARQ(7)
066800     ADD 1                  TO WS-CTARQOK
066900     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
067000     .
067100 230-EXIT.
067200     EXIT.
067300 231-LER-GRAVAR-RESULTS.
067400
067500     READ RAW-RESULTS INTO REG-STG-RESULTS
067600     IF WS-FS-RAW = '00'
067700        WRITE REG-STG-RESULTS
067800        ADD 1 TO WS-CTREGLIDO
067900     END-IF
068000     .
068100*--------------------------------------------------------------*
068200*    INGESTAO - CLASSIFICACAO (QUALIFYING)
068300*--------------------------------------------------------------*
068400 235-INGERIR-QUALIFY.
068500
068600     MOVE 'RAW-QUALIFY'     TO TAB-NOME-ARQ(8)
068700     OPEN INPUT RAW-QUALIFY
068800     IF WS-FS-RAW NOT = '00'
068900        MOVE 'N'            TO TAB-STATUS-ARQ(8)
069000        ADD 1               TO WS-CTARQFALHA
069100        GO TO 235-EXIT
069200     END-IF
069300     OPEN OUTPUT STG-QUALIFY
069400     MOVE ZERO TO WS-CTREGLIDO
069500
069600     PERFORM 236-LER-GRAVAR-QUALIFY UNTIL WS-FS-RAW = '10'
069700
069800     CLOSE RAW-QUALIFY
069900     CLOSE STG-QUALIFY
070000     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(8)
070100     MOVE 'S'               TO TAB-STATUS-ARQ(8)
070200     ADD 1                  TO WS-CTARQOK
070300     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
070400     .
070500 235-EXIT.
070600     EXIT.
070700 236-LER-GRAVAR-QUALIFY.
070800
070900     READ RAW-QUALIFY INTO REG-STG-QUALIFY
071000     IF WS-FS-RAW = '00'
071100        WRITE REG-STG-QUALIFY
071200        ADD 1 TO WS-CTREGLIDO
071300     END-IF
071400     .
071500*--------------------------------------------------------------*
071600*    INGESTAO - PIT-STOPS
071700*--------------------------------------------------------------*
071800 240-INGERIR-PITSTOPS.
071900
072000     MOVE 'RAW-PITSTOPS'    TO TAB-NOME-ARQ(9)
072100     OPEN INPUT RAW-PITSTOPS
072200     IF WS-FS-RAW NOT = '00'
072300        MOVE 'N'            TO TAB-STATUS-ARQ(9)
072400        ADD 1               TO WS-CTARQFALHA
072500        GO TO 240-EXIT
072600     END-IF
072700     OPEN OUTPUT STG-PITSTOPS
072800     MOVE ZERO TO WS-CTREGLIDO
072900
073000     PERFORM 241-LER-GRAVAR-PITSTOPS UNTIL WS-FS-RAW = '10'
073100
073200     CLOSE RAW-PITSTOPS
073300     CLOSE STG-PITSTOPS
073400     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(9)
073500     MOVE 'S'               TO TAB-STATUS-ARQ(9)
073600     ADD 1                  TO WS-CTARQOK
073700     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
073800     .
073900 240-EXIT.
074000     EXIT.
074100 241-LER-GRAVAR-PITSTOPS.
074200
074300     READ RAW-PITSTOPS INTO REG-STG-PITSTOPS
074400     IF WS-FS-RAW = '00'
074500        WRITE REG-STG-PITSTOPS
074600        ADD 1 TO WS-CTREGLIDO
074700     END-IF
074800     .
074900*--------------------------------------------------------------*
075000*    INGESTAO - VOLTAS (LAP-TIMES)
075100*--------------------------------------------------------------*
075200 245-INGERIR-LAPTIMES.
075300
075400     MOVE 'RAW-LAPTIMES'    TO TAB-NOME-ARQ(10)
075500     OPEN INPUT RAW-LAPTIMES
075600     IF WS-FS-RAW NOT = '00'
075700        MOVE 'N'            TO TAB-STATUS-ARQ(10)
075800        ADD 1               TO WS-CTARQFALHA
075900        GO TO 245-EXIT
076000     END-IF
076100     OPEN OUTPUT STG-LAPTIMES
076200     MOVE ZERO TO WS-CTREGLIDO
076300
076400     PERFORM 246-LER-GRAVAR-LAPTIMES UNTIL WS-FS-RAW = '10'
076500
076600     CLOSE RAW-LAPTIMES
076700     CLOSE STG-LAPTIMES
076800     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(10)
076900     MOVE 'S'               TO TAB-STATUS-ARQ(10)
077000     ADD 1                  TO WS-CTARQOK
077100     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
077200     .
077300 245-EXIT.
077400     EXIT.
077500 246-LER-GRAVAR-LAPTIMES.
077600
077700     READ RAW-LAPTIMES INTO REG-STG-LAPTIMES
077800     IF WS-FS-RAW = '00'
077900        WRITE REG-STG-LAPTIMES
078000        ADD 1 TO WS-CTREGLIDO
078100     END-IF
078200     .
078300*--------------------------------------------------------------*
078400*    INGESTAO - CLASSIFICACAO PILOTOS (DRIVER STANDINGS)
078500*    PASS-THROUGH - SEM REGRA DE ANALYTICS ESPECIFICA
078600*--------------------------------------------------------------*
078700 250-INGERIR-DRVSTAND.
078800
078900     MOVE 'RAW-DRVSTAND'    TO TAB-NOME-ARQ(11)
079000     OPEN INPUT RAW-DRVSTAND
079100     IF WS-FS-RAW NOT = '00'
079200        MOVE 'N'            TO TAB-STATUS-ARQ(11)
079300        ADD 1               TO WS-CTARQFALHA
079400        GO TO 250-EXIT
079500     END-IF
079600     OPEN OUTPUT STG-DRVSTAND
079700     MOVE ZERO TO WS-CTREGLIDO
079800
079900     PERFORM 251-LER-GRAVAR-DRVSTAND UNTIL WS-FS-RAW = '10'
080000
080100     CLOSE RAW-DRVSTAND
080200     CLOSE STG-DRVSTAND
080300     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(11)
080400     MOVE 'S'               TO TAB-STATUS-ARQ(11)
080500     ADD 1                  TO WS-CTARQOK
080600     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
080700     .
080800 250-EXIT.
080900     EXIT.
081000 251-LER-GRAVAR-DRVSTAND.
081100
081200     READ RAW-DRVSTAND INTO REG-STG-DRVSTAND
081300     IF WS-FS-RAW = '00'
081400        WRITE REG-STG-DRVSTAND
081500        ADD 1 TO WS-CTREGLIDO
081600     END-IF
081700     .
081800*--------------------------------------------------------------*
081900*    INGESTAO - CLASSIFICACAO EQUIPES (CONSTRUCTOR STANDINGS)
082000*--------------------------------------------------------------*
082100 255-INGERIR-CTORSTAND.
082200
082300     MOVE 'RAW-CTORSTAND'   TO TAB-NOME-ARQ(12)
082400     OPEN INPUT RAW-CTORSTAND
082500     IF WS-FS-RAW NOT = '00'
082600        MOVE 'N'            TO TAB-STATUS-ARQ(12)
082700        ADD 1               TO WS-CTARQFALHA
082800        GO TO 255-EXIT
082900     END-IF
083000     OPEN OUTPUT STG-CTORSTAND
083100     MOVE ZERO TO WS-CTREGLIDO
083200
083300     PERFORM 256-LER-GRAVAR-CTORSTAND UNTIL WS-FS-RAW = '10'
083400
083500     CLOSE RAW-CTORSTAND
083600     CLOSE STG-CTORSTAND
083700     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(12)
083800     MOVE 'S'               TO TAB-STATUS-ARQ(12)
083900     ADD 1                  TO WS-CTARQOK
084000     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
084100     .
084200 255-EXIT.
084300     EXIT.
084400 256-LER-GRAVAR-CTORSTAND.
084500
084600     READ RAW-CTORSTAND INTO REG-STG-CTORSTAND
084700     IF WS-FS-RAW = '00'
084800        WRITE REG-STG-CTORSTAND
084900        ADD 1 TO WS-CTREGLIDO
085000     END-IF
085100     .
085200*--------------------------------------------------------------*
085300*    INGESTAO - RESULTADOS DE EQUIPE (CONSTRUCTOR RESULTS)
085400*    PASS-THROUGH - SEM REGRA DE ANALYTICS ESPECIFICA
085500*--------------------------------------------------------------*
085600 260-INGERIR-CTORRESULT.
085700
085800     MOVE 'RAW-CTORRESULT'  TO TAB-NOME-ARQ(13)
085900     OPEN INPUT RAW-CTORRESULT
086000     IF WS-FS-RAW NOT = '00'
086100        MOVE 'N'            TO TAB-STATUS-ARQ(13)
086200        ADD 1               TO WS-CTARQFALHA
086300        GO TO 260-EXIT
086400     END-IF
086500     OPEN OUTPUT STG-CTORRESULT
086600     MOVE ZERO TO WS-CTREGLIDO
086700
086800     PERFORM 261-LER-GRAVAR-CTORRESULT UNTIL WS-FS-RAW = '10'
086900
087000     CLOSE RAW-CTORRESULT
087100     CLOSE STG-CTORRESULT
087200     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(13)
087300     MOVE 'S'               TO TAB-STATUS-ARQ(13)
087400     ADD 1                  TO WS-CTARQOK
087500     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
087600     .
087700 260-EXIT.
087800     EXIT.
087900 261-LER-GRAVAR-CTORRESULT.
088000
088100     READ RAW-CTORRESULT INTO REG-STG-CTORRESULT
088200     IF WS-FS-RAW = '00'
088300        WRITE REG-STG-CTORRESULT
088400        ADD 1 TO WS-CTREGLIDO
088500     END-IF
088600     .
088700*--------------------------------------------------------------*
088800*    INGESTAO - SPRINT RESULTS (VER HISTORICO 23/05/1997)
088900*    PASS-THROUGH - SEM REGRA DE CLEANSING/ANALYTICS NA FONTE
089000*--------------------------------------------------------------*
089100 265-INGERIR-SPRINT.
089200
089300     MOVE 'RAW-SPRINT'      TO TAB-NOME-ARQ(14)
089400     OPEN INPUT RAW-SPRINT
089500     IF WS-FS-RAW NOT = '00'
089600        MOVE 'N'            TO TAB-STATUS-ARQ(14)
089700        ADD 1               TO WS-CTARQFALHA
089800        GO TO 265-EXIT
089900     END-IF
090000     OPEN OUTPUT STG-SPRINT
090100     MOVE ZERO TO WS-CTREGLIDO
090200
090300     PERFORM 266-LER-GRAVAR-SPRINT UNTIL WS-FS-RAW = '10'
090400
090500     CLOSE RAW-SPRINT
090600     CLOSE STG-SPRINT
090700     MOVE WS-CTREGLIDO      TO TAB-QTDE-REGS(14)
090800     MOVE 'S'               TO TAB-STATUS-ARQ(14)
090900     ADD 1                  TO WS-CTARQOK
091000     ADD WS-CTREGLIDO       TO WS-CTREGTOTAL
091100     .
091200 265-EXIT.
091300     EXIT.
091400 266-LER-GRAVAR-SPRINT.
091500
091600     READ RAW-SPRINT INTO REG-STG-SPRINT
091700     IF WS-FS-RAW = '00'
091800        WRITE REG-STG-SPRINT
091900        ADD 1 TO WS-CTREGLIDO
092000     END-IF
092100     .
092200*--------------------------------------------------------------*
092300*    EMISSAO DA SECAO DE INGESTAO NO RESUMO-JOB
092400*--------------------------------------------------------------*
092500 800-EMITIR-RELATORIO.
092600
092700     PERFORM 810-CABECALHO
092800
092900     SET WS-IX TO 1
093000     PERFORM 820-LINHA-DETALHE 14 TIMES
093100
093200     MOVE WS-CTARQOK        TO WS-TOT-OK-ED
093300     MOVE WS-CTARQFALHA     TO WS-TOT-FALHA-ED
093400     MOVE WS-CTREGTOTAL     TO WS-TOT-REG-ED
093500     WRITE REG-RUN-SUMMARY FROM WS-LINHA-TOTAIS
093600     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
093700     .
093800*--------------------------------------------------------------*
093900*    UMA LINHA DE DETALHE DA SECAO DE INGESTAO
094000*--------------------------------------------------------------*
094100 820-LINHA-DETALHE.
094200
094300     MOVE TAB-NOME-ARQ(WS-IX)   TO WS-DET-NOME
094400     MOVE TAB-QTDE-REGS(WS-IX)  TO WS-DET-QTDE
094500     IF TAB-OK(WS-IX)
094600        MOVE 'OK'               TO WS-DET-STATUS
094700     ELSE
094800        MOVE 'FALHOU'           TO WS-DET-STATUS
094900     END-IF
095000     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
095100     ADD 1 TO WS-CTLIN
095200     SET WS-IX UP BY 1
095300     .
095400*--------------------------------------------------------------*
095500*    CABECALHO DA SECAO DE INGESTAO
095600*--------------------------------------------------------------*
095700 810-CABECALHO.
095800
095900     ADD 1 TO WS-PAG-CAB
096000     MOVE WS-PAG-CAB TO WS-PAG-CAB-ED
096100     WRITE REG-RUN-SUMMARY FROM WS-CAB1 AFTER PAGE
096200     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
096300     WRITE REG-RUN-SUMMARY FROM WS-CAB2
096400     WRITE REG-RUN-SUMMARY FROM WS-CAB3
096500     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
096600     MOVE 6 TO WS-CTLIN
096700     .
096800*--------------------------------------------------------------*
096900*    GRAVA OS TOTAIS DE INGESTAO NO CTL-RUNSTAT PARA O PASSO 08
097000*--------------------------------------------------------------*
097100 850-GRAVAR-CTL-RUNSTAT.
097200
097300     MOVE SPACES             TO WS-LINHA-CTL
097400     MOVE 'INGESTAO'         TO WS-CTL-CHAVE
097500     MOVE WS-CTARQOK         TO WS-CTL-VALOR1
097600     MOVE WS-CTARQFALHA      TO WS-CTL-VALOR2
097700     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
097800     .
097900*--------------------------------------------------------------*
098000*    PROCEDIMENTOS FINAIS
098100*--------------------------------------------------------------*
098200 900-TERMINAR.
098300
098400     PERFORM 110-DATA-HORA
098500
098600     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
098700     DISPLAY ' *========================================*'
098800     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG010        *'
098900     DISPLAY ' *----------------------------------------*'
099000     DISPLAY ' * ARQUIVOS OK      = ' WS-CTARQOK
099100     DISPLAY ' * ARQUIVOS FALHA   = ' WS-CTARQFALHA
099200     DISPLAY ' * REGISTROS TOTAL  = ' WS-CTREGTOTAL
099300     DISPLAY ' *========================================*'
099400
099500     CLOSE RUN-SUMMARY
099600     CLOSE CTL-RUNSTAT
099700
099800     DISPLAY ' *      TERMINO NORMAL DO F1PRG010        *'
099900     .
100000*--------------------------------------------------------------*
100100*    ROTINA DE ERRO
100200*--------------------------------------------------------------*
100300 999-ERRO.
100400
100500     DISPLAY ' *----------------------------------------*'
100600     DISPLAY ' *           PROGRAMA CANCELADO           *'
100700     DISPLAY ' * MENSAGEM    = ' WS-MSG
100800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
100900     DISPLAY ' *----------------------------------------*'
101000     STOP RUN
101100     .
101200*---------------> FIM DO PROGRAMA F1PRG010 <
