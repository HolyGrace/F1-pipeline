000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG043.
000400 AUTHOR.        D.A.SOUZA.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  22/03/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 04C DO JOB NOTURNO - ANALISE VITALICIA DE AUTODROMOS
001200*--------------------------------------------------------------*
001300* OBJETIVO: A PARTIR DE CLEAN-RACES, CONTAR QUANTAS CORRIDAS
001400*           CADA AUTODROMO (CIRCUITO) JA RECEBEU AO LONGO DOS
001500*           ANOS, O PRIMEIRO E O ULTIMO ANO DISPUTADO.  A PARTIR
001600*           DE CLEAN-RESULTS, TIRAR O PERCENTUAL MEDIO DE
001700*           ABANDONO (DNF), A VELOCIDADE MEDIA DA VOLTA MAIS
001800*           RAPIDA (SO NOS REGISTROS QUE TEM O VALOR PREENCHIDO)
001900*           E A QUANTIDADE DE PILOTOS DISTINTOS QUE JA VENCERAM
002000*           NAQUELE AUTODROMO.  GRAVAR O ARQUIVO GOLD-CIRCUIT-
002100*           ANALYSIS ORDENADO POR TOTAL DE CORRIDAS DECRESCENTE.
002200*------------------> HISTORICO DE MANUTENCAO <------------------*
002300* DATA       PROG.  RQ-NUM   DESCRICAO
002400* ---------  -----  -------  ----------------------------------
002500* 22/03/1994 DAS    F1-0027  VERSAO INICIAL
002600* 30/01/1996 MTV    F1-0041  PERCENTUAL DE ABANDONO EM 2 CASAS
002700* 06/06/1999 MTV    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
002800* 14/05/2003 LGF    F1-0083  ORDENACAO EM MEMORIA (BOLHA) REVISTA
002900* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
003000*--------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*====================*
003300 CONFIGURATION SECTION.
003400*---------------------*
003500 SPECIAL-NAMES.
003600     CLASS NUMERICA IS "0" THRU "9".
003700 INPUT-OUTPUT SECTION.
003800*---------------------*
003900 FILE-CONTROL.
004000     SELECT CLN-RACES         ASSIGN TO CLNRACE
004100            FILE STATUS IS WS-FS-CLN.
004200     SELECT CLN-RESULTS       ASSIGN TO CLNRSLT
004300            FILE STATUS IS WS-FS-CLN.
004400     SELECT CLN-CIRCUITS      ASSIGN TO CLNCIRC
004500            FILE STATUS IS WS-FS-CLN.
004600     SELECT GOLD-CIRCUIT-ANL  ASSIGN TO GLDCRAN
004700            FILE STATUS IS WS-FS-GLD.
004800     SELECT CTL-RUNSTAT       ASSIGN TO CTLSTAT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-FS-CTL.
005100*
005200 DATA DIVISION.
005300*=============*
005400 FILE SECTION.
005500*------------*
005600 FD  CLN-RACES
005700     LABEL RECORD STANDARD
005800     RECORDING MODE F.
005900 01  REG-CLN-RACES              PIC X(130).
006000 FD  CLN-RESULTS
006100     LABEL RECORD STANDARD
006200     RECORDING MODE F.
006300 01  REG-CLN-RESULTS            PIC X(150).
006400 FD  CLN-CIRCUITS
006500     LABEL RECORD STANDARD
006600     RECORDING MODE F.
006700 01  REG-CLN-CIRCUITS           PIC X(150).
006800 FD  GOLD-CIRCUIT-ANL
006900     LABEL RECORD STANDARD
007000     RECORDING MODE F.
007100 01  REG-GOLD-CIRCUITANL        PIC X(150).
007200 FD  CTL-RUNSTAT
007300     RECORD CONTAINS 60 CHARACTERS.
007400 01  REG-CTL-RUNSTAT            PIC X(60).
007500*
007600 WORKING-STORAGE SECTION.
007700*------------------------*
007800 01  FILLER                     PIC X(35)   VALUE
007900     '**** INICIO DA WORKING-STORAGE ****'.
008000 01  WS-AREA-STATUS.
008100     05  WS-FS-CLN              PIC X(02).
008200     05  WS-FS-GLD              PIC X(02).
008300     05  WS-FS-CTL              PIC X(02).
008400 01  WS-DTSYS                   PIC 9(08).
008500 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
008600     05  WS-DTSYS-AAAA          PIC 9(04).
008700     05  WS-DTSYS-MM            PIC 9(02).
008800     05  WS-DTSYS-DD            PIC 9(02).
008900 01  WS-HRSYS                   PIC 9(08).
009000 01  WS-DTEDI                   PIC X(10).
009100 01  WS-HREDI                   PIC X(08).
009200 01  WS-MSG                     PIC X(40).
009300 01  WS-FS-MSG                  PIC X(02).
009400*-----> LAYOUT DE ENTRADA - CORRIDAS JA LIMPAS
009500 01  WS-REG-RACE-LEIT.
009600     05  RC-RACE-ID             PIC 9(05).
009700     05  RC-RACE-YEAR           PIC 9(04).
009800     05  RC-RACE-ROUND          PIC 9(02).
009900     05  RC-CIRCUIT-ID          PIC 9(05).
010000     05  RC-RACE-NAME           PIC X(40).
010100     05  RC-RACE-DATE           PIC X(10).
010200     05  RC-RACE-TIME           PIC X(08).
010300     05  RC-RACE-DATETIME       PIC X(19).
010400     05  FILLER                 PIC X(37).
010500*-----> LAYOUT DE ENTRADA - RESULTADOS JA LIMPOS
010600 01  WS-REG-RESULT-LEIT.
010700     05  UC-RESULT-ID           PIC 9(07).
010800     05  UC-RACE-ID             PIC 9(05).
010900     05  UC-DRIVER-ID           PIC 9(05).
011000     05  UC-CONSTRUCTOR-ID      PIC 9(05).
011100     05  UC-GRID                PIC 9(02).
011200     05  UC-POSITION-NUM        PIC 9(02).
011300     05  UC-POINTS              PIC S9(03)V9.
011400     05  UC-DNF-FLAG            PIC X(01).
011500     05  UC-DSQ-FLAG            PIC X(01).
011600     05  UC-LAPS                PIC 9(03).
011700     05  UC-RACE-TIME-MS        PIC 9(10).
011800     05  UC-RACE-TIME-SEC       PIC 9(07)V9(03).
011900     05  UC-FASTEST-LAP         PIC 9(03).
012000     05  UC-FL-TIME-TXT         PIC X(09).
012100     05  UC-FL-SPEED-N          PIC 9(03)V9(03).
012200     05  UC-STATUS-ID           PIC 9(03).
012300     05  FILLER                 PIC X(074).
012400*-----> LAYOUT DE ENTRADA - AUTODROMOS (DIMENSAO)
012500 01  WS-REG-CIRCUITO-LEIT.
012600     05  CC-CIRCUIT-ID          PIC 9(05).
012700     05  CC-CIRCUIT-REF         PIC X(20).
012800     05  CC-CIRCUIT-NAME        PIC X(40).
012900     05  CC-LOCATION            PIC X(25).
013000     05  CC-COUNTRY             PIC X(20).
013100     05  CC-LATITUDE            PIC S9(03)V9(05).
013200     05  CC-LONGITUDE           PIC S9(03)V9(05).
013300     05  CC-ALTITUDE            PIC S9(04).
013400     05  FILLER                 PIC X(20).
013500*-----> LAYOUT DE SAIDA - ANALISE VITALICIA DE AUTODROMOS (GOLD)
013600 01  WS-REG-CIRCUITANL-SAI.
013700     05  TA-CIRCUIT-ID          PIC 9(05).
013800     05  TA-CIRCUIT-NAME        PIC X(40).
013900     05  TA-LOCATION            PIC X(25).
014000     05  TA-COUNTRY             PIC X(20).
014100     05  TA-LATITUDE            PIC S9(03)V9(05).
014200     05  TA-LONGITUDE           PIC S9(03)V9(05).
014300     05  TA-ALTITUDE            PIC S9(04).
014400     05  TA-TOTAL-RACES-HELD    PIC 9(03).
014500     05  TA-FIRST-RACE-YEAR     PIC 9(04).
014600     05  TA-LAST-RACE-YEAR      PIC 9(04).
014700     05  TA-YEARS-ACTIVE        PIC 9(03).
014800     05  TA-UNIQUE-WINNERS      PIC 9(03).
014900     05  TA-AVG-FL-SPEED        PIC 9(03)V99.
015000     05  TA-DNF-PERCENTAGE      PIC 9(03)V99.
015100     05  FILLER                 PIC X(002)   VALUE SPACES.
015200*-----> VISAO ALTERNATIVA DE SAIDA PARA O DISPLAY DE DEPURACAO
015300 01  WS-REG-CIRCUITANL-DBG      REDEFINES WS-REG-CIRCUITANL-SAI.
015400     05  WS-DBG-CHAVE           PIC X(45).
015500     05  FILLER                 PIC X(105).
015600*-----> TABELA EM MEMORIA - AUTODROMOS (DADOS DESCRITIVOS)
015700 01  WS-TAB-AUTODROMOS.
015800     05  WS-TAB-AUT OCCURS 0150 TIMES
015900         INDEXED BY WS-AUTX.
016000         10  TAUT-CIRCUIT-ID    PIC 9(05).
016100         10  TAUT-NOME          PIC X(40).
016200         10  TAUT-LOCAL         PIC X(25).
016300         10  TAUT-PAIS          PIC X(20).
016400         10  TAUT-LATITUDE      PIC S9(03)V9(05).
016500         10  TAUT-LONGITUDE     PIC S9(03)V9(05).
016600         10  TAUT-ALTITUDE      PIC S9(04).
016700*-----> CONTADOR AVULSO DA TABELA (NIVEL 77 - REGRA DO PERIODO)
016800 77  WS-QTDE-AUTODROMOS         PIC 9(04) COMP VALUE ZERO.
016900*-----> TABELA EM MEMORIA - CORRIDAS (RACE-ID / ANO / CIRCUITO)
017000 01  WS-TAB-CORRIDAS.
017100     05  WS-TAB-COR OCCURS 1200 TIMES
017200         INDEXED BY WS-CORX.
017300         10  TCOR-RACE-ID       PIC 9(05).
017400         10  TCOR-ANO           PIC 9(04).
017500         10  TCOR-CIRCUIT-ID    PIC 9(05).
017600 77  WS-QTDE-CORRIDAS           PIC 9(04) COMP VALUE ZERO.
017700*-----> TABELA EM MEMORIA - ACUMULADORES POR AUTODROMO (REGRA
017800*       16 E DEMAIS DA ANALISE VITALICIA) - PESQUISA SEQUENCIAL
017900 01  WS-TAB-ACUM-AUTODROMO.
018000     05  WS-TAB-AXA OCCURS 0150 TIMES
018100         INDEXED BY WS-AXA.
018200         10  AXA-CIRCUIT-ID     PIC 9(05).
018300         10  AXA-TOTAL-RACES    PIC 9(03) COMP.
018400         10  AXA-PRIMEIRO-ANO   PIC 9(04) COMP.
018500         10  AXA-ULTIMO-ANO     PIC 9(04) COMP.
018600         10  AXA-QTD-RESULT     PIC 9(06) COMP.
018700         10  AXA-SOMA-DNF       PIC 9(06)V99 COMP.
018800         10  AXA-SOMA-FLSPEED   PIC 9(08)V99.
018900         10  AXA-QTD-FLSPEED    PIC 9(06) COMP.
019000         10  AXA-QTD-VENCEDORES PIC 9(03) COMP.
019100*-----> VISAO ALTERNATIVA DE UM ELEMENTO DA TABELA DE ACUMULO -
019200*       USADA COMO AREA DE TROCA (SWAP) NA ORDENACAO EM BOLHA
019300 01  WS-ELEM-ACUM-SWAP.
019400     05  FILLER                 PIC X(042).
019500 01  WS-QTDE-ACUM               PIC 9(04) COMP VALUE ZERO.
019600*-----> TABELA EM MEMORIA - PARES AUTODROMO/PILOTO VENCEDOR JA
019700*       CONTADOS (PARA NAO CONTAR O MESMO PILOTO DUAS VEZES)
019800 01  WS-TAB-VENCEDORES.
019900     05  WS-TAB-VNC OCCURS 3000 TIMES
020000         INDEXED BY WS-VNCX.
020100         10  VNC-CIRCUIT-ID     PIC 9(05).
020200         10  VNC-DRIVER-ID      PIC 9(05).
020300 01  WS-QTDE-VENCEDORES         PIC 9(04) COMP VALUE ZERO.
020400*-----> CONTADORES E CHAVES DE PESQUISA (TODOS COMP)
020500 01  WS-CONTADORES.
020600     05  WS-CTLIDO              PIC 9(07) COMP VALUE ZERO.
020700     05  WS-CTGRAVADO           PIC 9(07) COMP VALUE ZERO.
020800     05  WS-RACE-ID-BUSCA       PIC 9(05).
020900     05  WS-CIRCUIT-ID-BUSCA    PIC 9(05).
021000     05  WS-ANO-ACHADO          PIC 9(04).
021100     05  WS-CIRCUITO-ACHADO     PIC 9(05).
021200     05  WS-VENCEDOR-NOVO       PIC X(01).
021300         88  VENCEDOR-E-NOVO           VALUE 'S'.
021400         88  VENCEDOR-JA-CONTADO       VALUE 'N'.
021500     05  WS-J                   PIC 9(04) COMP.
021600     05  WS-K                   PIC 9(04) COMP.
021700     05  WS-TROCOU              PIC X(01).
021800         88  HOUVE-TROCA               VALUE 'S'.
021900         88  NAO-HOUVE-TROCA           VALUE 'N'.
022000*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (PADRAO DO SISTEMA)
022100 01  WS-LINHA-CTL.
022200     05  WS-CTL-CHAVE           PIC X(20).
022300     05  WS-CTL-VALOR1          PIC 9(09).
022400     05  WS-CTL-VALOR2          PIC 9(09).
022500 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
022600     05  FILLER                 PIC X(38).
022700*
022800 PROCEDURE DIVISION.
022900*=============*
023000 000-F1PRG043.
023100     PERFORM 100-INICIAR
023200     PERFORM 150-CARREGAR-AUTODROMOS  THRU 150-EXIT
023300     PERFORM 200-CARREGAR-CORRIDAS    THRU 200-EXIT
023400     PERFORM 300-ACUMULAR-RESULTADOS  THRU 300-EXIT
023500     PERFORM 400-CALCULAR-DERIVADOS   THRU 400-EXIT
023600     PERFORM 500-ORDENAR-TABELA       THRU 500-EXIT
023700     PERFORM 600-GRAVAR-SAIDA         THRU 600-EXIT
023800     PERFORM 850-GRAVAR-CTL-RUNSTAT
023900     PERFORM 900-TERMINAR
024000     STOP RUN.
024100*
024200*-----------------------------------------------------------*
024300* PROCEDIMENTOS INICIAIS
024400*-----------------------------------------------------------*
024500 100-INICIAR.
024600*
024700     DISPLAY '*--------------------------------------*'
024800     DISPLAY '* F1PRG043 - ANALISE DE AUTODROMOS (P.04C) *'
024900     DISPLAY '*--------------------------------------*'
025000*
025100     PERFORM 110-DATA-HORA
025200     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
025300*
025400     OPEN EXTEND CTL-RUNSTAT
025500     IF WS-FS-CTL NOT = '00'
025600        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
025700        MOVE WS-FS-CTL                     TO WS-FS-MSG
025800        GO TO 999-ERRO
025900     END-IF
026000*
026100     MOVE ZERO TO WS-QTDE-AUTODROMOS WS-QTDE-CORRIDAS
026200     MOVE ZERO TO WS-QTDE-ACUM WS-QTDE-VENCEDORES
026300     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO
026400     .
026500*-----------------------------------------------------------*
026600* DATA E HORA DO SISTEMA
026700*-----------------------------------------------------------*
026800 110-DATA-HORA.
026900*
027000     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
027100     STRING  WS-DTSYS-DD  '/'
027200             WS-DTSYS-MM  '/'
027300             WS-DTSYS-AAAA
027400        DELIMITED BY SIZE INTO WS-DTEDI
027500*
027600     ACCEPT  WS-HRSYS  FROM TIME
027700     STRING  WS-HRSYS (1:2) ':'
027800             WS-HRSYS (3:2) ':'
027900             WS-HRSYS (5:2)
028000        DELIMITED BY SIZE INTO WS-HREDI
028100     .
028200*-----------------------------------------------------------*
028300* CARREGA A TABELA DE AUTODROMOS (DADOS DESCRITIVOS)
028400*-----------------------------------------------------------*
028500 150-CARREGAR-AUTODROMOS.
028600*
028700     OPEN INPUT CLN-CIRCUITS
028800     IF WS-FS-CLN NOT = '00'
028900        MOVE 'CLN-CIRCUITS AUSENTE - ABORTA F1PRG043' TO WS-MSG
029000        MOVE WS-FS-CLN                                TO WS-FS-MSG
029100        GO TO 999-ERRO
029200     END-IF
029300*
029400     PERFORM 155-LER-UM-AUTODROMO UNTIL WS-FS-CLN = '10'
029500*
029600     CLOSE CLN-CIRCUITS
029700     .
029800 150-EXIT.
029900     EXIT.
030000 155-LER-UM-AUTODROMO.
030100*
030200     READ CLN-CIRCUITS INTO WS-REG-CIRCUITO-LEIT
030300     IF WS-FS-CLN = '00'
030400        ADD 1 TO WS-QTDE-AUTODROMOS
030500        SET WS-AUTX TO WS-QTDE-AUTODROMOS
030600        MOVE CC-CIRCUIT-ID  TO TAUT-CIRCUIT-ID (WS-AUTX)
030700        MOVE CC-CIRCUIT-NAME TO TAUT-NOME       (WS-AUTX)
030800        MOVE CC-LOCATION    TO TAUT-LOCAL       (WS-AUTX)
030900        MOVE CC-COUNTRY     TO TAUT-PAIS         (WS-AUTX)
031000        MOVE CC-LATITUDE    TO TAUT-LATITUDE     (WS-AUTX)
031100        MOVE CC-LONGITUDE   TO TAUT-LONGITUDE    (WS-AUTX)
031200        MOVE CC-ALTITUDE    TO TAUT-ALTITUDE     (WS-AUTX)
031300     END-IF
031400     .
031500*-----------------------------------------------------------*
031600* CARREGA A TABELA CORRIDA/ANO/AUTODROMO E, DE PASSAGEM, MONTA
031700* OS TOTAIS DE CORRIDAS-DISPUTADAS E PRIMEIRO/ULTIMO ANO POR
031800* AUTODROMO (REGRA 16 - VIDA UTIL)
031900*-----------------------------------------------------------*
032000 200-CARREGAR-CORRIDAS.
032100*
032200     OPEN INPUT CLN-RACES
032300     IF WS-FS-CLN NOT = '00'
032400        MOVE 'CLN-RACES AUSENTE - ABORTA F1PRG043' TO WS-MSG
032500        MOVE WS-FS-CLN                             TO WS-FS-MSG
032600        GO TO 999-ERRO
032700     END-IF
032800*
032900     PERFORM 210-LER-UMA-CORRIDA UNTIL WS-FS-CLN = '10'
033000*
033100     CLOSE CLN-RACES
033200     .
033300 200-EXIT.
033400     EXIT.
033500 210-LER-UMA-CORRIDA.
033600*
033700     READ CLN-RACES INTO WS-REG-RACE-LEIT
033800     IF WS-FS-CLN NOT = '00'
033900        GO TO 210-EXIT
034000     END-IF
034100*
034200     ADD 1 TO WS-QTDE-CORRIDAS
034300     SET WS-CORX TO WS-QTDE-CORRIDAS
034400     MOVE RC-RACE-ID     TO TCOR-RACE-ID    (WS-CORX)
034500     MOVE RC-RACE-YEAR   TO TCOR-ANO        (WS-CORX)
034600     MOVE RC-CIRCUIT-ID  TO TCOR-CIRCUIT-ID (WS-CORX)
034700*
034800     MOVE RC-CIRCUIT-ID  TO WS-CIRCUIT-ID-BUSCA
034900     PERFORM 230-ACHAR-OU-CRIAR-ACUM
035000*
035100     ADD 1 TO AXA-TOTAL-RACES (WS-AXA)
035200     IF AXA-TOTAL-RACES (WS-AXA) = 1
035300        MOVE RC-RACE-YEAR TO AXA-PRIMEIRO-ANO (WS-AXA)
035400        MOVE RC-RACE-YEAR TO AXA-ULTIMO-ANO   (WS-AXA)
035500     ELSE
035600        IF RC-RACE-YEAR < AXA-PRIMEIRO-ANO (WS-AXA)
035700           MOVE RC-RACE-YEAR TO AXA-PRIMEIRO-ANO (WS-AXA)
035800        END-IF
035900        IF RC-RACE-YEAR > AXA-ULTIMO-ANO (WS-AXA)
036000           MOVE RC-RACE-YEAR TO AXA-ULTIMO-ANO (WS-AXA)
036100        END-IF
036200     END-IF
036300     .
036400 210-EXIT.
036500     EXIT.
036600*-----------------------------------------------------------*
036700* ACHA (OU CRIA) A LINHA DE ACUMULO DE UM AUTODROMO - PESQUISA
036800* SEQUENCIAL, TABELA NAO ORDENADA (MESMA TECNICA DO F1PRG041
036900* E F1PRG042)
037000*-----------------------------------------------------------*
037100 230-ACHAR-OU-CRIAR-ACUM.
037200*
037300     SET WS-AXA TO 1
037400     SEARCH WS-TAB-AXA VARYING WS-AXA
037500        AT END
037600           PERFORM 235-CRIAR-LINHA-ACUM
037700        WHEN AXA-CIRCUIT-ID (WS-AXA) = WS-CIRCUIT-ID-BUSCA
037800           CONTINUE
037900     END-SEARCH
038000     .
038100 235-CRIAR-LINHA-ACUM.
038200*
038300     ADD 1 TO WS-QTDE-ACUM
038400     SET WS-AXA TO WS-QTDE-ACUM
038500     MOVE WS-CIRCUIT-ID-BUSCA TO AXA-CIRCUIT-ID (WS-AXA)
038600     MOVE ZERO TO AXA-TOTAL-RACES    (WS-AXA)
038700     MOVE ZERO TO AXA-PRIMEIRO-ANO   (WS-AXA)
038800     MOVE ZERO TO AXA-ULTIMO-ANO     (WS-AXA)
038900     MOVE ZERO TO AXA-QTD-RESULT     (WS-AXA)
039000     MOVE ZERO TO AXA-SOMA-DNF       (WS-AXA)
039100     MOVE ZERO TO AXA-SOMA-FLSPEED   (WS-AXA)
039200     MOVE ZERO TO AXA-QTD-FLSPEED    (WS-AXA)
039300     MOVE ZERO TO AXA-QTD-VENCEDORES (WS-AXA)
039400     .
039500*-----------------------------------------------------------*
039600* LE OS RESULTADOS E ACUMULA O PERCENTUAL DE ABANDONO, A
039700* VELOCIDADE MEDIA DA VOLTA MAIS RAPIDA E OS VENCEDORES
039800* DISTINTOS POR AUTODROMO
039900*-----------------------------------------------------------*
040000 300-ACUMULAR-RESULTADOS.
040100*
040200     OPEN INPUT CLN-RESULTS
040300     IF WS-FS-CLN NOT = '00'
040400        MOVE 'CLN-RESULTS AUSENTE - ABORTA F1PRG043' TO WS-MSG
040500        MOVE WS-FS-CLN                               TO WS-FS-MSG
040600        GO TO 999-ERRO
040700     END-IF
040800*
040900     PERFORM 310-LER-UM-RESULTADO UNTIL WS-FS-CLN = '10'
041000*
041100     CLOSE CLN-RESULTS
041200     .
041300 300-EXIT.
041400     EXIT.
041500 310-LER-UM-RESULTADO.
041600*
041700     READ CLN-RESULTS INTO WS-REG-RESULT-LEIT
041800     IF WS-FS-CLN NOT = '00'
041900        GO TO 310-EXIT
042000     END-IF
042100     ADD 1 TO WS-CTLIDO
042200*
042300     MOVE UC-RACE-ID TO WS-RACE-ID-BUSCA
042400     PERFORM 190-ACHAR-CIRCUITO-DA-CORRIDA
042500     IF WS-CIRCUITO-ACHADO = ZERO
042600        GO TO 310-EXIT
042700     END-IF
042800*
042900     MOVE WS-CIRCUITO-ACHADO TO WS-CIRCUIT-ID-BUSCA
043000     PERFORM 230-ACHAR-OU-CRIAR-ACUM
043100*
043200     ADD 1 TO AXA-QTD-RESULT (WS-AXA)
043300     IF UC-DNF-FLAG = 'Y'
043400        ADD 1 TO AXA-SOMA-DNF (WS-AXA)
043500     END-IF
043600*
043700     IF UC-FL-SPEED-N > ZERO
043800        ADD UC-FL-SPEED-N TO AXA-SOMA-FLSPEED (WS-AXA)
043900        ADD 1             TO AXA-QTD-FLSPEED  (WS-AXA)
044000     END-IF
044100*
044200     IF UC-POSITION-NUM = 1 AND UC-DNF-FLAG NOT = 'Y'
044300        PERFORM 350-REGISTRAR-VENCEDOR
044400        IF VENCEDOR-E-NOVO
044500           ADD 1 TO AXA-QTD-VENCEDORES (WS-AXA)
044600        END-IF
044700     END-IF
044800     .
044900 310-EXIT.
045000     EXIT.
045100*-----------------------------------------------------------*
045200* ACHA O AUTODROMO DE UMA CORRIDA PELA TABELA EM MEMORIA -
045300* PESQUISA SEQUENCIAL (MESMO IDIOMA DO 190-ACHAR-ANO-DA-
045400* CORRIDA DO F1PRG041/F1PRG042, RESTATED PARA CIRCUITO)
045500*-----------------------------------------------------------*
045600 190-ACHAR-CIRCUITO-DA-CORRIDA.
045700*
045800     MOVE ZERO TO WS-CIRCUITO-ACHADO
045900     SET WS-CORX TO 1
046000     SEARCH WS-TAB-COR
046100        AT END
046200           MOVE ZERO TO WS-CIRCUITO-ACHADO
046300        WHEN TCOR-RACE-ID (WS-CORX) = WS-RACE-ID-BUSCA
046400           MOVE TCOR-CIRCUIT-ID (WS-CORX) TO WS-CIRCUITO-ACHADO
046500     END-SEARCH
046600     .
046700*-----------------------------------------------------------*
046800* ACHA (OU REGISTRA) O PAR AUTODROMO/PILOTO VENCEDOR - SE JA
046900* EXISTIA, O VENCEDOR NAO E NOVO (NAO CONTAR DUAS VEZES)
047000*-----------------------------------------------------------*
047100 350-REGISTRAR-VENCEDOR.
047200*
047300     MOVE 'N' TO WS-VENCEDOR-NOVO
047400     SET WS-VNCX TO 1
047500     SEARCH WS-TAB-VNC
047600        AT END
047700           ADD 1 TO WS-QTDE-VENCEDORES
047800           SET WS-VNCX TO WS-QTDE-VENCEDORES
047900           MOVE WS-CIRCUITO-ACHADO TO VNC-CIRCUIT-ID (WS-VNCX)
048000           MOVE UC-DRIVER-ID       TO VNC-DRIVER-ID  (WS-VNCX)
048100           MOVE 'S' TO WS-VENCEDOR-NOVO
048200        WHEN VNC-CIRCUIT-ID (WS-VNCX) = WS-CIRCUITO-ACHADO AND
048300             VNC-DRIVER-ID  (WS-VNCX) = UC-DRIVER-ID
048400           MOVE 'N' TO WS-VENCEDOR-NOVO
048500     END-SEARCH
048600     .
048700*-----------------------------------------------------------*
048800* CALCULA OS CAMPOS DERIVADOS DE CADA AUTODROMO (ARREDONDA-
048900* MENTO COMERCIAL, 2 CASAS DECIMAIS)
049000*-----------------------------------------------------------*
049100 400-CALCULAR-DERIVADOS.
049200*
049300     MOVE ZERO TO WS-J
049400     PERFORM 410-CALCULAR-UMA-LINHA
049500        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
049600     .
049700 400-EXIT.
049800     EXIT.
049900 410-CALCULAR-UMA-LINHA.
050000*
050100     IF AXA-QTD-FLSPEED (WS-J) > 0
050200        COMPUTE AXA-SOMA-FLSPEED (WS-J) ROUNDED =
050300                AXA-SOMA-FLSPEED (WS-J) / AXA-QTD-FLSPEED (WS-J)
050400     ELSE
050500        MOVE ZERO TO AXA-SOMA-FLSPEED (WS-J)
050600     END-IF
050700*
050800     IF AXA-QTD-RESULT (WS-J) > 0
050900        COMPUTE AXA-SOMA-DNF (WS-J) ROUNDED =
051000                (AXA-SOMA-DNF (WS-J) * 100) /
051100                 AXA-QTD-RESULT (WS-J)
051200     ELSE
051300        MOVE ZERO TO AXA-SOMA-DNF (WS-J)
051400     END-IF
051500     .
051600*-----------------------------------------------------------*
051700* ORDENA A TABELA EM MEMORIA POR TOTAL DE CORRIDAS DECRESCENTE
051800* (BOLHA - CARDINALIDADE PEQUENA, SEM SORT NESTA OFICINA)
051900*-----------------------------------------------------------*
052000 500-ORDENAR-TABELA.
052100*
052200     IF WS-QTDE-ACUM < 2
052300        GO TO 500-EXIT
052400     END-IF
052500*
052600     MOVE 'S' TO WS-TROCOU
052700     PERFORM 510-UMA-PASSADA UNTIL NAO-HOUVE-TROCA
052800     .
052900 500-EXIT.
053000     EXIT.
053100 510-UMA-PASSADA.
053200*
053300     MOVE 'N' TO WS-TROCOU
053400     MOVE 1 TO WS-K
053500     PERFORM 520-COMPARAR-PAR
053600        VARYING WS-K FROM 1 BY 1 UNTIL WS-K NOT < WS-QTDE-ACUM
053700     .
053800 520-COMPARAR-PAR.
053900*
054000     SET WS-AXA TO WS-K
054100     SET WS-J   TO WS-K
054200     ADD 1 TO WS-J
054300     IF AXA-TOTAL-RACES (WS-J) > AXA-TOTAL-RACES (WS-AXA)
054400        PERFORM 530-TROCAR-LINHAS
054500     END-IF
054600     .
054700 530-TROCAR-LINHAS.
054800*
054900     MOVE WS-TAB-AXA (WS-AXA) TO WS-ELEM-ACUM-SWAP
055000     MOVE WS-TAB-AXA (WS-J)   TO WS-TAB-AXA (WS-AXA)
055100     MOVE WS-ELEM-ACUM-SWAP   TO WS-TAB-AXA (WS-J)
055200     MOVE 'S' TO WS-TROCOU
055300     .
055400*-----------------------------------------------------------*
055500* GRAVA O ARQUIVO GOLD-CIRCUIT-ANL JA ORDENADO
055600*-----------------------------------------------------------*
055700 600-GRAVAR-SAIDA.
055800*
055900     OPEN OUTPUT GOLD-CIRCUIT-ANL
056000     IF WS-FS-GLD NOT = '00'
056100        MOVE 'ERRO AO ABRIR O GOLD-CIRCUIT-ANL' TO WS-MSG
056200        MOVE WS-FS-GLD                          TO WS-FS-MSG
056300        GO TO 999-ERRO
056400     END-IF
056500*
056600     MOVE ZERO TO WS-J
056700     PERFORM 610-GRAVAR-UMA-LINHA
056800        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
056900*
057000     CLOSE GOLD-CIRCUIT-ANL
057100     .
057200 600-EXIT.
057300     EXIT.
057400 610-GRAVAR-UMA-LINHA.
057500*
057600     MOVE AXA-CIRCUIT-ID (WS-J) TO WS-CIRCUIT-ID-BUSCA
057700     PERFORM 620-ACHAR-AUTODROMO
057800*
057900     MOVE AXA-CIRCUIT-ID     (WS-J) TO TA-CIRCUIT-ID
058000     MOVE AXA-TOTAL-RACES    (WS-J) TO TA-TOTAL-RACES-HELD
058100     MOVE AXA-PRIMEIRO-ANO   (WS-J) TO TA-FIRST-RACE-YEAR
058200     MOVE AXA-ULTIMO-ANO     (WS-J) TO TA-LAST-RACE-YEAR
058300     COMPUTE TA-YEARS-ACTIVE =
058400             AXA-ULTIMO-ANO (WS-J) - AXA-PRIMEIRO-ANO (WS-J) + 1
058500     MOVE AXA-QTD-VENCEDORES (WS-J) TO TA-UNIQUE-WINNERS
058600     MOVE AXA-SOMA-FLSPEED   (WS-J) TO TA-AVG-FL-SPEED
058700     MOVE AXA-SOMA-DNF       (WS-J) TO TA-DNF-PERCENTAGE
058800*
058900     WRITE REG-GOLD-CIRCUITANL FROM WS-REG-CIRCUITANL-SAI
059000     ADD 1 TO WS-CTGRAVADO
059100     .
059200*-----------------------------------------------------------*
059300* ACHA UM AUTODROMO NA TABELA DESCRITIVA (PESQUISA SEQUENCIAL)
059400*-----------------------------------------------------------*
059500 620-ACHAR-AUTODROMO.
059600*
059700     MOVE SPACES TO TA-CIRCUIT-NAME TA-LOCATION TA-COUNTRY
059800     MOVE ZERO   TO TA-LATITUDE TA-LONGITUDE TA-ALTITUDE
059900     SET WS-AUTX TO 1
060000     SEARCH WS-TAB-AUT
060100        AT END
060200           CONTINUE
060300        WHEN TAUT-CIRCUIT-ID (WS-AUTX) = WS-CIRCUIT-ID-BUSCA
060400           MOVE TAUT-NOME      (WS-AUTX) TO TA-CIRCUIT-NAME
060500           MOVE TAUT-LOCAL     (WS-AUTX) TO TA-LOCATION
060600           MOVE TAUT-PAIS      (WS-AUTX) TO TA-COUNTRY
060700           MOVE TAUT-LATITUDE  (WS-AUTX) TO TA-LATITUDE
060800           MOVE TAUT-LONGITUDE (WS-AUTX) TO TA-LONGITUDE
060900           MOVE TAUT-ALTITUDE  (WS-AUTX) TO TA-ALTITUDE
061000     END-SEARCH
061100     .
061200*-----------------------------------------------------------*
061300* GRAVA A LINHA DE CONTROLE NO CTL-RUNSTAT (LIDO PELO P.05)
061400*-----------------------------------------------------------*
061500 850-GRAVAR-CTL-RUNSTAT.
061600*
061700     MOVE SPACES          TO WS-LINHA-CTL
061800     MOVE 'ANL-CIRCUITO'  TO WS-CTL-CHAVE
061900     IF WS-CTGRAVADO > 0
062000        MOVE 1 TO WS-CTL-VALOR1
062100     ELSE
062200        MOVE 0 TO WS-CTL-VALOR1
062300     END-IF
062400     MOVE WS-CTGRAVADO    TO WS-CTL-VALOR2
062500     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
062600     .
062700*-----------------------------------------------------------*
062800* ENCERRAMENTO
062900*-----------------------------------------------------------*
063000 900-TERMINAR.
063100*
063200     PERFORM 110-DATA-HORA
063300     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
063400     DISPLAY ' *========================================*'
063500     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG043        *'
063600     DISPLAY ' * RESULTADOS LIDOS   = ' WS-CTLIDO
063700     DISPLAY ' * LINHAS GRAVADAS    = ' WS-CTGRAVADO
063800     DISPLAY ' *========================================*'
063900*
064000     CLOSE CTL-RUNSTAT
064100*
064200     DISPLAY ' *      TERMINO NORMAL DO F1PRG043        *'
064300     .
064400*-----------------------------------------------------------*
064500* ROTINA DE ERRO
064600*-----------------------------------------------------------*
064700 999-ERRO.
064800*
064900     DISPLAY ' *----------------------------------------*'
065000     DISPLAY ' *           PROGRAMA CANCELADO           *'
065100     DISPLAY ' * MENSAGEM    = ' WS-MSG
065200     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
065300     DISPLAY ' *----------------------------------------*'
065400     STOP RUN
065500     .
065600*----------> FIM DO PROGRAMA F1PRG043 <---------------*
