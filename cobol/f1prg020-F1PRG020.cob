000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG020.
000400 AUTHOR.        R.CASSANO.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  02/04/1991.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 02 DO JOB NOTURNO - TRATAMENTO DAS DIMENSOES
001200*--------------------------------------------------------------*
001300* OBJETIVO: LER AS 5 TABELAS DE DIMENSAO (AUTODROMOS, EQUIPES,
001400*           PILOTOS, TEMPORADAS E STATUS DE CORRIDA) NA AREA DE
001500*           ESTAGIO, APLICAR A REGRA DE LIMPEZA DA TABELA QUANDO
001600*           EXISTIR (SO O AUTODROMO TEM CONVERSAO NUMERICA DE
001700*           LATITUDE/LONGITUDE/ALTITUDE - AS DEMAIS SAO
001800*           REPASSADAS), GRAVAR NA AREA CLEAN E EMITIR A SECAO
001900*           DE DIMENSOES DO RELATORIO RESUMO-JOB.  ARQUIVO
002000*           AUSENTE E REGISTRADO E O PASSO SEGUE.
002100*------------------> HISTORICO DE MANUTENCAO <------------------*
002200* DATA       PROG.  RQ-NUM   DESCRICAO
002300* ---------  -----  -------  ----------------------------------
002400* 02/04/1991 RCS    F1-0002  VERSAO INICIAL - SO AUTODROMOS
002500* 14/10/1992 RCS    F1-0015  INCLUIDAS EQUIPES E PILOTOS
002600* 20/01/1994 MTV    F1-0023  INCLUIDAS TEMPORADAS E STATUS
002700* 11/07/1995 MTV    F1-0032  CONVERSAO NUMERICA LAT/LNG/ALT
002800* 30/01/1998 DAS    F1-0058  VALIDACAO DE QUALIDADE (NULOS/DUPL)
002900* 09/06/1999 DAS    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
003000* 25/02/2001 LGF    F1-0076  TABELA DE CHAVES P/ DETECTAR DUPLIC
003100* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
003200*--------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400*====================*
003500 CONFIGURATION SECTION.
003600*---------------------*
003700 SPECIAL-NAMES.
003800     CLASS NUMERICA IS "0" THRU "9".
003900 INPUT-OUTPUT SECTION.
004000*---------------------*
004100 FILE-CONTROL.
004200     SELECT STG-CIRCUITS    ASSIGN TO STGCIRC
004300            FILE STATUS IS WS-FS-STG.
004400     SELECT STG-CONSTRUTOR  ASSIGN TO STGCTOR
004500            FILE STATUS IS WS-FS-STG.
004600     SELECT STG-DRIVERS     ASSIGN TO STGDRVR
004700            FILE STATUS IS WS-FS-STG.
004800     SELECT STG-SEASONS     ASSIGN TO STGSEAS
004900            FILE STATUS IS WS-FS-STG.
005000     SELECT STG-STATUS      ASSIGN TO STGSTAT
005100            FILE STATUS IS WS-FS-STG.
005200     SELECT CLN-CIRCUITS    ASSIGN TO CLNCIRC
005300            FILE STATUS IS WS-FS-CLN.
005400     SELECT CLN-CONSTRUTOR  ASSIGN TO CLNCTOR
005500            FILE STATUS IS WS-FS-CLN.
005600     SELECT CLN-DRIVERS     ASSIGN TO CLNDRVR
005700            FILE STATUS IS WS-FS-CLN.
005800     SELECT CLN-SEASONS     ASSIGN TO CLNSEAS
005900            FILE STATUS IS WS-FS-CLN.
006000     SELECT CLN-STATUS      ASSIGN TO CLNSTAT
006100            FILE STATUS IS WS-FS-CLN.
006200     SELECT RUN-SUMMARY     ASSIGN TO RUNSUM
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WS-FS-RPT.
006500     SELECT CTL-RUNSTAT     ASSIGN TO CTLSTAT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WS-FS-CTL.
006800*
006900 DATA DIVISION.
007000*=============*
007100 FILE SECTION.
007200*------------*
007300 FD  STG-CIRCUITS
007400     LABEL RECORD STANDARD
007500     RECORDING MODE F.
007600 01  REG-STG-CIRCUITS           PIC X(200).
007700 FD  STG-CONSTRUTOR
007800     LABEL RECORD STANDARD
007900     RECORDING MODE F.
008000 01  REG-STG-CONSTRUTOR         PIC X(200).
008100 FD  STG-DRIVERS
008200     LABEL RECORD STANDARD
008300     RECORDING MODE F.
008400 01  REG-STG-DRIVERS            PIC X(200).
008500 FD  STG-SEASONS
008600     LABEL RECORD STANDARD
008700     RECORDING MODE F.
008800 01  REG-STG-SEASONS            PIC X(200).
008900 FD  STG-STATUS
009000     LABEL RECORD STANDARD
009100     RECORDING MODE F.
009200 01  REG-STG-STATUS             PIC X(200).
009300 FD  CLN-CIRCUITS
009400     LABEL RECORD STANDARD
009500     RECORDING MODE F.
009600 01  REG-CLN-CIRCUITS           PIC X(150).
009700 FD  CLN-CONSTRUTOR
009800     LABEL RECORD STANDARD
009900     RECORDING MODE F.
010000 01  REG-CLN-CONSTRUTOR         PIC X(95).
010100 FD  CLN-DRIVERS
010200     LABEL RECORD STANDARD
010300     RECORDING MODE F.
010400 01  REG-CLN-DRIVERS            PIC X(106).
010500 FD  CLN-SEASONS
010600     LABEL RECORD STANDARD
010700     RECORDING MODE F.
010800 01  REG-CLN-SEASONS            PIC X(44).
010900 FD  CLN-STATUS
011000     LABEL RECORD STANDARD
011100     RECORDING MODE F.
011200 01  REG-CLN-STATUS             PIC X(33).
011300 FD  RUN-SUMMARY
011400     RECORD CONTAINS 132 CHARACTERS.
011500 01  REG-RUN-SUMMARY            PIC X(132).
011600 FD  CTL-RUNSTAT
011700     RECORD CONTAINS 60 CHARACTERS.
011800 01  REG-CTL-RUNSTAT            PIC X(60).
011900*
012000 WORKING-STORAGE SECTION.
012100*-----------------------*
012200 01  FILLER                     PIC X(35)   VALUE
012300     '**** INICIO DA WORKING-STORAGE ****'.
012400*-----> CONTADORES AVULSOS (NIVEL 77 - REGRA DO PERIODO)
012500 77  WS-CTLIN                   PIC 9(03) COMP VALUE 66.
012600 77  WS-PAG-CAB                 PIC 9(03) COMP VALUE ZERO.
012700 01  WS-AREA-STATUS.
012800     05  WS-FS-STG              PIC X(02).
012900     05  WS-FS-CLN              PIC X(02).
013000     05  WS-FS-RPT              PIC X(02).
013100     05  WS-FS-CTL              PIC X(02).
013200 01  WS-DTSYS                   PIC 9(08).
013300 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
013400     05  WS-DTSYS-AAAA          PIC 9(04).
013500     05  WS-DTSYS-MM            PIC 9(02).
013600     05  WS-DTSYS-DD            PIC 9(02).
013700 01  WS-HRSYS                   PIC 9(08).
013800 01  WS-DTEDI                   PIC X(10).
013900 01  WS-HREDI                   PIC X(08).
014000*-----> LAYOUT DE ENTRADA (STAGE) DO AUTODROMO
014100 01  WS-REG-CIRCUITO-ENT.
014200     05  CE-CIRCUIT-ID          PIC 9(05).
014300     05  CE-CIRCUIT-REF         PIC X(20).
014400     05  CE-CIRCUIT-NAME        PIC X(40).
014500     05  CE-LOCATION            PIC X(25).
014600     05  CE-COUNTRY             PIC X(20).
014700     05  CE-LATITUDE-TXT        PIC X(10).
014800     05  CE-LONGITUDE-TXT       PIC X(10).
014900     05  CE-ALTITUDE-TXT        PIC X(06).
015000     05  FILLER                 PIC X(64).
015100*-----> LAYOUT DE SAIDA (CLEAN) DO AUTODROMO
015200 01  WS-REG-CIRCUITO-SAI.
015300     05  CC-CIRCUIT-ID          PIC 9(05).
015400     05  CC-CIRCUIT-REF         PIC X(20).
015500     05  CC-CIRCUIT-NAME        PIC X(40).
015600     05  CC-LOCATION            PIC X(25).
015700     05  CC-COUNTRY             PIC X(20).
015800     05  CC-LATITUDE            PIC S9(03)V9(05).
015900     05  CC-LONGITUDE           PIC S9(03)V9(05).
016000     05  CC-ALTITUDE            PIC S9(04).
016100     05  FILLER                 PIC X(20)   VALUE SPACES.
016200*-----> AREA DE TRABALHO PARA CONVERSAO NUMERICA (REGRA 8)
016300 01  WS-CONV-NUMERICA.
016400     05  WS-CP-SINAL            PIC X(01).
016500     05  WS-CP-TEXTO            PIC X(10).
016600     05  WS-CP-TEXTO-AUX        PIC X(10).
016700     05  WS-CP-INTEIRO          PIC X(03) JUSTIFIED RIGHT.
016800     05  WS-CP-FRACAO           PIC X(05).
016900     05  WS-CP-INTEIRO-N        PIC 9(03).
017000     05  WS-CP-FRACAO-N         PIC 9(05).
017100     05  WS-CP-VALOR            PIC S9(03)V9(05).
017200*-----> VISAO ALTERNATIVA DA AREA DE CONVERSAO (REDEFINES 1)
017300*       USADA PARA O DISPLAY DE DEPURACAO DE UMA LINHA SO
017400 01  WS-CONV-NUMERICA-DBG       REDEFINES WS-CONV-NUMERICA.
017500     05  WS-CONV-DBG-TXT        PIC X(19).
017600     05  FILLER                 PIC X(08).
017700*-----> LAYOUTS DEMAIS DIMENSOES - EQUIPES (PASS-THROUGH)
017800 01  WS-REG-CONSTRUTOR-ENT.
017900     05  QE-CONSTRUCTOR-ID      PIC 9(05).
018000     05  QE-CONSTRUCTOR-REF     PIC X(20).
018100     05  QE-CONSTRUCTOR-NAME    PIC X(30).
018200     05  QE-NATIONALITY         PIC X(20).
018300     05  FILLER                 PIC X(125).
018400 01  WS-REG-CONSTRUTOR-SAI      REDEFINES WS-REG-CONSTRUTOR-ENT.
018500     05  QC-CONSTRUCTOR-ID      PIC 9(05).
018600     05  QC-CONSTRUCTOR-REF     PIC X(20).
018700     05  QC-CONSTRUCTOR-NAME    PIC X(30).
018800     05  QC-NATIONALITY         PIC X(20).
018900     05  FILLER                 PIC X(125).
019000*-----> LAYOUTS DEMAIS DIMENSOES - PILOTOS (PASS-THROUGH)
019100 01  WS-REG-PILOTO-ENT.
019200     05  DE-DRIVER-ID           PIC 9(05).
019300     05  DE-DRIVER-REF          PIC X(20).
019400     05  DE-DRIVER-NUMBER       PIC X(03).
019500     05  DE-DRIVER-CODE         PIC X(03).
019600     05  DE-FORENAME            PIC X(20).
019700     05  DE-SURNAME             PIC X(25).
019800     05  DE-BIRTH-DATE          PIC X(10).
019900     05  DE-NATIONALITY         PIC X(20).
020000     05  FILLER                 PIC X(94).
020100*-----> LAYOUTS DEMAIS DIMENSOES - TEMPORADAS (PASS-THROUGH)
020200 01  WS-REG-TEMPORADA-ENT.
020300     05  SE-YEAR                PIC 9(04).
020400     05  SE-SEASON-NAME         PIC X(40).
020500     05  FILLER                 PIC X(156).
020600*-----> LAYOUTS DEMAIS DIMENSOES - STATUS DE CORRIDA
020700 01  WS-REG-STATUS-ENT.
020800     05  TE-STATUS-ID           PIC 9(03).
020900     05  TE-STATUS-TEXT         PIC X(30).
021000     05  FILLER                 PIC X(167).
021100*-----> TABELA DE CHAVES JA VISTAS - DETECCAO DE DUPLICATAS
021200*       (VER HISTORICO 25/02/2001) - CARDINALIDADE PEQUENA,
021300*       CABE EM MEMORIA CONFORME NOTA DE PROJETO DO SISTEMA F1
021400 01  WS-TAB-CHAVES.
021500     05  WS-TAB-CHV OCCURS 2000 TIMES
021600         ASCENDING KEY IS TAB-CHV-VAL
021700         INDEXED BY WS-KX.
021800         10  TAB-CHV-VAL        PIC 9(07).
021900 01  WS-QTDE-CHAVES             PIC 9(05) COMP VALUE ZERO.
022000 01  WS-CHAVE-VERIFICAR         PIC 9(07).
022100 01  WS-ACHOU-DUP               PIC X(01).
022200     88  ACHOU-DUPLICATA               VALUE 'S'.
022300     88  NAO-ACHOU-DUPLICATA           VALUE 'N'.
022400*-----> CONTADORES POR TABELA (TODOS COMP)
022500 01  WS-CONTADORES.
022600     05  WS-CTLIDO              PIC 9(07) COMP.
022700     05  WS-CTGRAVADO           PIC 9(07) COMP.
022800     05  WS-CTNULO              PIC 9(07) COMP.
022900     05  WS-CTDUPLIC            PIC 9(07) COMP.
023000     05  WS-PCT-NULO            PIC 9(03)V99.
023100     05  WS-TABOK               PIC 9(02) COMP VALUE ZERO.
023200     05  WS-TABFALHA            PIC 9(02) COMP VALUE ZERO.
023300 01  WS-AREA-ERRO.
023400     05  WS-MSG                 PIC X(40).
023500     05  WS-FS-MSG              PIC X(02).
023600*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (REDEFINES 2)
023700 01  WS-LINHA-CTL.
023800     05  WS-CTL-CHAVE           PIC X(20).
023900     05  WS-CTL-VALOR1          PIC 9(09).
024000     05  WS-CTL-VALOR2          PIC 9(09).
024100     05  FILLER                 PIC X(20)   VALUE SPACES.
024200 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
024300     05  FILLER                 PIC X(60).
024400*-----> RELATORIO - CABECALHOS E LINHAS
024500 01  WS-CAB1.
024600     05  FILLER                 PIC X(01)   VALUE SPACES.
024700     05  WS-DATA-CAB            PIC X(10).
024800     05  FILLER                 PIC X(04)   VALUE SPACES.
024900     05  FILLER                 PIC X(40)   VALUE
025000         'RESUMO DO JOB NOTURNO F1 - APURACAO F1'.
025100     05  FILLER                 PIC X(12)   VALUE SPACES.
025200     05  FILLER                 PIC X(05)   VALUE 'PAG. '.
025300     05  WS-PAG-CAB-ED          PIC ZZ9.
025400     05  FILLER                 PIC X(51)   VALUE SPACES.
025500 01  WS-CAB2.
025600     05  FILLER                 PIC X(01)   VALUE SPACES.
025700     05  FILLER                 PIC X(35)   VALUE
025800         'SECAO 02 - TRATAMENTO DE DIMENSOES'.
025900     05  FILLER                 PIC X(96)   VALUE SPACES.
026000 01  WS-CAB3.
026100     05  FILLER                 PIC X(01)   VALUE SPACES.
026200     05  FILLER                 PIC X(14)   VALUE 'TABELA'.
026300     05  FILLER                 PIC X(04)   VALUE SPACES.
026400     05  FILLER                 PIC X(08)   VALUE 'LINHAS'.
026500     05  FILLER                 PIC X(04)   VALUE SPACES.
026600     05  FILLER                 PIC X(08)   VALUE 'STATUS'.
026700     05  FILLER                 PIC X(04)   VALUE SPACES.
026800     05  FILLER                 PIC X(20)   VALUE
026900         'AVISO DE QUALIDADE'.
027000     05  FILLER                 PIC X(69)   VALUE SPACES.
027100 01  WS-LINHA-DET.
027200     05  FILLER                 PIC X(01)   VALUE SPACES.
027300     05  WS-DET-NOME            PIC X(14).
027400     05  FILLER                 PIC X(04)   VALUE SPACES.
027500     05  WS-DET-QTDE            PIC ZZZ,ZZ9.
027600     05  FILLER                 PIC X(05)   VALUE SPACES.
027700     05  WS-DET-STATUS          PIC X(08).
027800     05  FILLER                 PIC X(04)   VALUE SPACES.
027900     05  WS-DET-AVISO           PIC X(40).
028000     05  FILLER                 PIC X(29)   VALUE SPACES.
028100 01  WS-LINHA-TOTAIS.
028200     05  FILLER                 PIC X(01)   VALUE SPACES.
028300     05  FILLER                 PIC X(20)   VALUE
028400         'TOTAIS DA SECAO 02'.
028500     05  FILLER                 PIC X(02)   VALUE SPACES.
028600     05  FILLER                 PIC X(11)   VALUE 'OK/FALHA='.
028700     05  WS-TOT-OK-ED           PIC ZZ9.
028800     05  FILLER                 PIC X(01)   VALUE '/'.
028900     05  WS-TOT-FALHA-ED        PIC ZZ9.
029000     05  FILLER                 PIC X(85)   VALUE SPACES.
029100 01  WS-HIFEN                   PIC X(132)  VALUE ALL '-'.
029200 01  FILLER                     PIC X(35)   VALUE
029300     '****** FIM DA WORKING-STORAGE *****'.
029400*
029500 PROCEDURE DIVISION.
029600*==================*
029700*--------------------------------------------------------------*
029800*    PROCESSO PRINCIPAL - PASSO 02 (DIMENSOES)
029900*--------------------------------------------------------------*
030000 000-F1PRG020.
030100
030200     PERFORM 100-INICIAR
030300     PERFORM 200-PROCESSAR-CIRCUITOS THRU 200-EXIT
030400     PERFORM 300-PROCESSAR-CONSTRUTOR THRU 300-EXIT
030500     PERFORM 400-PROCESSAR-DRIVERS THRU 400-EXIT
030600     PERFORM 500-PROCESSAR-SEASONS THRU 500-EXIT
030700     PERFORM 600-PROCESSAR-STATUS THRU 600-EXIT
030800     PERFORM 850-GRAVAR-CTL-RUNSTAT
030900     PERFORM 900-TERMINAR
031000     STOP RUN
031100     .
031200*--------------------------------------------------------------*
031300*    PROCEDIMENTOS INICIAIS
031400*--------------------------------------------------------------*
031500 100-INICIAR.
031600
031700     DISPLAY '*--------------------------------*'
031800     DISPLAY '* F1PRG020 - DIMENSOES (PASSO 02)*'
031900     DISPLAY '*--------------------------------*'
032000
032100     PERFORM 110-DATA-HORA
032200     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
032300
032400     OPEN EXTEND RUN-SUMMARY
032500     IF WS-FS-RPT NOT = '00'
032600        MOVE 'ERRO AO ABRIR O RUN-SUMMARY' TO WS-MSG
032700        MOVE WS-FS-RPT                     TO WS-FS-MSG
032800        GO TO 999-ERRO
032900     END-IF
033000
033100     OPEN EXTEND CTL-RUNSTAT
033200     IF WS-FS-CTL NOT = '00'
033300        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
033400        MOVE WS-FS-CTL                     TO WS-FS-MSG
033500        GO TO 999-ERRO
033600     END-IF
033700
033800     PERFORM 810-CABECALHO
033900     .
034000*--------------------------------------------------------------*
034100*    DATA E HORA DO SISTEMA
034200*--------------------------------------------------------------*
034300 110-DATA-HORA.
034400
034500     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
034600     STRING  WS-DTSYS-DD  '/'
034700             WS-DTSYS-MM  '/'
034800             WS-DTSYS-AAAA
034900     DELIMITED BY SIZE INTO WS-DTEDI
035000
035100     ACCEPT  WS-HRSYS  FROM TIME
035200     STRING  WS-HRSYS (1:2) ':'
035300             WS-HRSYS (3:2) ':'
035400             WS-HRSYS (5:2)
035500     DELIMITED BY SIZE INTO WS-HREDI
035600
035700     MOVE WS-DTEDI TO WS-DATA-CAB
035800     .
035900*--------------------------------------------------------------*
036000*    AUTODROMOS - LE STAGE, CONVERTE NUMERICOS, GRAVA CLEAN
036100*--------------------------------------------------------------*
036200 200-PROCESSAR-CIRCUITOS.
036300
036400     OPEN INPUT STG-CIRCUITS
036500     IF WS-FS-STG NOT = '00'
036600        MOVE 'STG-CIRCUITS AUSENTE'   TO WS-DET-AVISO
036700        PERFORM 205-LINHA-FALHA
036800        GO TO 200-EXIT
036900     END-IF
037000     OPEN OUTPUT CLN-CIRCUITS
037100
037200     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-CTNULO WS-CTDUPLIC
037300     MOVE ZERO TO WS-QTDE-CHAVES
037400
037500     PERFORM 210-LER-CIRCUITO UNTIL WS-FS-STG = '10'
037600
037700     CLOSE STG-CIRCUITS
037800     CLOSE CLN-CIRCUITS
037900
038000     PERFORM 290-QUALIDADE-CIRCUITOS
038100
038200     ADD 1 TO WS-TABOK
038300     .
038400 200-EXIT.
038500     EXIT.
038600*--------------------------------------------------------------*
038700*    LE E TRATA UM REGISTRO DE AUTODROMO
038800*--------------------------------------------------------------*
038900 210-LER-CIRCUITO.
039000
039100     READ STG-CIRCUITS INTO WS-REG-CIRCUITO-ENT
039200     IF WS-FS-STG NOT = '00'
039300        GO TO 210-EXIT
039400     END-IF
039500     ADD 1 TO WS-CTLIDO
039600
039700     MOVE CE-CIRCUIT-ID    TO CC-CIRCUIT-ID
039800     MOVE CE-CIRCUIT-REF   TO CC-CIRCUIT-REF
039900     MOVE CE-CIRCUIT-NAME  TO CC-CIRCUIT-NAME
040000     MOVE CE-LOCATION      TO CC-LOCATION
040100     MOVE CE-COUNTRY       TO CC-COUNTRY
040200
040300     MOVE CE-LATITUDE-TXT  TO WS-CP-TEXTO
040400     PERFORM 220-CONVERTER-NUMERO
040500     MOVE WS-CP-VALOR      TO CC-LATITUDE
040600
040700     MOVE CE-LONGITUDE-TXT TO WS-CP-TEXTO
040800     PERFORM 220-CONVERTER-NUMERO
040900     MOVE WS-CP-VALOR      TO CC-LONGITUDE
041000
041100     PERFORM 230-CONVERTER-ALTITUDE
041200
041300     MOVE CC-CIRCUIT-ID TO WS-CHAVE-VERIFICAR
041400     PERFORM 240-VERIFICAR-DUPLICATA
041500
041600     WRITE REG-CLN-CIRCUITS FROM WS-REG-CIRCUITO-SAI
041700     ADD 1 TO WS-CTGRAVADO
041800     .
041900 210-EXIT.
042000     EXIT.
042100*--------------------------------------------------------------*
042200*    CONVERTE TEXTO "-NN.NNNNN" EM S9(03)V9(05) - REGRA 8
042300*    (WS-CP-TEXTO NA ENTRADA / WS-CP-VALOR NA SAIDA)
042400*--------------------------------------------------------------*
042500 220-CONVERTER-NUMERO.
042600
042700     MOVE SPACES TO WS-CP-INTEIRO WS-CP-FRACAO
042800     MOVE '+'    TO WS-CP-SINAL
042900
043000     IF WS-CP-TEXTO (1:1) = '-'
043100        MOVE '-' TO WS-CP-SINAL
043200        MOVE SPACES TO WS-CP-TEXTO-AUX
043300        MOVE WS-CP-TEXTO (2:9) TO WS-CP-TEXTO-AUX (1:9)
043400        MOVE WS-CP-TEXTO-AUX TO WS-CP-TEXTO
043500     END-IF
043600
043700     UNSTRING WS-CP-TEXTO DELIMITED BY '.'
043800         INTO WS-CP-INTEIRO WS-CP-FRACAO
043900
044000     INSPECT WS-CP-FRACAO REPLACING ALL SPACE BY '0'
044100     IF WS-CP-INTEIRO = SPACES
044200        MOVE ZEROS TO WS-CP-INTEIRO
044300     ELSE
044400        INSPECT WS-CP-INTEIRO REPLACING LEADING SPACE BY '0'
044500     END-IF
044600
044700     MOVE WS-CP-INTEIRO   TO WS-CP-INTEIRO-N
044800     MOVE WS-CP-FRACAO    TO WS-CP-FRACAO-N
044900
045000     COMPUTE WS-CP-VALOR =
045100         WS-CP-INTEIRO-N + (WS-CP-FRACAO-N * 0.00001)
045200
045300     IF WS-CP-SINAL = '-'
045400        COMPUTE WS-CP-VALOR = WS-CP-VALOR * -1
045500     END-IF
045600     .
045700*--------------------------------------------------------------*
045800*    CONVERTE ALTITUDE - AUSENTE ("\N" OU BRANCO) = ZERO
045900*--------------------------------------------------------------*
046000 230-CONVERTER-ALTITUDE.
046100
046200     IF CE-ALTITUDE-TXT (1:2) = '\N' OR
046300        CE-ALTITUDE-TXT = SPACES
046400        MOVE ZERO TO CC-ALTITUDE
046500        ADD 1 TO WS-CTNULO
046600     ELSE
046700        MOVE SPACES TO WS-CP-TEXTO
046800        MOVE '+'    TO WS-CP-SINAL
046900        MOVE CE-ALTITUDE-TXT TO WS-CP-TEXTO
047000        IF WS-CP-TEXTO (1:1) = '-'
047100           MOVE '-' TO WS-CP-SINAL
047200           MOVE SPACES TO WS-CP-TEXTO-AUX
047300           MOVE WS-CP-TEXTO (2:5) TO WS-CP-TEXTO-AUX (1:5)
047400           MOVE WS-CP-TEXTO-AUX TO WS-CP-TEXTO
047500        END-IF
047600        MOVE WS-CP-TEXTO (1:4) TO CC-ALTITUDE
047700        IF WS-CP-SINAL = '-'
047800           COMPUTE CC-ALTITUDE = CC-ALTITUDE * -1
047900        END-IF
048000     END-IF
048100     .
048200*--------------------------------------------------------------*
048300*    VERIFICA DUPLICATA DE CHAVE - ROTINA COMUM A TODAS AS
048400*    DIMENSOES (VER OS-2024-118) - CHAMADOR CARREGA A CHAVE EM
048500*    WS-CHAVE-VERIFICAR E ZERA WS-QTDE-CHAVES/WS-CTDUPLIC ANTES
048600*--------------------------------------------------------------*
048700 240-VERIFICAR-DUPLICATA.
048800
048900     SET NAO-ACHOU-DUPLICATA TO TRUE
049000     SET WS-KX TO 1
049100     SEARCH WS-TAB-CHV
049200         AT END
049300             SET NAO-ACHOU-DUPLICATA TO TRUE
049400         WHEN TAB-CHV-VAL (WS-KX) = WS-CHAVE-VERIFICAR
049500             SET ACHOU-DUPLICATA TO TRUE
049600     END-SEARCH
049700
049800     IF ACHOU-DUPLICATA
049900        ADD 1 TO WS-CTDUPLIC
050000     ELSE
050100        IF WS-QTDE-CHAVES < 2000
050200           ADD 1 TO WS-QTDE-CHAVES
050300           MOVE WS-CHAVE-VERIFICAR TO TAB-CHV-VAL (WS-QTDE-CHAVES)
050400        END-IF
050500     END-IF
050600     .
050700*--------------------------------------------------------------*
050800*    LINHA DE FALHA DE ABERTURA (COMUM A TODAS AS TABELAS)
050900*--------------------------------------------------------------*
051000 205-LINHA-FALHA.
051100
051200     ADD 1 TO WS-TABFALHA
051300     MOVE ZERO       TO WS-DET-QTDE
051400     MOVE 'FALHOU'   TO WS-DET-STATUS
051500     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
051600     ADD 1 TO WS-CTLIN
051700     .
051800*--------------------------------------------------------------*
051900*    LINHA DE QUALIDADE - AUTODROMOS (REGRA 9 - ALTITUDE)
052000*--------------------------------------------------------------*
052100 290-QUALIDADE-CIRCUITOS.
052200
052300     MOVE 'AUTODROMOS'   TO WS-DET-NOME
052400     MOVE WS-CTLIDO      TO WS-DET-QTDE
052500     MOVE 'OK'           TO WS-DET-STATUS
052600
052700     IF WS-CTLIDO > 0
052800        COMPUTE WS-PCT-NULO ROUNDED =
052900            (WS-CTNULO * 100) / WS-CTLIDO
053000     ELSE
053100        MOVE ZERO TO WS-PCT-NULO
053200     END-IF
053300
053400     IF WS-PCT-NULO > 50
053500        STRING 'CIRCUITS.ALTITUDE ' WS-PCT-NULO
053600               '% NULO'
053700            DELIMITED BY SIZE INTO WS-DET-AVISO
053800     ELSE
053900        IF WS-CTDUPLIC > 0
054000           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
054100        ELSE
054200           MOVE SPACES TO WS-DET-AVISO
054300        END-IF
054400     END-IF
054500
054600     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
054700     ADD 1 TO WS-CTLIN
054800     .
054900*--------------------------------------------------------------*
055000*    EQUIPES (CONSTRUTORAS) - PASS-THROUGH
055100*--------------------------------------------------------------*
055200 300-PROCESSAR-CONSTRUTOR.
055300
055400     OPEN INPUT STG-CONSTRUTOR
055500     IF WS-FS-STG NOT = '00'
055600        MOVE 'CONSTRUTORAS'          TO WS-DET-NOME
055700        MOVE 'STG-CONSTRUTOR AUSENTE' TO WS-DET-AVISO
055800        PERFORM 205-LINHA-FALHA
055900        GO TO 300-EXIT
056000     END-IF
056100     OPEN OUTPUT CLN-CONSTRUTOR
056200
056300     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-CTNULO WS-CTDUPLIC
056400     MOVE ZERO TO WS-QTDE-CHAVES
056500
056600     PERFORM 310-LER-CONSTRUTOR UNTIL WS-FS-STG = '10'
056700
056800     CLOSE STG-CONSTRUTOR
056900     CLOSE CLN-CONSTRUTOR
057000
057100     MOVE 'CONSTRUTORAS' TO WS-DET-NOME
057200     MOVE WS-CTLIDO      TO WS-DET-QTDE
057300     MOVE 'OK'           TO WS-DET-STATUS
057400
057500     IF WS-CTLIDO > 0
057600        COMPUTE WS-PCT-NULO ROUNDED =
057700            (WS-CTNULO * 100) / WS-CTLIDO
057800     ELSE
057900        MOVE ZERO TO WS-PCT-NULO
058000     END-IF
058100     IF WS-PCT-NULO > 50
058200        STRING 'CONSTRUCTOR.NATIONALITY ' WS-PCT-NULO
058300               '% NULO'
058400            DELIMITED BY SIZE INTO WS-DET-AVISO
058500     ELSE
058600        IF WS-CTDUPLIC > 0
058700           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
058800        ELSE
058900           MOVE SPACES TO WS-DET-AVISO
059000        END-IF
059100     END-IF
059200     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
059300     ADD 1 TO WS-CTLIN
059400
059500     ADD 1 TO WS-TABOK
059600     .
059700 300-EXIT.
059800     EXIT.
059900 310-LER-CONSTRUTOR.
060000
060100     READ STG-CONSTRUTOR INTO WS-REG-CONSTRUTOR-ENT
060200     IF WS-FS-STG = '00'
060300        ADD 1 TO WS-CTLIDO
060400        IF QE-NATIONALITY = SPACES OR
060500           QE-NATIONALITY (1:2) = '\N'
060600           ADD 1 TO WS-CTNULO
060700        END-IF
060800        MOVE QE-CONSTRUCTOR-ID TO WS-CHAVE-VERIFICAR
060900        PERFORM 240-VERIFICAR-DUPLICATA
061000        WRITE REG-CLN-CONSTRUTOR FROM WS-REG-CONSTRUTOR-SAI
061100        ADD 1 TO WS-CTGRAVADO
061200     END-IF
061300     .
061400*--------------------------------------------------------------*
061500*    PILOTOS (DRIVERS) - PASS-THROUGH
061600*--------------------------------------------------------------*
061700 400-PROCESSAR-DRIVERS.
061800
061900     OPEN INPUT STG-DRIVERS
062000     IF WS-FS-STG NOT = '00'
062100        MOVE 'PILOTOS'            TO WS-DET-NOME
062200        MOVE 'STG-DRIVERS AUSENTE' TO WS-DET-AVISO
062300        PERFORM 205-LINHA-FALHA
062400        GO TO 400-EXIT
062500     END-IF
062600     OPEN OUTPUT CLN-DRIVERS
062700
062800     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-CTNULO WS-CTDUPLIC
062900     MOVE ZERO TO WS-QTDE-CHAVES
063000
063100     PERFORM 410-LER-DRIVER UNTIL WS-FS-STG = '10'
063200
063300     CLOSE STG-DRIVERS
063400     CLOSE CLN-DRIVERS
063500
063600     MOVE 'PILOTOS'      TO WS-DET-NOME
063700     MOVE WS-CTLIDO      TO WS-DET-QTDE
063800     MOVE 'OK'           TO WS-DET-STATUS
063900
064000     IF WS-CTLIDO > 0
064100        COMPUTE WS-PCT-NULO ROUNDED =
064200            (WS-CTNULO * 100) / WS-CTLIDO
064300     ELSE
064400        MOVE ZERO TO WS-PCT-NULO
064500     END-IF
064600     IF WS-PCT-NULO > 50
064700        STRING 'DRIVERS.DRIVER-NUMBER ' WS-PCT-NULO
064800               '% NULO'
064900            DELIMITED BY SIZE INTO WS-DET-AVISO
065000     ELSE
065100        IF WS-CTDUPLIC > 0
065200           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
065300        ELSE
065400           MOVE SPACES TO WS-DET-AVISO
065500        END-IF
065600     END-IF
065700
065800     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
065900     ADD 1 TO WS-CTLIN
066000
066100     ADD 1 TO WS-TABOK
066200     .
066300 400-EXIT.
066400     EXIT.
066500 410-LER-DRIVER.
066600
066700     READ STG-DRIVERS INTO WS-REG-PILOTO-ENT
066800     IF WS-FS-STG = '00'
066900        ADD 1 TO WS-CTLIDO
067000        IF DE-DRIVER-NUMBER = '\N'
067100           ADD 1 TO WS-CTNULO
067200        END-IF
067300        MOVE DE-DRIVER-ID TO WS-CHAVE-VERIFICAR
067400        PERFORM 240-VERIFICAR-DUPLICATA
067500        WRITE REG-CLN-DRIVERS FROM WS-REG-PILOTO-ENT
067600        ADD 1 TO WS-CTGRAVADO
067700     END-IF
067800     .
067900*--------------------------------------------------------------*
068000*    TEMPORADAS (SEASONS) - PASS-THROUGH
068100*--------------------------------------------------------------*
068200 500-PROCESSAR-SEASONS.
068300
068400     OPEN INPUT STG-SEASONS
068500     IF WS-FS-STG NOT = '00'
068600        MOVE 'TEMPORADAS'         TO WS-DET-NOME
068700        MOVE 'STG-SEASONS AUSENTE' TO WS-DET-AVISO
068800        PERFORM 205-LINHA-FALHA
068900        GO TO 500-EXIT
069000     END-IF
069100     OPEN OUTPUT CLN-SEASONS
069200
069300     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-CTNULO WS-CTDUPLIC
069400     MOVE ZERO TO WS-QTDE-CHAVES
069500
069600     PERFORM 510-LER-SEASON UNTIL WS-FS-STG = '10'
069700
069800     CLOSE STG-SEASONS
069900     CLOSE CLN-SEASONS
070000
070100     MOVE 'TEMPORADAS'   TO WS-DET-NOME
070200     MOVE WS-CTLIDO      TO WS-DET-QTDE
070300     MOVE 'OK'           TO WS-DET-STATUS
070400
070500     IF WS-CTLIDO > 0
070600        COMPUTE WS-PCT-NULO ROUNDED =
070700            (WS-CTNULO * 100) / WS-CTLIDO
070800     ELSE
070900        MOVE ZERO TO WS-PCT-NULO
071000     END-IF
071100     IF WS-PCT-NULO > 50
071200        STRING 'SEASONS.SEASON-NAME ' WS-PCT-NULO
071300               '% NULO'
071400            DELIMITED BY SIZE INTO WS-DET-AVISO
071500     ELSE
071600        IF WS-CTDUPLIC > 0
071700           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
071800        ELSE
071900           MOVE SPACES TO WS-DET-AVISO
072000        END-IF
072100     END-IF
072200     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
072300     ADD 1 TO WS-CTLIN
072400
072500     ADD 1 TO WS-TABOK
072600     .
072700 500-EXIT.
072800     EXIT.
072900 510-LER-SEASON.
073000
073100     READ STG-SEASONS INTO WS-REG-TEMPORADA-ENT
073200     IF WS-FS-STG = '00'
073300        ADD 1 TO WS-CTLIDO
073400        IF SE-SEASON-NAME = SPACES OR
073500           SE-SEASON-NAME (1:2) = '\N'
073600           ADD 1 TO WS-CTNULO
073700        END-IF
073800        MOVE SE-YEAR TO WS-CHAVE-VERIFICAR
073900        PERFORM 240-VERIFICAR-DUPLICATA
074000        WRITE REG-CLN-SEASONS FROM WS-REG-TEMPORADA-ENT
074100        ADD 1 TO WS-CTGRAVADO
074200     END-IF
074300     .
074400*--------------------------------------------------------------*
074500*    STATUS DE CORRIDA - PASS-THROUGH
074600*--------------------------------------------------------------*
074700 600-PROCESSAR-STATUS.
074800
074900     OPEN INPUT STG-STATUS
075000     IF WS-FS-STG NOT = '00'
075100        MOVE 'STATUS'            TO WS-DET-NOME
075200        MOVE 'STG-STATUS AUSENTE' TO WS-DET-AVISO
075300        PERFORM 205-LINHA-FALHA
075400        GO TO 600-EXIT
075500     END-IF
075600     OPEN OUTPUT CLN-STATUS
075700
075800     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-CTNULO WS-CTDUPLIC
075900     MOVE ZERO TO WS-QTDE-CHAVES
076000
076100     PERFORM 610-LER-STATUS UNTIL WS-FS-STG = '10'
076200
076300     CLOSE STG-STATUS
076400     CLOSE CLN-STATUS
076500
076600     MOVE 'STATUS'       TO WS-DET-NOME
076700     MOVE WS-CTLIDO      TO WS-DET-QTDE
076800     MOVE 'OK'           TO WS-DET-STATUS
076900
077000     IF WS-CTLIDO > 0
077100        COMPUTE WS-PCT-NULO ROUNDED =
077200            (WS-CTNULO * 100) / WS-CTLIDO
077300     ELSE
077400        MOVE ZERO TO WS-PCT-NULO
077500     END-IF
077600     IF WS-PCT-NULO > 50
077700        STRING 'STATUS.STATUS-TEXT ' WS-PCT-NULO
077800               '% NULO'
077900            DELIMITED BY SIZE INTO WS-DET-AVISO
078000     ELSE
078100        IF WS-CTDUPLIC > 0
078200           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
078300        ELSE
078400           MOVE SPACES TO WS-DET-AVISO
078500        END-IF
078600     END-IF
078700     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
078800     ADD 1 TO WS-CTLIN
078900
079000     ADD 1 TO WS-TABOK
079100     .
079200 600-EXIT.
079300     EXIT.
079400 610-LER-STATUS.
079500
079600     READ STG-STATUS INTO WS-REG-STATUS-ENT
079700     IF WS-FS-STG = '00'
079800        ADD 1 TO WS-CTLIDO
079900        IF TE-STATUS-TEXT = SPACES OR
080000           TE-STATUS-TEXT (1:2) = '\N'
080100           ADD 1 TO WS-CTNULO
080200        END-IF
080300        MOVE TE-STATUS-ID TO WS-CHAVE-VERIFICAR
080400        PERFORM 240-VERIFICAR-DUPLICATA
080500        WRITE REG-CLN-STATUS FROM WS-REG-STATUS-ENT
080600        ADD 1 TO WS-CTGRAVADO
080700     END-IF
080800     .
080900*--------------------------------------------------------------*
081000*    CABECALHO DA SECAO DE DIMENSOES
081100*--------------------------------------------------------------*
081200 810-CABECALHO.
081300
081400     ADD 1 TO WS-PAG-CAB
081500     MOVE WS-PAG-CAB TO WS-PAG-CAB-ED
081600     WRITE REG-RUN-SUMMARY FROM WS-CAB1 AFTER PAGE
081700     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
081800     WRITE REG-RUN-SUMMARY FROM WS-CAB2
081900     WRITE REG-RUN-SUMMARY FROM WS-CAB3
082000     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
082100     MOVE 6 TO WS-CTLIN
082200     .
082300*--------------------------------------------------------------*
082400*    GRAVA TOTAIS DE DIMENSOES NO CTL-RUNSTAT
082500*--------------------------------------------------------------*
082600 850-GRAVAR-CTL-RUNSTAT.
082700
082800     MOVE SPACES         TO WS-LINHA-CTL
082900     MOVE 'DIMENSOES'    TO WS-CTL-CHAVE
083000     MOVE WS-TABOK       TO WS-CTL-VALOR1
083100     MOVE WS-TABFALHA    TO WS-CTL-VALOR2
083200     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
083300
083400     MOVE WS-TOT-OK-ED   TO WS-TOT-OK-ED
083500     MOVE WS-TABOK       TO WS-TOT-OK-ED
083600     MOVE WS-TABFALHA    TO WS-TOT-FALHA-ED
083700     WRITE REG-RUN-SUMMARY FROM WS-LINHA-TOTAIS
083800     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
083900     .
084000*--------------------------------------------------------------*
084100*    PROCEDIMENTOS FINAIS
084200*--------------------------------------------------------------*
084300 900-TERMINAR.
084400
084500     PERFORM 110-DATA-HORA
084600     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
084700     DISPLAY ' *========================================*'
084800     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG020        *'
084900     DISPLAY ' * TABELAS OK      = ' WS-TABOK
085000     DISPLAY ' * TABELAS FALHA   = ' WS-TABFALHA
085100     DISPLAY ' *========================================*'
085200
085300     CLOSE RUN-SUMMARY
085400     CLOSE CTL-RUNSTAT
085500
085600     DISPLAY ' *      TERMINO NORMAL DO F1PRG020        *'
085700     .
085800*--------------------------------------------------------------*
085900*    ROTINA DE ERRO
086000*--------------------------------------------------------------*
086100 999-ERRO.
086200
086300     DISPLAY ' *----------------------------------------*'
086400     DISPLAY ' *           PROGRAMA CANCELADO           *'
086500     DISPLAY ' * MENSAGEM    = ' WS-MSG
086600     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
086700     DISPLAY ' *----------------------------------------*'
086800     STOP RUN
086900     .
087000*---------------> FIM DO PROGRAMA F1PRG020 <
