000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG042.
000400 AUTHOR.        D.A.SOUZA.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  15/03/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 04B DO JOB NOTURNO - DESEMPENHO DE EQUIPES (GOLD)
001200*--------------------------------------------------------------*
001300* OBJETIVO: LER OS RESULTADOS JA LIMPOS (CLEAN-RESULTS), ACHAR O
001400*           ANO DE CADA CORRIDA (CLEAN-RACES), ACUMULAR POR PAR
001500*           EQUIPE/ANO AS CONTAGENS DE VITORIAS, PODIOS, PONTOS
001600*           E MEDIA DE POSICAO DE CHEGADA.  DA CLASSIFICACAO DE
001700*           EQUIPES (CLEAN-CTORSTAND) TIRAR A POSICAO NO CAMPEO-
001800*           NATO REGISTRADA NA ULTIMA CORRIDA DO ANO (MAIOR
001900*           RACE-ID).  GRAVAR O ARQUIVO GOLD-CONSTRUCTOR-PERF
002000*           ORDENADO POR ANO DECRESCENTE E PONTOS DECRESCENTE
002100*           (SEM SORT - ORDENACAO EM MEMORIA, MESMA TECNICA DO
002200*           F1PRG041).
002300*------------------> HISTORICO DE MANUTENCAO <------------------*
002400* DATA       PROG.  RQ-NUM   DESCRICAO
002500* ---------  -----  -------  ----------------------------------
002600* 15/03/1994 DAS    F1-0026  VERSAO INICIAL
002700* 30/01/1996 MTV    F1-0041  TAXAS PODIO/VITORIA EM 2 CASAS
002800* 06/06/1999 MTV    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
002900* 14/05/2003 LGF    F1-0083  ORDENACAO EM MEMORIA (BOLHA) REVISTA
003000* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
003100*--------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300*====================*
003400 CONFIGURATION SECTION.
003500*---------------------*
003600 SPECIAL-NAMES.
003700     CLASS NUMERICA IS "0" THRU "9".
003800 INPUT-OUTPUT SECTION.
003900*---------------------*
004000 FILE-CONTROL.
004100     SELECT CLN-RESULTS       ASSIGN TO CLNRSLT
004200            FILE STATUS IS WS-FS-CLN.
004300     SELECT CLN-RACES         ASSIGN TO CLNRACE
004400            FILE STATUS IS WS-FS-CLN.
004500     SELECT CLN-CTORSTAND     ASSIGN TO CLNCSTD
004600            FILE STATUS IS WS-FS-CLN.
004700     SELECT CLN-CONSTRUTOR    ASSIGN TO CLNCTOR
004800            FILE STATUS IS WS-FS-CLN.
004900     SELECT GOLD-CTOR-PERF    ASSIGN TO GLDCTPF
005000            FILE STATUS IS WS-FS-GLD.
005100     SELECT CTL-RUNSTAT       ASSIGN TO CTLSTAT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-FS-CTL.
005400*
005500 DATA DIVISION.
005600*=============*
005700 FILE SECTION.
005800*------------*
005900 FD  CLN-RESULTS
006000     LABEL RECORD STANDARD
006100     RECORDING MODE F.
006200 01  REG-CLN-RESULTS            PIC X(150).
006300 FD  CLN-RACES
006400     LABEL RECORD STANDARD
006500     RECORDING MODE F.
006600 01  REG-CLN-RACES              PIC X(130).
006700 FD  CLN-CTORSTAND
006800     LABEL RECORD STANDARD
006900     RECORDING MODE F.
007000 01  REG-CLN-CTORSTAND          PIC X(050).
007100 FD  CLN-CONSTRUTOR
007200     LABEL RECORD STANDARD
007300     RECORDING MODE F.
007400 01  REG-CLN-CONSTRUTOR         PIC X(095).
007500 FD  GOLD-CTOR-PERF
007600     LABEL RECORD STANDARD
007700     RECORDING MODE F.
007800 01  REG-GOLD-CTORPERF          PIC X(150).
007900 FD  CTL-RUNSTAT
008000     RECORD CONTAINS 60 CHARACTERS.
008100 01  REG-CTL-RUNSTAT            PIC X(60).
008200*
008300 WORKING-STORAGE SECTION.
008400*------------------------*
008500 01  FILLER                     PIC X(35)   VALUE
008600     '**** INICIO DA WORKING-STORAGE ****'.
008700 01  WS-AREA-STATUS.
008800     05  WS-FS-CLN              PIC X(02).
008900     05  WS-FS-GLD              PIC X(02).
009000     05  WS-FS-CTL              PIC X(02).
009100 01  WS-DTSYS                   PIC 9(08).
009200 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
009300     05  WS-DTSYS-AAAA          PIC 9(04).
009400     05  WS-DTSYS-MM            PIC 9(02).
009500     05  WS-DTSYS-DD            PIC 9(02).
009600 01  WS-HRSYS                   PIC 9(08).
009700 01  WS-DTEDI                   PIC X(10).
009800 01  WS-HREDI                   PIC X(08).
009900 01  WS-MSG                     PIC X(40).
010000 01  WS-FS-MSG                  PIC X(02).
010100*-----> LAYOUT DE ENTRADA - RESULTADOS JA LIMPOS
010200 01  WS-REG-RESULT-LEIT.
010300     05  UC-RESULT-ID           PIC 9(07).
010400     05  UC-RACE-ID             PIC 9(05).
010500     05  UC-DRIVER-ID           PIC 9(05).
010600     05  UC-CONSTRUCTOR-ID      PIC 9(05).
010700     05  UC-GRID                PIC 9(02).
010800     05  UC-POSITION-NUM        PIC 9(02).
010900     05  UC-POINTS              PIC S9(03)V9.
011000     05  UC-DNF-FLAG            PIC X(01).
011100     05  UC-DSQ-FLAG            PIC X(01).
011200     05  UC-LAPS                PIC 9(03).
011300     05  UC-RACE-TIME-MS        PIC 9(10).
011400     05  UC-RACE-TIME-SEC       PIC 9(07)V9(03).
011500     05  UC-FASTEST-LAP         PIC 9(03).
011600     05  UC-FL-TIME-TXT         PIC X(09).
011700     05  UC-FL-SPEED-N          PIC 9(03)V9(03).
011800     05  UC-STATUS-ID           PIC 9(03).
011900     05  FILLER                 PIC X(074).
012000*-----> LAYOUT DE ENTRADA - CORRIDAS JA LIMPAS
012100 01  WS-REG-RACE-LEIT.
012200     05  RC-RACE-ID             PIC 9(05).
012300     05  RC-RACE-YEAR           PIC 9(04).
012400     05  RC-RACE-ROUND          PIC 9(02).
012500     05  RC-CIRCUIT-ID          PIC 9(05).
012600     05  RC-RACE-NAME           PIC X(40).
012700     05  RC-RACE-DATE           PIC X(10).
012800     05  RC-RACE-TIME           PIC X(08).
012900     05  RC-RACE-DATETIME       PIC X(19).
013000     05  FILLER                 PIC X(37).
013100*-----> LAYOUT DE ENTRADA - CLASSIFICACAO DE EQUIPES
013200 01  WS-REG-CTORSTAND-LEIT.
013300     05  CSC-STANDING-ID        PIC 9(07).
013400     05  CSC-RACE-ID            PIC 9(05).
013500     05  CSC-CONSTRUCTOR-ID     PIC 9(05).
013600     05  CSC-POINTS             PIC S9(04)V9.
013700     05  CSC-POSITION-NUM       PIC 9(02).
013800     05  CSC-WINS               PIC 9(02).
013900     05  FILLER                 PIC X(024).
014000*-----> LAYOUT DE ENTRADA - EQUIPES (DIMENSAO, SO REPASSE)
014100 01  WS-REG-CONSTRUTOR-LEIT.
014200     05  QC-CONSTRUCTOR-ID      PIC 9(05).
014300     05  QC-CONSTRUCTOR-REF     PIC X(20).
014400     05  QC-CONSTRUCTOR-NAME    PIC X(30).
014500     05  QC-NATIONALITY         PIC X(20).
014600     05  FILLER                 PIC X(020).
014700*-----> LAYOUT DE SAIDA - DESEMPENHO DE EQUIPES (GOLD)
014800 01  WS-REG-CTORPERF-SAI.
014900     05  TP-CONSTRUCTOR-ID      PIC 9(05).
015000     05  TP-CONSTRUCTOR-REF     PIC X(20).
015100     05  TP-CONSTRUCTOR-NAME    PIC X(30).
015200     05  TP-NATIONALITY         PIC X(20).
015300     05  TP-YEAR                PIC 9(04).
015400     05  TP-RACES-ENTERED       PIC 9(03).
015500     05  TP-WINS                PIC 9(03).
015600     05  TP-PODIUMS             PIC 9(03).
015700     05  TP-TOTAL-POINTS        PIC S9(05)V9.
015800     05  TP-AVG-FINISH-POS      PIC 9(02)V99.
015900     05  TP-FINAL-CHAMP-POS     PIC 9(02).
016000     05  TP-WIN-RATE            PIC 9(03)V99.
016100     05  TP-PODIUM-RATE         PIC 9(03)V99.
016200     05  FILLER                 PIC X(040)   VALUE SPACES.
016300*-----> VISAO ALTERNATIVA DE SAIDA PARA O DISPLAY DE DEPURACAO
016400 01  WS-REG-CTORPERF-DBG        REDEFINES WS-REG-CTORPERF-SAI.
016500     05  WS-DBG-CHAVE           PIC X(29).
016600     05  FILLER                 PIC X(121).
016700*-----> TABELA EM MEMORIA - CORRIDAS (RACE-ID / ANO) - MESMA
016800*       CONSTRUCAO E MESMA PESQUISA SEQUENCIAL DO F1PRG041
016900 01  WS-TAB-CORRIDAS.
017000     05  WS-TAB-COR OCCURS 1200 TIMES
017100         INDEXED BY WS-CORX.
017200         10  TCOR-RACE-ID       PIC 9(05).
017300         10  TCOR-ANO           PIC 9(04).
017400*-----> CONTADOR AVULSO DA TABELA (NIVEL 77 - REGRA DO PERIODO)
017500 77  WS-QTDE-CORRIDAS           PIC 9(04) COMP VALUE ZERO.
017600*-----> TABELA EM MEMORIA - EQUIPES (DADOS DESCRITIVOS)
017700 01  WS-TAB-EQUIPES.
017800     05  WS-TAB-CTR OCCURS 0400 TIMES
017900         INDEXED BY WS-CTRX.
018000         10  TCTR-CONSTRUCTOR-ID PIC 9(05).
018100         10  TCTR-REF            PIC X(20).
018200         10  TCTR-NOME           PIC X(30).
018300         10  TCTR-NACIONALID     PIC X(20).
018400 77  WS-QTDE-EQUIPES            PIC 9(04) COMP VALUE ZERO.
018500*-----> TABELA EM MEMORIA - ACUMULADORES EQUIPE X ANO (REGRA 10
018600*       A 12,14) - MONTADA NA ORDEM DE CHEGADA (NAO ORDENADA),
018700*       PESQUISA SEQUENCIAL (VER 230-ACHAR-OU-CRIAR-ACUM)
018800 01  WS-TAB-ACUM-EQUIPE.
018900     05  WS-TAB-CXA OCCURS 2000 TIMES
019000         INDEXED BY WS-CXA.
019100         10  CXA-CONSTRUCTOR-ID PIC 9(05).
019200         10  CXA-ANO            PIC 9(04).
019300         10  CXA-RACES          PIC 9(03) COMP.
019400         10  CXA-WINS           PIC 9(03) COMP.
019500         10  CXA-PODIUMS        PIC 9(03) COMP.
019600         10  CXA-POINTS         PIC S9(05)V9.
019700         10  CXA-SOMA-POS       PIC 9(06) COMP.
019800         10  CXA-QTD-POS        PIC 9(03) COMP.
019900         10  CXA-AVG-FINISH     PIC 9(02)V99.
020000         10  CXA-FINAL-POS      PIC 9(02).
020100         10  CXA-MAX-RACE-ID    PIC 9(05) COMP.
020200         10  CXA-WIN-RATE       PIC 9(03)V99.
020300         10  CXA-PODIUM-RATE    PIC 9(03)V99.
020400*-----> VISAO ALTERNATIVA DE UM ELEMENTO DA TABELA DE ACUMULO -
020500*       USADA COMO AREA DE TROCA (SWAP) NA ORDENACAO EM BOLHA
020600 01  WS-ELEM-ACUM-SWAP.
020700     05  FILLER                 PIC X(054).
020800 01  WS-QTDE-ACUM               PIC 9(04) COMP VALUE ZERO.
020900*-----> CONTADORES E CHAVES DE PESQUISA (TODOS COMP)
021000 01  WS-CONTADORES.
021100     05  WS-CTLIDO              PIC 9(07) COMP VALUE ZERO.
021200     05  WS-CTGRAVADO           PIC 9(07) COMP VALUE ZERO.
021300     05  WS-RACE-ID-BUSCA       PIC 9(05).
021400     05  WS-CTOR-ID-BUSCA       PIC 9(05).
021500     05  WS-ANO-ACHADO          PIC 9(04).
021600     05  WS-ACHOU-REF           PIC X(20).
021700     05  WS-ACHOU-NOME          PIC X(30).
021800     05  WS-ACHOU-NACIONALID    PIC X(20).
021900     05  WS-J                   PIC 9(04) COMP.
022000     05  WS-K                   PIC 9(04) COMP.
022100     05  WS-TROCOU              PIC X(01).
022200         88  HOUVE-TROCA               VALUE 'S'.
022300         88  NAO-HOUVE-TROCA           VALUE 'N'.
022400*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (PADRAO DO SISTEMA)
022500 01  WS-LINHA-CTL.
022600     05  WS-CTL-CHAVE           PIC X(20).
022700     05  WS-CTL-VALOR1          PIC 9(09).
022800     05  WS-CTL-VALOR2          PIC 9(09).
022900 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
023000     05  FILLER                 PIC X(38).
023100*
023200 PROCEDURE DIVISION.
023300*=============*
023400 000-F1PRG042.
023500     PERFORM 100-INICIAR
023600     PERFORM 150-CARREGAR-CORRIDAS   THRU 150-EXIT
023700     PERFORM 160-CARREGAR-EQUIPES    THRU 160-EXIT
023800     PERFORM 200-ACUMULAR-RESULTADOS THRU 200-EXIT
023900     PERFORM 300-POSICAO-FINAL       THRU 300-EXIT
024000     PERFORM 400-CALCULAR-DERIVADOS  THRU 400-EXIT
024100     PERFORM 500-ORDENAR-TABELA      THRU 500-EXIT
024200     PERFORM 600-GRAVAR-SAIDA        THRU 600-EXIT
024300     PERFORM 850-GRAVAR-CTL-RUNSTAT
024400     PERFORM 900-TERMINAR
024500     STOP RUN.
024600*
024700*-----------------------------------------------------------*
024800* PROCEDIMENTOS INICIAIS
024900*-----------------------------------------------------------*
025000 100-INICIAR.
025100*
025200     DISPLAY '*--------------------------------------*'
025300     DISPLAY '* F1PRG042 - DESEMPENHO EQUIPES (P.04B) *'
025400     DISPLAY '*--------------------------------------*'
025500*
025600     PERFORM 110-DATA-HORA
025700     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
025800*
025900     OPEN EXTEND CTL-RUNSTAT
026000     IF WS-FS-CTL NOT = '00'
026100        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
026200        MOVE WS-FS-CTL                     TO WS-FS-MSG
026300        GO TO 999-ERRO
026400     END-IF
026500*
026600     MOVE ZERO TO WS-QTDE-CORRIDAS WS-QTDE-EQUIPES WS-QTDE-ACUM
026700     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO
026800     .
026900*-----------------------------------------------------------*
027000* DATA E HORA DO SISTEMA
027100*-----------------------------------------------------------*
027200 110-DATA-HORA.
027300*
027400     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
027500     STRING  WS-DTSYS-DD  '/'
027600             WS-DTSYS-MM  '/'
027700             WS-DTSYS-AAAA
027800        DELIMITED BY SIZE INTO WS-DTEDI
027900*
028000     ACCEPT  WS-HRSYS  FROM TIME
028100     STRING  WS-HRSYS (1:2) ':'
028200             WS-HRSYS (3:2) ':'
028300             WS-HRSYS (5:2)
028400        DELIMITED BY SIZE INTO WS-HREDI
028500     .
028600*-----------------------------------------------------------*
028700* CARREGA A TABELA CORRIDA/ANO EM MEMORIA (MESMA TECNICA DO
028800* F1PRG041, PARAGRAFO 190-ACHAR-ANO-DA-CORRIDA)
028900*-----------------------------------------------------------*
029000 150-CARREGAR-CORRIDAS.
029100*
029200     OPEN INPUT CLN-RACES
029300     IF WS-FS-CLN NOT = '00'
029400        MOVE 'CLN-RACES AUSENTE - ABORTA F1PRG042' TO WS-MSG
029500        MOVE WS-FS-CLN                             TO WS-FS-MSG
029600        GO TO 999-ERRO
029700     END-IF
029800*
029900     PERFORM 155-LER-UMA-CORRIDA UNTIL WS-FS-CLN = '10'
030000*
030100     CLOSE CLN-RACES
030200     .
030300 150-EXIT.
030400     EXIT.
030500 155-LER-UMA-CORRIDA.
030600*
030700     READ CLN-RACES INTO WS-REG-RACE-LEIT
030800     IF WS-FS-CLN = '00'
030900        ADD 1 TO WS-QTDE-CORRIDAS
031000        SET WS-CORX TO WS-QTDE-CORRIDAS
031100        MOVE RC-RACE-ID   TO TCOR-RACE-ID (WS-CORX)
031200        MOVE RC-RACE-YEAR TO TCOR-ANO     (WS-CORX)
031300     END-IF
031400     .
031500*-----------------------------------------------------------*
031600* CARREGA A TABELA DE EQUIPES EM MEMORIA (DADOS DESCRITIVOS)
031700*-----------------------------------------------------------*
031800 160-CARREGAR-EQUIPES.
031900*
032000     OPEN INPUT CLN-CONSTRUTOR
032100     IF WS-FS-CLN NOT = '00'
032200        MOVE 'CLN-CONSTRUTOR AUSENTE - ABORTA F1PRG042' TO WS-MSG
032300        MOVE WS-FS-CLN                        TO WS-FS-MSG
032400        GO TO 999-ERRO
032500     END-IF
032600*
032700     PERFORM 165-LER-UMA-EQUIPE UNTIL WS-FS-CLN = '10'
032800*
032900     CLOSE CLN-CONSTRUTOR
033000     .
033100 160-EXIT.
033200     EXIT.
033300 165-LER-UMA-EQUIPE.
033400*
033500     READ CLN-CONSTRUTOR INTO WS-REG-CONSTRUTOR-LEIT
033600     IF WS-FS-CLN = '00'
033700        ADD 1 TO WS-QTDE-EQUIPES
033800        SET WS-CTRX TO WS-QTDE-EQUIPES
033900        MOVE QC-CONSTRUCTOR-ID   TO TCTR-CONSTRUCTOR-ID (WS-CTRX)
034000        MOVE QC-CONSTRUCTOR-REF  TO TCTR-REF            (WS-CTRX)
034100        MOVE QC-CONSTRUCTOR-NAME TO TCTR-NOME           (WS-CTRX)
034200        MOVE QC-NATIONALITY      TO TCTR-NACIONALID     (WS-CTRX)
034300     END-IF
034400     .
034500*-----------------------------------------------------------*
034600* LE OS RESULTADOS E ACUMULA POR EQUIPE/ANO (REGRAS 1,10-11)
034700*-----------------------------------------------------------*
034800 200-ACUMULAR-RESULTADOS.
034900*
035000     OPEN INPUT CLN-RESULTS
035100     IF WS-FS-CLN NOT = '00'
035200        MOVE 'CLN-RESULTS AUSENTE - ABORTA F1PRG042' TO WS-MSG
035300        MOVE WS-FS-CLN                               TO WS-FS-MSG
035400        GO TO 999-ERRO
035500     END-IF
035600*
035700     PERFORM 210-LER-UM-RESULTADO UNTIL WS-FS-CLN = '10'
035800*
035900     CLOSE CLN-RESULTS
036000     .
036100 200-EXIT.
036200     EXIT.
036300 210-LER-UM-RESULTADO.
036400*
036500     READ CLN-RESULTS INTO WS-REG-RESULT-LEIT
036600     IF WS-FS-CLN NOT = '00'
036700        GO TO 210-EXIT
036800     END-IF
036900     ADD 1 TO WS-CTLIDO
037000*
037100     MOVE UC-RACE-ID TO WS-RACE-ID-BUSCA
037200     PERFORM 190-ACHAR-ANO-DA-CORRIDA
037300     IF WS-ANO-ACHADO = ZERO
037400        GO TO 210-EXIT
037500     END-IF
037600*
037700     MOVE UC-CONSTRUCTOR-ID TO WS-CTOR-ID-BUSCA
037800     PERFORM 230-ACHAR-OU-CRIAR-ACUM
037900*
038000     ADD 1 TO CXA-RACES (WS-CXA)
038100*
038200     IF UC-DNF-FLAG NOT = 'Y' AND UC-DSQ-FLAG NOT = 'Y'
038300        ADD UC-POSITION-NUM TO CXA-SOMA-POS (WS-CXA)
038400        ADD 1               TO CXA-QTD-POS  (WS-CXA)
038500        IF UC-POSITION-NUM = 1
038600           ADD 1 TO CXA-WINS (WS-CXA)
038700        END-IF
038800        IF UC-POSITION-NUM > 0 AND UC-POSITION-NUM NOT > 3
038900           ADD 1 TO CXA-PODIUMS (WS-CXA)
039000        END-IF
039100     END-IF
039200*
039300     ADD UC-POINTS TO CXA-POINTS (WS-CXA)
039400     .
039500 210-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------*
039800* ACHA O ANO DE UMA CORRIDA PELA TABELA EM MEMORIA (PESQUISA
039900* SEQUENCIAL - MESMO IDIOMA DO F1PRG030 PARAGRAFO 190)
040000*-----------------------------------------------------------*
040100 190-ACHAR-ANO-DA-CORRIDA.
040200*
040300     MOVE ZERO TO WS-ANO-ACHADO
040400     SET WS-CORX TO 1
040500     SEARCH WS-TAB-COR
040600        AT END
040700           MOVE ZERO TO WS-ANO-ACHADO
040800        WHEN TCOR-RACE-ID (WS-CORX) = WS-RACE-ID-BUSCA
040900           MOVE TCOR-ANO (WS-CORX) TO WS-ANO-ACHADO
041000     END-SEARCH
041100     .
041200*-----------------------------------------------------------*
041300* ACHA (OU CRIA) A LINHA DE ACUMULO EQUIPE/ANO NA TABELA -
041400* PESQUISA SEQUENCIAL, TABELA NAO ORDENADA (VER HISTORICO
041500* DE 15/03/1994)
041600*-----------------------------------------------------------*
041700 230-ACHAR-OU-CRIAR-ACUM.
041800*
041900     SET WS-CXA TO 1
042000     SEARCH WS-TAB-CXA VARYING WS-CXA
042100        AT END
042200           PERFORM 235-CRIAR-LINHA-ACUM
042300        WHEN CXA-CONSTRUCTOR-ID (WS-CXA) = WS-CTOR-ID-BUSCA AND
042400             CXA-ANO            (WS-CXA) = WS-ANO-ACHADO
042500           CONTINUE
042600     END-SEARCH
042700     .
042800 235-CRIAR-LINHA-ACUM.
042900*
043000     ADD 1 TO WS-QTDE-ACUM
043100     SET WS-CXA TO WS-QTDE-ACUM
043200     MOVE WS-CTOR-ID-BUSCA TO CXA-CONSTRUCTOR-ID (WS-CXA)
043300     MOVE WS-ANO-ACHADO    TO CXA-ANO            (WS-CXA)
043400     MOVE ZERO TO CXA-RACES       (WS-CXA)
043500     MOVE ZERO TO CXA-WINS        (WS-CXA)
043600     MOVE ZERO TO CXA-PODIUMS     (WS-CXA)
043700     MOVE ZERO TO CXA-POINTS      (WS-CXA)
043800     MOVE ZERO TO CXA-SOMA-POS    (WS-CXA)
043900     MOVE ZERO TO CXA-QTD-POS     (WS-CXA)
044000     MOVE ZERO TO CXA-FINAL-POS   (WS-CXA)
044100     MOVE ZERO TO CXA-MAX-RACE-ID (WS-CXA)
044200     .
044300*-----------------------------------------------------------*
044400* LE A CLASSIFICACAO DE EQUIPES E TIRA A POSICAO FINAL DE
044500* CAMPEONATO - A POSICAO REGISTRADA NA CORRIDA DE MAIOR
044600* RACE-ID DO ANO (REGRA 14 - VER HISTORICO DE 15/03/1994)
044700*-----------------------------------------------------------*
044800 300-POSICAO-FINAL.
044900*
045000     OPEN INPUT CLN-CTORSTAND
045100     IF WS-FS-CLN NOT = '00'
045200        DISPLAY ' * AVISO: CLN-CTORSTAND AUSENTE - '
045300                'POSICAO FINAL ZERADA'
045400        GO TO 300-EXIT
045500     END-IF
045600*
045700     PERFORM 310-LER-UMA-CLASSIF UNTIL WS-FS-CLN = '10'
045800*
045900     CLOSE CLN-CTORSTAND
046000     .
046100 300-EXIT.
046200     EXIT.
046300 310-LER-UMA-CLASSIF.
046400*
046500     READ CLN-CTORSTAND INTO WS-REG-CTORSTAND-LEIT
046600     IF WS-FS-CLN NOT = '00'
046700        GO TO 310-EXIT
046800     END-IF
046900*
047000     MOVE CSC-RACE-ID TO WS-RACE-ID-BUSCA
047100     PERFORM 190-ACHAR-ANO-DA-CORRIDA
047200     IF WS-ANO-ACHADO = ZERO
047300        GO TO 310-EXIT
047400     END-IF
047500*
047600     MOVE CSC-CONSTRUCTOR-ID TO WS-CTOR-ID-BUSCA
047700     PERFORM 230-ACHAR-OU-CRIAR-ACUM
047800*
047900     IF CSC-RACE-ID > CXA-MAX-RACE-ID (WS-CXA)
048000        MOVE CSC-RACE-ID       TO CXA-MAX-RACE-ID (WS-CXA)
048100        MOVE CSC-POSITION-NUM  TO CXA-FINAL-POS   (WS-CXA)
048200     END-IF
048300     .
048400 310-EXIT.
048500     EXIT.
048600*-----------------------------------------------------------*
048700* CALCULA MEDIAS E TAXAS DE CADA LINHA ACUMULADA (REGRA 12 -
048800* ARREDONDAMENTO COMERCIAL, 2 CASAS DECIMAIS)
048900*-----------------------------------------------------------*
049000 400-CALCULAR-DERIVADOS.
049100*
049200     MOVE ZERO TO WS-J
049300     PERFORM 410-CALCULAR-UMA-LINHA
049400        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
049500     .
049600 400-EXIT.
049700     EXIT.
049800 410-CALCULAR-UMA-LINHA.
049900*
050000     IF CXA-QTD-POS (WS-J) > 0
050100        COMPUTE CXA-AVG-FINISH (WS-J) ROUNDED =
050200                CXA-SOMA-POS (WS-J) / CXA-QTD-POS (WS-J)
050300     ELSE
050400        MOVE ZERO TO CXA-AVG-FINISH (WS-J)
050500     END-IF
050600*
050700     IF CXA-RACES (WS-J) > 0
050800        COMPUTE CXA-WIN-RATE (WS-J) ROUNDED =
050900                (CXA-WINS (WS-J) * 100) / CXA-RACES (WS-J)
051000        COMPUTE CXA-PODIUM-RATE (WS-J) ROUNDED =
051100                (CXA-PODIUMS (WS-J) * 100) / CXA-RACES (WS-J)
051200     ELSE
051300        MOVE ZERO TO CXA-WIN-RATE (WS-J)
051400        MOVE ZERO TO CXA-PODIUM-RATE (WS-J)
051500     END-IF
051600     .
051700*-----------------------------------------------------------*
051800* ORDENA A TABELA EM MEMORIA POR ANO DECRESCENTE E PONTOS
051900* DECRESCENTE (BOLHA - CARDINALIDADE PEQUENA, SEM SORT NESTA
052000* OFICINA - VER NOTA DE PROJETO NO F1PRG041)
052100*-----------------------------------------------------------*
052200 500-ORDENAR-TABELA.
052300*
052400     IF WS-QTDE-ACUM < 2
052500        GO TO 500-EXIT
052600     END-IF
052700*
052800     MOVE 'S' TO WS-TROCOU
052900     PERFORM 510-UMA-PASSADA UNTIL NAO-HOUVE-TROCA
053000     .
053100 500-EXIT.
053200     EXIT.
053300 510-UMA-PASSADA.
053400*
053500     MOVE 'N' TO WS-TROCOU
053600     MOVE 1 TO WS-K
053700     PERFORM 520-COMPARAR-PAR
053800        VARYING WS-K FROM 1 BY 1 UNTIL WS-K NOT < WS-QTDE-ACUM
053900     .
054000 520-COMPARAR-PAR.
054100*
054200     SET WS-CXA TO WS-K
054300     SET WS-J   TO WS-K
054400     ADD 1 TO WS-J
054500     IF CXA-ANO (WS-J) > CXA-ANO (WS-CXA)
054600        PERFORM 530-TROCAR-LINHAS
054700     ELSE
054800        IF CXA-ANO (WS-J) = CXA-ANO (WS-CXA) AND
054900           CXA-POINTS (WS-J) > CXA-POINTS (WS-CXA)
055000           PERFORM 530-TROCAR-LINHAS
055100        END-IF
055200     END-IF
055300     .
055400 530-TROCAR-LINHAS.
055500*
055600     MOVE WS-TAB-CXA (WS-CXA) TO WS-ELEM-ACUM-SWAP
055700     MOVE WS-TAB-CXA (WS-J)   TO WS-TAB-CXA (WS-CXA)
055800     MOVE WS-ELEM-ACUM-SWAP   TO WS-TAB-CXA (WS-J)
055900     MOVE 'S' TO WS-TROCOU
056000     .
056100*-----------------------------------------------------------*
056200* GRAVA O ARQUIVO GOLD-CTOR-PERF JA ORDENADO
056300*-----------------------------------------------------------*
056400 600-GRAVAR-SAIDA.
056500*
056600     OPEN OUTPUT GOLD-CTOR-PERF
056700     IF WS-FS-GLD NOT = '00'
056800        MOVE 'ERRO AO ABRIR O GOLD-CTOR-PERF' TO WS-MSG
056900        MOVE WS-FS-GLD                        TO WS-FS-MSG
057000        GO TO 999-ERRO
057100     END-IF
057200*
057300     MOVE ZERO TO WS-J
057400     PERFORM 610-GRAVAR-UMA-LINHA
057500        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
057600*
057700     CLOSE GOLD-CTOR-PERF
057800     .
057900 600-EXIT.
058000     EXIT.
058100 610-GRAVAR-UMA-LINHA.
058200*
058300     MOVE CXA-CONSTRUCTOR-ID (WS-J) TO WS-CTOR-ID-BUSCA
058400     PERFORM 620-ACHAR-EQUIPE
058500*
058600     MOVE CXA-CONSTRUCTOR-ID (WS-J) TO TP-CONSTRUCTOR-ID
058700     MOVE WS-ACHOU-REF               TO TP-CONSTRUCTOR-REF
058800     MOVE WS-ACHOU-NOME               TO TP-CONSTRUCTOR-NAME
058900     MOVE WS-ACHOU-NACIONALID         TO TP-NATIONALITY
059000     MOVE CXA-ANO         (WS-J) TO TP-YEAR
059100     MOVE CXA-RACES       (WS-J) TO TP-RACES-ENTERED
059200     MOVE CXA-WINS        (WS-J) TO TP-WINS
059300     MOVE CXA-PODIUMS     (WS-J) TO TP-PODIUMS
059400     MOVE CXA-POINTS      (WS-J) TO TP-TOTAL-POINTS
059500     MOVE CXA-AVG-FINISH  (WS-J) TO TP-AVG-FINISH-POS
059600     MOVE CXA-FINAL-POS   (WS-J) TO TP-FINAL-CHAMP-POS
059700     MOVE CXA-WIN-RATE    (WS-J) TO TP-WIN-RATE
059800     MOVE CXA-PODIUM-RATE (WS-J) TO TP-PODIUM-RATE
059900*
060000     WRITE REG-GOLD-CTORPERF FROM WS-REG-CTORPERF-SAI
060100     ADD 1 TO WS-CTGRAVADO
060200     .
060300*-----------------------------------------------------------*
060400* ACHA UMA EQUIPE NA TABELA DE EQUIPES (PESQUISA SEQUENCIAL)
060500*-----------------------------------------------------------*
060600 620-ACHAR-EQUIPE.
060700*
060800     MOVE SPACES TO WS-ACHOU-REF WS-ACHOU-NOME WS-ACHOU-NACIONALID
060900     SET WS-CTRX TO 1
061000     SEARCH WS-TAB-CTR
061100        AT END
061200           CONTINUE
061300        WHEN TCTR-CONSTRUCTOR-ID (WS-CTRX) = WS-CTOR-ID-BUSCA
061400           MOVE TCTR-REF        (WS-CTRX) TO WS-ACHOU-REF
061500           MOVE TCTR-NOME       (WS-CTRX) TO WS-ACHOU-NOME
061600           MOVE TCTR-NACIONALID (WS-CTRX) TO WS-ACHOU-NACIONALID
061700     END-SEARCH
061800     .
061900*-----------------------------------------------------------*
062000* GRAVA A LINHA DE CONTROLE NO CTL-RUNSTAT (LIDO PELO P.05)
062100*-----------------------------------------------------------*
062200 850-GRAVAR-CTL-RUNSTAT.
062300*
062400     MOVE SPACES          TO WS-LINHA-CTL
062500     MOVE 'ANL-CTORPRF'   TO WS-CTL-CHAVE
062600     IF WS-CTGRAVADO > 0
062700        MOVE 1 TO WS-CTL-VALOR1
062800     ELSE
062900        MOVE 0 TO WS-CTL-VALOR1
063000     END-IF
063100     MOVE WS-CTGRAVADO    TO WS-CTL-VALOR2
063200     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
063300     .
063400*-----------------------------------------------------------*
063500* ENCERRAMENTO
063600*-----------------------------------------------------------*
063700 900-TERMINAR.
063800*
063900     PERFORM 110-DATA-HORA
064000     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
064100     DISPLAY ' *========================================*'
064200     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG042        *'
064300     DISPLAY ' * RESULTADOS LIDOS   = ' WS-CTLIDO
064400     DISPLAY ' * LINHAS GRAVADAS    = ' WS-CTGRAVADO
064500     DISPLAY ' *========================================*'
064600*
064700     CLOSE CTL-RUNSTAT
064800*
064900     DISPLAY ' *      TERMINO NORMAL DO F1PRG042        *'
065000     .
065100*-----------------------------------------------------------*
065200* ROTINA DE ERRO
065300*-----------------------------------------------------------*
065400 999-ERRO.
065500*
065600     DISPLAY ' *----------------------------------------*'
065700     DISPLAY ' *           PROGRAMA CANCELADO           *'
065800     DISPLAY ' * MENSAGEM    = ' WS-MSG
065900     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
066000     DISPLAY ' *----------------------------------------*'
066100     STOP RUN
066200     .
066300*----------> FIM DO PROGRAMA F1PRG042 <---------------*
