000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG044.
000400 AUTHOR.        D.A.SOUZA.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  29/03/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 04D DO JOB NOTURNO - RESULTADOS ENRIQUECIDOS (GOLD)
001200*--------------------------------------------------------------*
001300* OBJETIVO: PARA CADA REGISTRO DE CLEAN-RESULTS, ANEXAR OS
001400*           DADOS DESCRITIVOS DA CORRIDA (CLEAN-RACES), DO
001500*           PILOTO (CLEAN-DRIVERS), DA EQUIPE (CLEAN-CONSTRU-
001600*           TOR) E DO AUTODROMO (CLEAN-CIRCUITS, VIA CORRIDA),
001700*           E CALCULAR OS INDICADORES DE PODIO, VITORIA E
001800*           POSICOES GANHAS.  GRAVAR O ARQUIVO GOLD-RESULT-ENR
001900*           ORDENADO POR ANO, RODADA E POSICAO.
002000*------------------> HISTORICO DE MANUTENCAO <------------------*
002100* DATA       PROG.  RQ-NUM   DESCRICAO
002200* ---------  -----  -------  ----------------------------------
002300* 29/03/1994 DAS    F1-0029  VERSAO INICIAL
002400* 06/06/1999 MTV    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
002500* 14/05/2003 LGF    F1-0083  ORDENACAO EM MEMORIA (BOLHA) REVISTA
002600* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
002700*--------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900*====================*
003000 CONFIGURATION SECTION.
003100*---------------------*
003200 SPECIAL-NAMES.
003300     CLASS NUMERICA IS "0" THRU "9".
003400 INPUT-OUTPUT SECTION.
003500*---------------------*
003600 FILE-CONTROL.
003700     SELECT CLN-RESULTS       ASSIGN TO CLNRSLT
003800            FILE STATUS IS WS-FS-CLN.
003900     SELECT CLN-RACES         ASSIGN TO CLNRACE
004000            FILE STATUS IS WS-FS-CLN.
004100     SELECT CLN-DRIVERS       ASSIGN TO CLNDRVR
004200            FILE STATUS IS WS-FS-CLN.
004300     SELECT CLN-CONSTRUTOR    ASSIGN TO CLNCTOR
004400            FILE STATUS IS WS-FS-CLN.
004500     SELECT CLN-CIRCUITS      ASSIGN TO CLNCIRC
004600            FILE STATUS IS WS-FS-CLN.
004700     SELECT GOLD-RESULT-ENR   ASSIGN TO GLDRENR
004800            FILE STATUS IS WS-FS-GLD.
004900     SELECT CTL-RUNSTAT       ASSIGN TO CTLSTAT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-FS-CTL.
005200*
005300 DATA DIVISION.
005400*=============*
005500 FILE SECTION.
005600*------------*
005700 FD  CLN-RESULTS
005800     LABEL RECORD STANDARD
005900     RECORDING MODE F.
006000 01  REG-CLN-RESULTS            PIC X(150).
006100 FD  CLN-RACES
006200     LABEL RECORD STANDARD
006300     RECORDING MODE F.
006400 01  REG-CLN-RACES              PIC X(130).
006500 FD  CLN-DRIVERS
006600     LABEL RECORD STANDARD
006700     RECORDING MODE F.
006800 01  REG-CLN-DRIVERS            PIC X(106).
006900 FD  CLN-CONSTRUTOR
007000     LABEL RECORD STANDARD
007100     RECORDING MODE F.
007200 01  REG-CLN-CONSTRUTOR         PIC X(095).
007300 FD  CLN-CIRCUITS
007400     LABEL RECORD STANDARD
007500     RECORDING MODE F.
007600 01  REG-CLN-CIRCUITS           PIC X(150).
007700 FD  GOLD-RESULT-ENR
007800     LABEL RECORD STANDARD
007900     RECORDING MODE F.
008000 01  REG-GOLD-RESULTENR         PIC X(300).
008100 FD  CTL-RUNSTAT
008200     RECORD CONTAINS 60 CHARACTERS.
008300 01  REG-CTL-RUNSTAT            PIC X(60).
008400*
008500 WORKING-STORAGE SECTION.
008600*------------------------*
008700 01  FILLER                     PIC X(35)   VALUE
008800     '**** INICIO DA WORKING-STORAGE ****'.
008900 01  WS-AREA-STATUS.
009000     05  WS-FS-CLN              PIC X(02).
009100     05  WS-FS-GLD              PIC X(02).
009200     05  WS-FS-CTL              PIC X(02).
009300 01  WS-DTSYS                   PIC 9(08).
009400 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
009500     05  WS-DTSYS-AAAA          PIC 9(04).
009600     05  WS-DTSYS-MM            PIC 9(02).
009700     05  WS-DTSYS-DD            PIC 9(02).
009800 01  WS-HRSYS                   PIC 9(08).
009900 01  WS-DTEDI                   PIC X(10).
010000 01  WS-HREDI                   PIC X(08).
010100 01  WS-MSG                     PIC X(40).
010200 01  WS-FS-MSG                  PIC X(02).
010300*-----> LAYOUT DE ENTRADA - RESULTADOS JA LIMPOS
010400 01  WS-REG-RESULT-LEIT.
010500     05  UC-RESULT-ID           PIC 9(07).
010600     05  UC-RACE-ID             PIC 9(05).
010700     05  UC-DRIVER-ID           PIC 9(05).
010800     05  UC-CONSTRUCTOR-ID      PIC 9(05).
010900     05  UC-GRID                PIC 9(02).
011000     05  UC-POSITION-NUM        PIC 9(02).
011100     05  UC-POINTS              PIC S9(03)V9.
011200     05  UC-DNF-FLAG            PIC X(01).
011300     05  UC-DSQ-FLAG            PIC X(01).
011400     05  UC-LAPS                PIC 9(03).
011500     05  UC-RACE-TIME-MS        PIC 9(10).
011600     05  UC-RACE-TIME-SEC       PIC 9(07)V9(03).
011700     05  UC-FASTEST-LAP         PIC 9(03).
011800     05  UC-FL-TIME-TXT         PIC X(09).
011900     05  UC-FL-SPEED-N          PIC 9(03)V9(03).
012000     05  UC-STATUS-ID           PIC 9(03).
012100     05  FILLER                 PIC X(074).
012200*-----> LAYOUT DE ENTRADA - CORRIDAS JA LIMPAS
012300 01  WS-REG-RACE-LEIT.
012400     05  RC-RACE-ID             PIC 9(05).
012500     05  RC-RACE-YEAR           PIC 9(04).
012600     05  RC-RACE-ROUND          PIC 9(02).
012700     05  RC-CIRCUIT-ID          PIC 9(05).
012800     05  RC-RACE-NAME           PIC X(40).
012900     05  RC-RACE-DATE           PIC X(10).
013000     05  RC-RACE-TIME           PIC X(08).
013100     05  RC-RACE-DATETIME       PIC X(19).
013200     05  FILLER                 PIC X(37).
013300*-----> LAYOUT DE ENTRADA - PILOTOS
013400 01  WS-REG-PILOTO-LEIT.
013500     05  DL-DRIVER-ID           PIC 9(05).
013600     05  DL-DRIVER-REF          PIC X(20).
013700     05  DL-DRIVER-NUMBER       PIC X(03).
013800     05  DL-DRIVER-CODE         PIC X(03).
013900     05  DL-FORENAME            PIC X(20).
014000     05  DL-SURNAME             PIC X(25).
014100     05  DL-BIRTH-DATE          PIC X(10).
014200     05  DL-NATIONALITY         PIC X(20).
014300*-----> LAYOUT DE ENTRADA - EQUIPES
014400 01  WS-REG-CONSTRUTOR-LEIT.
014500     05  QC-CONSTRUCTOR-ID      PIC 9(05).
014600     05  QC-CONSTRUCTOR-REF     PIC X(20).
014700     05  QC-CONSTRUCTOR-NAME    PIC X(30).
014800     05  QC-NATIONALITY         PIC X(20).
014900     05  FILLER                 PIC X(020).
015000*-----> LAYOUT DE ENTRADA - AUTODROMOS
015100 01  WS-REG-CIRCUITO-LEIT.
015200     05  CC-CIRCUIT-ID          PIC 9(05).
015300     05  CC-CIRCUIT-REF         PIC X(20).
015400     05  CC-CIRCUIT-NAME        PIC X(40).
015500     05  CC-LOCATION            PIC X(25).
015600     05  CC-COUNTRY             PIC X(20).
015700     05  CC-LATITUDE            PIC S9(03)V9(05).
015800     05  CC-LONGITUDE           PIC S9(03)V9(05).
015900     05  CC-ALTITUDE            PIC S9(04).
016000     05  FILLER                 PIC X(20).
016100*-----> LAYOUT DE SAIDA - RESULTADO ENRIQUECIDO (GOLD)
016200 01  WS-REG-RESULTENR-SAI.
016300     05  RE-RESULT-ID           PIC 9(07).
016400     05  RE-RACE-ID             PIC 9(05).
016500     05  RE-DRIVER-ID           PIC 9(05).
016600     05  RE-CONSTRUCTOR-ID      PIC 9(05).
016700     05  RE-GRID                PIC 9(02).
016800     05  RE-POSITION-NUM        PIC 9(02).
016900     05  RE-POINTS              PIC S9(03)V9.
017000     05  RE-DNF-FLAG            PIC X(01).
017100     05  RE-DSQ-FLAG            PIC X(01).
017200     05  RE-LAPS                PIC 9(03).
017300     05  RE-FASTEST-LAP         PIC 9(03).
017400     05  RE-FL-SPEED-N          PIC 9(03)V9(03).
017500     05  RE-YEAR                PIC 9(04).
017600     05  RE-ROUND               PIC 9(02).
017700     05  RE-RACE-DATE           PIC X(10).
017800     05  RE-RACE-NAME           PIC X(40).
017900     05  RE-DRIVER-REF          PIC X(20).
018000     05  RE-DRIVER-NAME         PIC X(46).
018100     05  RE-DRIVER-NACIONALID   PIC X(20).
018200     05  RE-CONSTRUCTOR-REF     PIC X(20).
018300     05  RE-CONSTRUCTOR-NAME    PIC X(30).
018400     05  RE-CTOR-NACIONALID     PIC X(20).
018500     05  RE-CIRCUIT-ID          PIC 9(05).
018600     05  RE-CIRCUIT-NAME        PIC X(40).
018700     05  RE-LOCATION            PIC X(25).
018800     05  RE-COUNTRY             PIC X(20).
018900     05  RE-IS-PODIUM           PIC X(01).
019000     05  RE-IS-WIN              PIC X(01).
019100     05  RE-POSITIONS-GAINED    PIC S9(03).
019200     05  FILLER                 PIC X(001)   VALUE SPACES.
019300*-----> VISAO ALTERNATIVA DE SAIDA PARA O DISPLAY DE DEPURACAO
019400 01  WS-REG-RESULTENR-DBG       REDEFINES WS-REG-RESULTENR-SAI.
019500     05  WS-DBG-CHAVE           PIC X(22).
019600     05  FILLER                 PIC X(278).
019700*-----> TABELA EM MEMORIA - CORRIDAS (DADOS DESCRITIVOS)
019800 01  WS-TAB-CORRIDAS.
019900     05  WS-TAB-COR OCCURS 1200 TIMES
020000         INDEXED BY WS-CORX.
020100         10  TCOR-RACE-ID       PIC 9(05).
020200         10  TCOR-ANO           PIC 9(04).
020300         10  TCOR-RODADA        PIC 9(02).
020400         10  TCOR-CIRCUIT-ID    PIC 9(05).
020500         10  TCOR-NOME          PIC X(40).
020600         10  TCOR-DATA          PIC X(10).
020700*-----> CONTADOR AVULSO DA TABELA (NIVEL 77 - REGRA DO PERIODO)
020800 77  WS-QTDE-CORRIDAS           PIC 9(04) COMP VALUE ZERO.
020900*-----> TABELA EM MEMORIA - PILOTOS (DADOS DESCRITIVOS)
021000 01  WS-TAB-PILOTOS.
021100     05  WS-TAB-DRV OCCURS 1000 TIMES
021200         INDEXED BY WS-DRVX.
021300         10  TDRV-DRIVER-ID     PIC 9(05).
021400         10  TDRV-REF           PIC X(20).
021500         10  TDRV-NOME          PIC X(46).
021600         10  TDRV-NACIONALID    PIC X(20).
021700 77  WS-QTDE-PILOTOS            PIC 9(04) COMP VALUE ZERO.
021800*-----> TABELA EM MEMORIA - EQUIPES (DADOS DESCRITIVOS)
021900 01  WS-TAB-EQUIPES.
022000     05  WS-TAB-CTR OCCURS 0400 TIMES
022100         INDEXED BY WS-CTRX.
022200         10  TCTR-CONSTRUCTOR-ID PIC 9(05).
022300         10  TCTR-REF            PIC X(20).
022400         10  TCTR-NOME           PIC X(30).
022500         10  TCTR-NACIONALID     PIC X(20).
022600 01  WS-QTDE-EQUIPES            PIC 9(04) COMP VALUE ZERO.
022700*-----> TABELA EM MEMORIA - AUTODROMOS (DADOS DESCRITIVOS)
022800 01  WS-TAB-AUTODROMOS.
022900     05  WS-TAB-AUT OCCURS 0150 TIMES
023000         INDEXED BY WS-AUTX.
023100         10  TAUT-CIRCUIT-ID    PIC 9(05).
023200         10  TAUT-NOME          PIC X(40).
023300         10  TAUT-LOCAL         PIC X(25).
023400         10  TAUT-PAIS          PIC X(20).
023500 01  WS-QTDE-AUTODROMOS         PIC 9(04) COMP VALUE ZERO.
023600*-----> TABELA EM MEMORIA - RESULTADOS A ORDENAR ANTES DE
023700*       GRAVAR (ANO, RODADA, POSICAO) - CARDINALIDADE MEDIA,
023800*       CABE EM MEMORIA CONFORME NOTA DE PROJETO DO SISTEMA F1
023900 01  WS-TAB-RESULT-ENR.
024000     05  WS-TAB-RXA OCCURS 8000 TIMES
024100         INDEXED BY WS-RXA.
024200         10  RXA-LINHA          PIC X(300).
024300         10  RXA-ANO            PIC 9(04).
024400         10  RXA-RODADA         PIC 9(02).
024500         10  RXA-POSICAO        PIC 9(02).
024600 01  WS-QTDE-RXA                PIC 9(04) COMP VALUE ZERO.
024700*-----> VISAO ALTERNATIVA DE UM ELEMENTO DA TABELA DE ORDENACAO
024800*       USADA COMO AREA DE TROCA (SWAP) NA ORDENACAO EM BOLHA
024900 01  WS-ELEM-RXA-SWAP.
025000     05  FILLER                 PIC X(308).
025100*-----> CONTADORES E CHAVES DE PESQUISA (TODOS COMP)
025200 01  WS-CONTADORES.
025300     05  WS-CTLIDO              PIC 9(07) COMP VALUE ZERO.
025400     05  WS-CTGRAVADO           PIC 9(07) COMP VALUE ZERO.
025500     05  WS-RACE-ID-BUSCA       PIC 9(05).
025600     05  WS-DRIVER-ID-BUSCA     PIC 9(05).
025700     05  WS-CTOR-ID-BUSCA       PIC 9(05).
025800     05  WS-CIRCUIT-ID-BUSCA    PIC 9(05).
025900     05  WS-J                   PIC 9(04) COMP.
026000     05  WS-K                   PIC 9(04) COMP.
026100     05  WS-TROCOU              PIC X(01).
026200         88  HOUVE-TROCA               VALUE 'S'.
026300         88  NAO-HOUVE-TROCA           VALUE 'N'.
026400*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (PADRAO DO SISTEMA)
026500 01  WS-LINHA-CTL.
026600     05  WS-CTL-CHAVE           PIC X(20).
026700     05  WS-CTL-VALOR1          PIC 9(09).
026800     05  WS-CTL-VALOR2          PIC 9(09).
026900 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
027000     05  FILLER                 PIC X(38).
027100*
027200 PROCEDURE DIVISION.
027300*=============*
027400 000-F1PRG044.
027500     PERFORM 100-INICIAR
027600     PERFORM 150-CARREGAR-CORRIDAS    THRU 150-EXIT
027700     PERFORM 160-CARREGAR-PILOTOS     THRU 160-EXIT
027800     PERFORM 170-CARREGAR-EQUIPES     THRU 170-EXIT
027900     PERFORM 180-CARREGAR-AUTODROMOS  THRU 180-EXIT
028000     PERFORM 200-MONTAR-ENRIQUECIDOS  THRU 200-EXIT
028100     PERFORM 500-ORDENAR-TABELA       THRU 500-EXIT
028200     PERFORM 600-GRAVAR-SAIDA         THRU 600-EXIT
028300     PERFORM 850-GRAVAR-CTL-RUNSTAT
028400     PERFORM 900-TERMINAR
028500     STOP RUN.
028600*
028700*-----------------------------------------------------------*
028800* PROCEDIMENTOS INICIAIS
028900*-----------------------------------------------------------*
029000 100-INICIAR.
029100*
029200     DISPLAY '*--------------------------------------*'
029300     DISPLAY '* F1PRG044 - RESULTADOS ENRIQUECIDOS (P.04D) *'
029400     DISPLAY '*--------------------------------------*'
029500*
029600     PERFORM 110-DATA-HORA
029700     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
029800*
029900     OPEN EXTEND CTL-RUNSTAT
030000     IF WS-FS-CTL NOT = '00'
030100        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
030200        MOVE WS-FS-CTL                     TO WS-FS-MSG
030300        GO TO 999-ERRO
030400     END-IF
030500*
030600     MOVE ZERO TO WS-QTDE-CORRIDAS WS-QTDE-PILOTOS
030700     MOVE ZERO TO WS-QTDE-EQUIPES WS-QTDE-AUTODROMOS
030800     MOVE ZERO TO WS-QTDE-RXA
030900     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO
031000     .
031100*-----------------------------------------------------------*
031200* DATA E HORA DO SISTEMA
031300*-----------------------------------------------------------*
031400 110-DATA-HORA.
031500*
031600     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
031700     STRING  WS-DTSYS-DD  '/'
031800             WS-DTSYS-MM  '/'
031900             WS-DTSYS-AAAA
032000        DELIMITED BY SIZE INTO WS-DTEDI
032100*
032200     ACCEPT  WS-HRSYS  FROM TIME
032300     STRING  WS-HRSYS (1:2) ':'
032400             WS-HRSYS (3:2) ':'
032500             WS-HRSYS (5:2)
032600        DELIMITED BY SIZE INTO WS-HREDI
032700     .
032800*-----------------------------------------------------------*
032900* CARREGA A TABELA DE CORRIDAS (DADOS DESCRITIVOS)
033000*-----------------------------------------------------------*
033100 150-CARREGAR-CORRIDAS.
033200*
033300     OPEN INPUT CLN-RACES
033400     IF WS-FS-CLN NOT = '00'
033500        MOVE 'CLN-RACES AUSENTE - ABORTA F1PRG044' TO WS-MSG
033600        MOVE WS-FS-CLN                             TO WS-FS-MSG
033700        GO TO 999-ERRO
033800     END-IF
033900*
034000     PERFORM 155-LER-UMA-CORRIDA UNTIL WS-FS-CLN = '10'
034100*
034200     CLOSE CLN-RACES
034300     .
034400 150-EXIT.
034500     EXIT.
034600 155-LER-UMA-CORRIDA.
034700*
034800     READ CLN-RACES INTO WS-REG-RACE-LEIT
034900     IF WS-FS-CLN = '00'
035000        ADD 1 TO WS-QTDE-CORRIDAS
035100        SET WS-CORX TO WS-QTDE-CORRIDAS
035200        MOVE RC-RACE-ID     TO TCOR-RACE-ID    (WS-CORX)
035300        MOVE RC-RACE-YEAR   TO TCOR-ANO        (WS-CORX)
035400        MOVE RC-RACE-ROUND  TO TCOR-RODADA     (WS-CORX)
035500        MOVE RC-CIRCUIT-ID  TO TCOR-CIRCUIT-ID (WS-CORX)
035600        MOVE RC-RACE-NAME   TO TCOR-NOME       (WS-CORX)
035700        MOVE RC-RACE-DATE   TO TCOR-DATA       (WS-CORX)
035800     END-IF
035900     .
036000*-----------------------------------------------------------*
036100* CARREGA A TABELA DE PILOTOS (DADOS DESCRITIVOS)
036200*-----------------------------------------------------------*
036300 160-CARREGAR-PILOTOS.
036400*
036500     OPEN INPUT CLN-DRIVERS
036600     IF WS-FS-CLN NOT = '00'
036700        MOVE 'CLN-DRIVERS AUSENTE - ABORTA F1PRG044' TO WS-MSG
036800        MOVE WS-FS-CLN                               TO WS-FS-MSG
036900        GO TO 999-ERRO
037000     END-IF
037100*
037200     PERFORM 165-LER-UM-PILOTO UNTIL WS-FS-CLN = '10'
037300*
037400     CLOSE CLN-DRIVERS
037500     .
037600 160-EXIT.
037700     EXIT.
037800 165-LER-UM-PILOTO.
037900*
038000     READ CLN-DRIVERS INTO WS-REG-PILOTO-LEIT
038100     IF WS-FS-CLN = '00'
038200        ADD 1 TO WS-QTDE-PILOTOS
038300        SET WS-DRVX TO WS-QTDE-PILOTOS
038400        MOVE DL-DRIVER-ID  TO TDRV-DRIVER-ID (WS-DRVX)
038500        MOVE DL-DRIVER-REF TO TDRV-REF       (WS-DRVX)
038600        STRING DL-FORENAME DELIMITED BY SPACE
038700               ' '         DELIMITED BY SIZE
038800               DL-SURNAME  DELIMITED BY SIZE
038900          INTO TDRV-NOME  (WS-DRVX)
039000        MOVE DL-NATIONALITY TO TDRV-NACIONALID (WS-DRVX)
039100     END-IF
039200     .
039300*-----------------------------------------------------------*
039400* CARREGA A TABELA DE EQUIPES (DADOS DESCRITIVOS)
039500*-----------------------------------------------------------*
039600 170-CARREGAR-EQUIPES.
039700*
039800     OPEN INPUT CLN-CONSTRUTOR
039900     IF WS-FS-CLN NOT = '00'
040000        MOVE 'CLN-CONSTRUTOR AUSENTE - ABORTA F1PRG044' TO WS-MSG
040100        MOVE WS-FS-CLN                        TO WS-FS-MSG
040200        GO TO 999-ERRO
040300     END-IF
040400*
040500     PERFORM 175-LER-UMA-EQUIPE UNTIL WS-FS-CLN = '10'
040600*
040700     CLOSE CLN-CONSTRUTOR
040800     .
040900 170-EXIT.
041000     EXIT.
041100 175-LER-UMA-EQUIPE.
041200*
041300     READ CLN-CONSTRUTOR INTO WS-REG-CONSTRUTOR-LEIT
041400     IF WS-FS-CLN = '00'
041500        ADD 1 TO WS-QTDE-EQUIPES
041600        SET WS-CTRX TO WS-QTDE-EQUIPES
041700        MOVE QC-CONSTRUCTOR-ID   TO TCTR-CONSTRUCTOR-ID (WS-CTRX)
041800        MOVE QC-CONSTRUCTOR-REF  TO TCTR-REF            (WS-CTRX)
041900        MOVE QC-CONSTRUCTOR-NAME TO TCTR-NOME           (WS-CTRX)
042000        MOVE QC-NATIONALITY      TO TCTR-NACIONALID     (WS-CTRX)
042100     END-IF
042200     .
042300*-----------------------------------------------------------*
042400* CARREGA A TABELA DE AUTODROMOS (DADOS DESCRITIVOS)
042500*-----------------------------------------------------------*
042600 180-CARREGAR-AUTODROMOS.
042700*
042800     OPEN INPUT CLN-CIRCUITS
042900     IF WS-FS-CLN NOT = '00'
043000        MOVE 'CLN-CIRCUITS AUSENTE - ABORTA F1PRG044' TO WS-MSG
043100        MOVE WS-FS-CLN                                TO WS-FS-MSG
043200        GO TO 999-ERRO
043300     END-IF
043400*
043500     PERFORM 185-LER-UM-AUTODROMO UNTIL WS-FS-CLN = '10'
043600*
043700     CLOSE CLN-CIRCUITS
043800     .
043900 180-EXIT.
044000     EXIT.
044100 185-LER-UM-AUTODROMO.
044200*
044300     READ CLN-CIRCUITS INTO WS-REG-CIRCUITO-LEIT
044400     IF WS-FS-CLN = '00'
044500        ADD 1 TO WS-QTDE-AUTODROMOS
044600        SET WS-AUTX TO WS-QTDE-AUTODROMOS
044700        MOVE CC-CIRCUIT-ID   TO TAUT-CIRCUIT-ID (WS-AUTX)
044800        MOVE CC-CIRCUIT-NAME TO TAUT-NOME       (WS-AUTX)
044900        MOVE CC-LOCATION     TO TAUT-LOCAL      (WS-AUTX)
045000        MOVE CC-COUNTRY      TO TAUT-PAIS        (WS-AUTX)
045100     END-IF
045200     .
045300*-----------------------------------------------------------*
045400* LE CADA RESULTADO, ANEXA OS DADOS DAS DIMENSOES E DERIVA OS
045500* INDICADORES DE PODIO/VITORIA/POSICOES GANHAS (REGRA 15) -
045600* AS LINHAS MONTADAS VAO PARA A TABELA WS-TAB-RXA PARA SEREM
045700* ORDENADAS ANTES DA GRAVACAO
045800*-----------------------------------------------------------*
045900 200-MONTAR-ENRIQUECIDOS.
046000*
046100     OPEN INPUT CLN-RESULTS
046200     IF WS-FS-CLN NOT = '00'
046300        MOVE 'CLN-RESULTS AUSENTE - ABORTA F1PRG044' TO WS-MSG
046400        MOVE WS-FS-CLN                               TO WS-FS-MSG
046500        GO TO 999-ERRO
046600     END-IF
046700*
046800     PERFORM 210-LER-UM-RESULTADO UNTIL WS-FS-CLN = '10'
046900*
047000     CLOSE CLN-RESULTS
047100     .
047200 200-EXIT.
047300     EXIT.
047400 210-LER-UM-RESULTADO.
047500*
047600     READ CLN-RESULTS INTO WS-REG-RESULT-LEIT
047700     IF WS-FS-CLN NOT = '00'
047800        GO TO 210-EXIT
047900     END-IF
048000     ADD 1 TO WS-CTLIDO
048100*
048200     MOVE UC-RACE-ID        TO WS-RACE-ID-BUSCA
048300     MOVE UC-DRIVER-ID      TO WS-DRIVER-ID-BUSCA
048400     MOVE UC-CONSTRUCTOR-ID TO WS-CTOR-ID-BUSCA
048500*
048600     PERFORM 220-ACHAR-CORRIDA
048700     PERFORM 230-ACHAR-PILOTO
048800     PERFORM 240-ACHAR-EQUIPE
048900     MOVE TCOR-CIRCUIT-ID (WS-CORX) TO WS-CIRCUIT-ID-BUSCA
049000     PERFORM 250-ACHAR-AUTODROMO
049100*
049200     MOVE UC-RESULT-ID       TO RE-RESULT-ID
049300     MOVE UC-RACE-ID         TO RE-RACE-ID
049400     MOVE UC-DRIVER-ID       TO RE-DRIVER-ID
049500     MOVE UC-CONSTRUCTOR-ID  TO RE-CONSTRUCTOR-ID
049600     MOVE UC-GRID            TO RE-GRID
049700     MOVE UC-POSITION-NUM    TO RE-POSITION-NUM
049800     MOVE UC-POINTS          TO RE-POINTS
049900     MOVE UC-DNF-FLAG        TO RE-DNF-FLAG
050000     MOVE UC-DSQ-FLAG        TO RE-DSQ-FLAG
050100     MOVE UC-LAPS            TO RE-LAPS
050200     MOVE UC-FASTEST-LAP     TO RE-FASTEST-LAP
050300     MOVE UC-FL-SPEED-N      TO RE-FL-SPEED-N
050400*
050500     MOVE TCOR-ANO       (WS-CORX) TO RE-YEAR
050600     MOVE TCOR-RODADA    (WS-CORX) TO RE-ROUND
050700     MOVE TCOR-DATA      (WS-CORX) TO RE-RACE-DATE
050800     MOVE TCOR-NOME      (WS-CORX) TO RE-RACE-NAME
050900*
051000     MOVE TDRV-REF        (WS-DRVX) TO RE-DRIVER-REF
051100     MOVE TDRV-NOME       (WS-DRVX) TO RE-DRIVER-NAME
051200     MOVE TDRV-NACIONALID (WS-DRVX) TO RE-DRIVER-NACIONALID
051300*
051400     MOVE TCTR-REF        (WS-CTRX) TO RE-CONSTRUCTOR-REF
051500     MOVE TCTR-NOME       (WS-CTRX) TO RE-CONSTRUCTOR-NAME
051600     MOVE TCTR-NACIONALID (WS-CTRX) TO RE-CTOR-NACIONALID
051700*
051800     MOVE TCOR-CIRCUIT-ID (WS-CORX) TO RE-CIRCUIT-ID
051900     MOVE TAUT-NOME       (WS-AUTX) TO RE-CIRCUIT-NAME
052000     MOVE TAUT-LOCAL      (WS-AUTX) TO RE-LOCATION
052100     MOVE TAUT-PAIS       (WS-AUTX) TO RE-COUNTRY
052200*
052300     IF UC-DNF-FLAG NOT = 'Y' AND UC-DSQ-FLAG NOT = 'Y' AND
052400        UC-POSITION-NUM > 0 AND UC-POSITION-NUM NOT > 3
052500        MOVE 'Y' TO RE-IS-PODIUM
052600     ELSE
052700        MOVE 'N' TO RE-IS-PODIUM
052800     END-IF
052900*
053000     IF UC-DNF-FLAG NOT = 'Y' AND UC-DSQ-FLAG NOT = 'Y' AND
053100        UC-POSITION-NUM = 1
053200        MOVE 'Y' TO RE-IS-WIN
053300     ELSE
053400        MOVE 'N' TO RE-IS-WIN
053500     END-IF
053600*
053700     IF UC-DNF-FLAG NOT = 'Y' AND UC-DSQ-FLAG NOT = 'Y'
053800        COMPUTE RE-POSITIONS-GAINED = UC-GRID - UC-POSITION-NUM
053900     ELSE
054000        MOVE ZERO TO RE-POSITIONS-GAINED
054100     END-IF
054200*
054300     ADD 1 TO WS-QTDE-RXA
054400     SET WS-RXA TO WS-QTDE-RXA
054500     MOVE WS-REG-RESULTENR-SAI TO RXA-LINHA   (WS-RXA)
054600     MOVE TCOR-ANO    (WS-CORX) TO RXA-ANO    (WS-RXA)
054700     MOVE TCOR-RODADA (WS-CORX) TO RXA-RODADA (WS-RXA)
054800     MOVE UC-POSITION-NUM       TO RXA-POSICAO (WS-RXA)
054900     .
055000 210-EXIT.
055100     EXIT.
055200*-----------------------------------------------------------*
055300* LOCALIZA A CORRIDA, O PILOTO, A EQUIPE E O AUTODROMO NAS
055400* TABELAS EM MEMORIA (PESQUISA SEQUENCIAL)
055500*-----------------------------------------------------------*
055600 220-ACHAR-CORRIDA.
055700*
055800     SET WS-CORX TO 1
055900     SEARCH WS-TAB-COR
056000        AT END
056100           CONTINUE
056200        WHEN TCOR-RACE-ID (WS-CORX) = WS-RACE-ID-BUSCA
056300           CONTINUE
056400     END-SEARCH
056500     .
056600 230-ACHAR-PILOTO.
056700*
056800     SET WS-DRVX TO 1
056900     SEARCH WS-TAB-DRV
057000        AT END
057100           CONTINUE
057200        WHEN TDRV-DRIVER-ID (WS-DRVX) = WS-DRIVER-ID-BUSCA
057300           CONTINUE
057400     END-SEARCH
057500     .
057600 240-ACHAR-EQUIPE.
057700*
057800     SET WS-CTRX TO 1
057900     SEARCH WS-TAB-CTR
058000        AT END
058100           CONTINUE
058200        WHEN TCTR-CONSTRUCTOR-ID (WS-CTRX) = WS-CTOR-ID-BUSCA
058300           CONTINUE
058400     END-SEARCH
058500     .
058600 250-ACHAR-AUTODROMO.
058700*
058800     SET WS-AUTX TO 1
058900     SEARCH WS-TAB-AUT
059000        AT END
059100           CONTINUE
059200        WHEN TAUT-CIRCUIT-ID (WS-AUTX) = WS-CIRCUIT-ID-BUSCA
059300           CONTINUE
059400     END-SEARCH
059500     .
059600*-----------------------------------------------------------*
059700* ORDENA A TABELA DE RESULTADOS ENRIQUECIDOS POR ANO, RODADA
059800* E POSICAO (BOLHA - VER NOTA DE PROJETO NO F1PRG041, ADAPTADA
059900* PARA CHAVE COMPOSTA)
060000*-----------------------------------------------------------*
060100 500-ORDENAR-TABELA.
060200*
060300     IF WS-QTDE-RXA < 2
060400        GO TO 500-EXIT
060500     END-IF
060600*
060700     MOVE 'S' TO WS-TROCOU
060800     PERFORM 510-UMA-PASSADA UNTIL NAO-HOUVE-TROCA
060900     .
061000 500-EXIT.
061100     EXIT.
061200 510-UMA-PASSADA.
061300*
061400     MOVE 'N' TO WS-TROCOU
061500     MOVE 1 TO WS-K
061600     PERFORM 520-COMPARAR-PAR
061700        VARYING WS-K FROM 1 BY 1 UNTIL WS-K NOT < WS-QTDE-RXA
061800     .
061900 520-COMPARAR-PAR.
062000*
062100     SET WS-RXA TO WS-K
062200     SET WS-J   TO WS-K
062300     ADD 1 TO WS-J
062400     IF RXA-ANO (WS-J) < RXA-ANO (WS-RXA)
062500        PERFORM 530-TROCAR-LINHAS
062600     ELSE
062700        IF RXA-ANO (WS-J) = RXA-ANO (WS-RXA) AND
062800           RXA-RODADA (WS-J) < RXA-RODADA (WS-RXA)
062900           PERFORM 530-TROCAR-LINHAS
063000        ELSE
063100           IF RXA-ANO    (WS-J) = RXA-ANO    (WS-RXA) AND
063200              RXA-RODADA (WS-J) = RXA-RODADA (WS-RXA) AND
063300              RXA-POSICAO (WS-J) < RXA-POSICAO (WS-RXA)
063400              PERFORM 530-TROCAR-LINHAS
063500           END-IF
063600        END-IF
063700     END-IF
063800     .
063900 530-TROCAR-LINHAS.
064000*
064100     MOVE WS-TAB-RXA (WS-RXA) TO WS-ELEM-RXA-SWAP
064200     MOVE WS-TAB-RXA (WS-J)   TO WS-TAB-RXA (WS-RXA)
064300     MOVE WS-ELEM-RXA-SWAP    TO WS-TAB-RXA (WS-J)
064400     MOVE 'S' TO WS-TROCOU
064500     .
064600*-----------------------------------------------------------*
064700* GRAVA O ARQUIVO GOLD-RESULT-ENR JA ORDENADO
064800*-----------------------------------------------------------*
064900 600-GRAVAR-SAIDA.
065000*
065100     OPEN OUTPUT GOLD-RESULT-ENR
065200     IF WS-FS-GLD NOT = '00'
065300        MOVE 'ERRO AO ABRIR O GOLD-RESULT-ENR' TO WS-MSG
065400        MOVE WS-FS-GLD                         TO WS-FS-MSG
065500        GO TO 999-ERRO
065600     END-IF
065700*
065800     MOVE ZERO TO WS-J
065900     PERFORM 610-GRAVAR-UMA-LINHA
066000        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-RXA
066100*
066200     CLOSE GOLD-RESULT-ENR
066300     .
066400 600-EXIT.
066500     EXIT.
066600 610-GRAVAR-UMA-LINHA.
066700*
066800     WRITE REG-GOLD-RESULTENR FROM RXA-LINHA (WS-J)
066900     ADD 1 TO WS-CTGRAVADO
067000     .
067100*-----------------------------------------------------------*
067200* GRAVA A LINHA DE CONTROLE NO CTL-RUNSTAT (LIDO PELO P.05)
067300*-----------------------------------------------------------*
067400 850-GRAVAR-CTL-RUNSTAT.
067500*
067600     MOVE SPACES          TO WS-LINHA-CTL
067700     MOVE 'ANL-RESULTENR'  TO WS-CTL-CHAVE
067800     IF WS-CTGRAVADO > 0
067900        MOVE 1 TO WS-CTL-VALOR1
068000     ELSE
068100        MOVE 0 TO WS-CTL-VALOR1
068200     END-IF
068300     MOVE WS-CTGRAVADO    TO WS-CTL-VALOR2
068400     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
068500     .
068600*-----------------------------------------------------------*
068700* ENCERRAMENTO
068800*-----------------------------------------------------------*
068900 900-TERMINAR.
069000*
069100     PERFORM 110-DATA-HORA
069200     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
069300     DISPLAY ' *========================================*'
069400     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG044        *'
069500     DISPLAY ' * RESULTADOS LIDOS   = ' WS-CTLIDO
069600     DISPLAY ' * LINHAS GRAVADAS    = ' WS-CTGRAVADO
069700     DISPLAY ' *========================================*'
069800*
069900     CLOSE CTL-RUNSTAT
070000*
070100     DISPLAY ' *      TERMINO NORMAL DO F1PRG044        *'
070200     .
070300*-----------------------------------------------------------*
070400* ROTINA DE ERRO
070500*-----------------------------------------------------------*
070600 999-ERRO.
070700*
070800     DISPLAY ' *----------------------------------------*'
070900     DISPLAY ' *           PROGRAMA CANCELADO           *'
071000     DISPLAY ' * MENSAGEM    = ' WS-MSG
071100     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
071200     DISPLAY ' *----------------------------------------*'
071300     STOP RUN
071400     .
071500*----------> FIM DO PROGRAMA F1PRG044 <---------------*
