000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG030.
000400 AUTHOR.        M.TAVARES.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  18/09/1992.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 03 DO JOB NOTURNO - PROCESSADOR INCREMENTAL DOS FATOS
001200*--------------------------------------------------------------*
001300* OBJETIVO: PARA CADA UMA DAS 9 TABELAS DE FATO (CORRIDAS,
001400*           RESULTADOS, TREINOS, SPRINT, VOLTAS, PIT-STOPS,
001500*           CLASSIF.PILOTOS, CLASSIF.EQUIPES E RESULT.EQUIPES)
001600*           DESCOBRIR QUAIS TEMPORADAS (ANOS) AINDA NAO FORAM
001700*           PROCESSADAS, COMPARANDO COM O ARQUIVO DE ESTADO
001800*           PERSISTENTE (F1-ESTADO), LIMPAR SOMENTE OS REGISTROS
001900*           DESSAS TEMPORADAS E ACRESCENTAR AO ARQUIVO CLEAN JA
002000*           EXISTENTE.  NA PRIMEIRA EXECUCAO (ESTADO VAZIO) SO
002100*           SAO CARREGADAS AS TEMPORADAS ATE 2010 (CARGA INICIAL
002200*           HISTORICA - VER PARAGRAFO 130).
002300*------------------> HISTORICO DE MANUTENCAO <------------------*
002400* DATA       PROG.  RQ-NUM   DESCRICAO
002500* ---------  -----  -------  ----------------------------------
002600* 18/09/1992 MTV    F1-0018  VERSAO INICIAL - SO RACES/RESULTS
002700* 05/03/1993 MTV    F1-0021  TABELA DE ANOS/ESTADO EM MEMORIA
002800* 22/11/1993 JBC    F1-0027  INCLUIDO QUALIFYING E LAP-TIMES
002900* 16/06/1994 JBC    F1-0030  INCLUIDO PIT-STOPS
003000* 08/02/1996 MTV    F1-0040  INCLUIDAS AS DUAS TABELAS DE
003100*                            CLASSIFICACAO (PILOTOS E EQUIPES)
003200* 30/09/1997 DAS    F1-0053  INCLUIDO SPRINT E RESULT.EQUIPES
003300*                            (SO REPASSE - SEM REGRA ESPECIFICA)
003400* 12/12/1998 DAS    F1-0059  AJUSTE VIRADA DE SECULO
003500* 09/06/1999 DAS    F1-0069  ANO DO ESTADO COM 4 DIGITOS (Y2K)
003600* 03/03/2003 LGF    F1-0080  CORTE DE CARGA INICIAL FIXADO EM
003700*                            2010 CONFORME NORMA DA AREA
003800* 19/07/2007 EPN    F1-0098  REVISAO GERAL - PADRAO F1PRGNNN
003900*--------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100*====================*
004200 CONFIGURATION SECTION.
004300*---------------------*
004400 SPECIAL-NAMES.
004500     CLASS NUMERICA IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700*---------------------*
004800 FILE-CONTROL.
004900     SELECT STG-RACES        ASSIGN TO STGRACE
005000            FILE STATUS IS WS-FS-STG.
005100     SELECT STG-RESULTS      ASSIGN TO STGRSLT
005200            FILE STATUS IS WS-FS-STG.
005300     SELECT STG-QUALIFYING   ASSIGN TO STGQUAL
005400            FILE STATUS IS WS-FS-STG.
005500     SELECT STG-SPRINT       ASSIGN TO STGSPRT
005600            FILE STATUS IS WS-FS-STG.
005700     SELECT STG-LAPTIMES     ASSIGN TO STGLAPT
005800            FILE STATUS IS WS-FS-STG.
005900     SELECT STG-PITSTOPS     ASSIGN TO STGPITS
006000            FILE STATUS IS WS-FS-STG.
006100     SELECT STG-DRVSTAND     ASSIGN TO STGDSTD
006200            FILE STATUS IS WS-FS-STG.
006300     SELECT STG-CTORSTAND    ASSIGN TO STGCSTD
006400            FILE STATUS IS WS-FS-STG.
006500     SELECT STG-CTORRESULT   ASSIGN TO STGCRES
006600            FILE STATUS IS WS-FS-STG.
006700     SELECT CLN-RACES        ASSIGN TO CLNRACE
006800            FILE STATUS IS WS-FS-CLN.
006900     SELECT CLN-RESULTS      ASSIGN TO CLNRSLT
007000            FILE STATUS IS WS-FS-CLN.
007100     SELECT CLN-QUALIFYING   ASSIGN TO CLNQUAL
007200            FILE STATUS IS WS-FS-CLN.
007300     SELECT CLN-SPRINT       ASSIGN TO CLNSPRT
007400            FILE STATUS IS WS-FS-CLN.
007500     SELECT CLN-LAPTIMES     ASSIGN TO CLNLAPT
007600            FILE STATUS IS WS-FS-CLN.
007700     SELECT CLN-PITSTOPS     ASSIGN TO CLNPITS
007800            FILE STATUS IS WS-FS-CLN.
007900     SELECT CLN-DRVSTAND     ASSIGN TO CLNDSTD
008000            FILE STATUS IS WS-FS-CLN.
008100     SELECT CLN-CTORSTAND    ASSIGN TO CLNCSTD
008200            FILE STATUS IS WS-FS-CLN.
008300     SELECT CLN-CTORRESULT   ASSIGN TO CLNCRES
008400            FILE STATUS IS WS-FS-CLN.
008500     SELECT F1-ESTADO        ASSIGN TO F1ESTADO
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS WS-FS-EST.
008800     SELECT RUN-SUMMARY      ASSIGN TO RUNSUM
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS WS-FS-RPT.
009100     SELECT CTL-RUNSTAT      ASSIGN TO CTLSTAT
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS WS-FS-CTL.
009400*
009500 DATA DIVISION.
009600*=============*
009700 FILE SECTION.
009800*------------*
009900 FD  STG-RACES       LABEL RECORD STANDARD RECORDING MODE F.
010000 01  REG-STG-RACES              PIC X(200).
010100 FD  STG-RESULTS     LABEL RECORD STANDARD RECORDING MODE F.
010200 01  REG-STG-RESULTS            PIC X(200).
010300 FD  STG-QUALIFYING  LABEL RECORD STANDARD RECORDING MODE F.
010400 01  REG-STG-QUALIFYING         PIC X(200).
010500 FD  STG-SPRINT      LABEL RECORD STANDARD RECORDING MODE F.
010600 01  REG-STG-SPRINT             PIC X(200).
010700 FD  STG-LAPTIMES    LABEL RECORD STANDARD RECORDING MODE F.
010800 01  REG-STG-LAPTIMES           PIC X(200).
010900 FD  STG-PITSTOPS    LABEL RECORD STANDARD RECORDING MODE F.
011000 01  REG-STG-PITSTOPS           PIC X(200).
011100 FD  STG-DRVSTAND    LABEL RECORD STANDARD RECORDING MODE F.
011200 01  REG-STG-DRVSTAND           PIC X(200).
011300 FD  STG-CTORSTAND   LABEL RECORD STANDARD RECORDING MODE F.
011400 01  REG-STG-CTORSTAND          PIC X(200).
011500 FD  STG-CTORRESULT  LABEL RECORD STANDARD RECORDING MODE F.
011600 01  REG-STG-CTORRESULT         PIC X(200).
011700 FD  CLN-RACES       LABEL RECORD STANDARD RECORDING MODE F.
011800 01  REG-CLN-RACES              PIC X(130).
011900 FD  CLN-RESULTS     LABEL RECORD STANDARD RECORDING MODE F.
012000 01  REG-CLN-RESULTS            PIC X(150).
012100 FD  CLN-QUALIFYING  LABEL RECORD STANDARD RECORDING MODE F.
012200 01  REG-CLN-QUALIFYING         PIC X(200).
012300 FD  CLN-SPRINT      LABEL RECORD STANDARD RECORDING MODE F.
012400 01  REG-CLN-SPRINT             PIC X(200).
012500 FD  CLN-LAPTIMES    LABEL RECORD STANDARD RECORDING MODE F.
012600 01  REG-CLN-LAPTIMES           PIC X(060).
012700 FD  CLN-PITSTOPS    LABEL RECORD STANDARD RECORDING MODE F.
012800 01  REG-CLN-PITSTOPS           PIC X(060).
012900 FD  CLN-DRVSTAND    LABEL RECORD STANDARD RECORDING MODE F.
013000 01  REG-CLN-DRVSTAND           PIC X(050).
013100 FD  CLN-CTORSTAND   LABEL RECORD STANDARD RECORDING MODE F.
013200 01  REG-CLN-CTORSTAND          PIC X(050).
013300 FD  CLN-CTORRESULT  LABEL RECORD STANDARD RECORDING MODE F.
013400 01  REG-CLN-CTORRESULT         PIC X(200).
013500 FD  F1-ESTADO
013600     RECORD CONTAINS 20 CHARACTERS.
013700 01  REG-F1-ESTADO              PIC X(20).
013800 FD  RUN-SUMMARY
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  REG-RUN-SUMMARY            PIC X(132).
014100 FD  CTL-RUNSTAT
014200     RECORD CONTAINS 60 CHARACTERS.
014300 01  REG-CTL-RUNSTAT            PIC X(60).
014400*
014500 WORKING-STORAGE SECTION.
014600*-----------------------*
014700 01  FILLER                     PIC X(35)   VALUE
014800     '**** INICIO DA WORKING-STORAGE ****'.
014900*-----> CONTADORES DE TABELAS (NIVEL 77 - REGRA DO PERIODO)
015000 77  WS-TABOK                   PIC 9(02) COMP VALUE ZERO.
015100 77  WS-TABATU                  PIC 9(02) COMP VALUE ZERO.
015200 77  WS-TABFALHA                PIC 9(02) COMP VALUE ZERO.
015300 01  WS-AREA-STATUS.
015400     05  WS-FS-STG              PIC X(02).
015500     05  WS-FS-CLN              PIC X(02).
015600     05  WS-FS-EST              PIC X(02).
015700     05  WS-FS-RPT              PIC X(02).
015800     05  WS-FS-CTL              PIC X(02).
015900 01  WS-DTSYS                   PIC 9(08).
016000 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
016100     05  WS-DTSYS-AAAA          PIC 9(04).
016200     05  WS-DTSYS-MM            PIC 9(02).
016300     05  WS-DTSYS-DD            PIC 9(02).
016400 01  WS-HRSYS                   PIC 9(08).
016500 01  WS-DTEDI                   PIC X(10).
016600 01  WS-HREDI                   PIC X(08).
016700*-----> AREA GENERICA PARA EXTRAIR A CHAVE (ID + RACE-ID) DE
016800*       TABELAS QUE SAO SO REPASSADAS (QUALIFYING/SPRINT/
016900*       RESULT.EQUIPES) - VER HISTORICO DE 30/09/1997
017000 01  WS-REG-GENERICO            PIC X(200).
017100 01  WS-REG-GENERICO-CHAVE      REDEFINES WS-REG-GENERICO.
017200     05  CH-ID-PROPRIO          PIC 9(07).
017300     05  CH-RACE-ID             PIC 9(05).
017400     05  FILLER                 PIC X(188).
017500*-----> VIEW DA CHAVE DE TREINOS (QUALIFYING) DENTRO DO REGISTRO
017600*       GENERICO - SO PARA A VERIFICACAO DE NULOS DA REGRA 9
017700*       (VER OS-2024-119) - VALIDA SOMENTE QUANDO '03'
017800 01  WS-REG-GENERICO-QUALY      REDEFINES WS-REG-GENERICO.
017900     05  FILLER                 PIC X(24).
018000     05  GQ-Q1-TIME             PIC X(09).
018100     05  GQ-Q2-TIME             PIC X(09).
018200     05  GQ-Q3-TIME             PIC X(09).
018300     05  FILLER                 PIC X(149).
018400*-----> LAYOUT CORRIDAS (RACES) - ENTRADA E SAIDA
018500 01  WS-REG-RACE-ENT.
018600     05  RE-RACE-ID             PIC 9(05).
018700     05  RE-RACE-YEAR           PIC 9(04).
018800     05  RE-RACE-ROUND          PIC 9(02).
018900     05  RE-CIRCUIT-ID          PIC 9(05).
019000     05  RE-RACE-NAME           PIC X(40).
019100     05  RE-RACE-DATE           PIC X(10).
019200     05  RE-RACE-TIME           PIC X(08).
019300     05  FILLER                 PIC X(126).
019400 01  WS-REG-RACE-SAI.
019500     05  RC-RACE-ID             PIC 9(05).
019600     05  RC-RACE-YEAR           PIC 9(04).
019700     05  RC-RACE-ROUND          PIC 9(02).
019800     05  RC-CIRCUIT-ID          PIC 9(05).
019900     05  RC-RACE-NAME           PIC X(40).
020000     05  RC-RACE-DATE           PIC X(10).
020100     05  RC-RACE-TIME           PIC X(08).
020200     05  RC-RACE-DATETIME       PIC X(19).
020300     05  FILLER                 PIC X(37).
020400*-----> LAYOUT RESULTADOS (RESULTS) - ENTRADA E SAIDA
020500 01  WS-REG-RESULT-ENT.
020600     05  UE-RESULT-ID           PIC 9(07).
020700     05  UE-RACE-ID             PIC 9(05).
020800     05  UE-DRIVER-ID           PIC 9(05).
020900     05  UE-CONSTRUCTOR-ID      PIC 9(05).
021000     05  UE-GRID                PIC 9(02).
021100     05  UE-POSITION-TXT        PIC X(03).
021200     05  UE-POINTS-TXT          PIC X(06).
021300     05  UE-LAPS                PIC 9(03).
021400     05  UE-MS-TXT              PIC X(10).
021500     05  UE-FASTEST-LAP         PIC 9(03).
021600     05  UE-FL-TIME-TXT         PIC X(09).
021700     05  UE-FL-SPEED-TXT        PIC X(08).
021800     05  UE-STATUS-ID           PIC 9(03).
021900     05  FILLER                 PIC X(131).
022000 01  WS-REG-RESULT-SAI.
022100     05  UC-RESULT-ID           PIC 9(07).
022200     05  UC-RACE-ID             PIC 9(05).
022300     05  UC-DRIVER-ID           PIC 9(05).
022400     05  UC-CONSTRUCTOR-ID      PIC 9(05).
022500     05  UC-GRID                PIC 9(02).
022600     05  UC-POSITION-NUM        PIC 9(02).
022700     05  UC-POINTS              PIC S9(03)V9.
022800     05  UC-DNF-FLAG            PIC X(01).
022900     05  UC-DSQ-FLAG            PIC X(01).
023000     05  UC-LAPS                PIC 9(03).
023100     05  UC-RACE-TIME-MS        PIC 9(10).
023200     05  UC-RACE-TIME-SEC       PIC 9(07)V9(03).
023300     05  UC-FASTEST-LAP         PIC 9(03).
023400     05  UC-FL-TIME-TXT         PIC X(09).
023500     05  UC-FL-SPEED-N          PIC 9(03)V9(03).
023600     05  UC-STATUS-ID           PIC 9(03).
023700     05  FILLER                 PIC X(074).
023800*-----> LAYOUT VOLTAS (LAP-TIMES) - ENTRADA E SAIDA
023900 01  WS-REG-LAPTIME-ENT.
024000     05  LE-RACE-ID             PIC 9(05).
024100     05  LE-DRIVER-ID           PIC 9(05).
024200     05  LE-LAP                 PIC 9(03).
024300     05  LE-POSITION            PIC 9(02).
024400     05  LE-TIME-TXT            PIC X(09).
024500     05  LE-MS-TXT              PIC X(10).
024600     05  FILLER                 PIC X(166).
024700 01  WS-REG-LAPTIME-SAI.
024800     05  LC-RACE-ID             PIC 9(05).
024900     05  LC-DRIVER-ID           PIC 9(05).
025000     05  LC-LAP                 PIC 9(03).
025100     05  LC-POSITION            PIC 9(02).
025200     05  LC-LAP-TIME-SEC        PIC 9(04)V9(03).
025300     05  LC-LAP-TIME-MS         PIC 9(08).
025400     05  FILLER                 PIC X(030).
025500*-----> LAYOUT PIT-STOPS - ENTRADA E SAIDA
025600 01  WS-REG-PITSTOP-ENT.
025700     05  PE-RACE-ID             PIC 9(05).
025800     05  PE-DRIVER-ID           PIC 9(05).
025900     05  PE-STOP-NUMBER         PIC 9(02).
026000     05  PE-LAP                 PIC 9(03).
026100     05  PE-STOP-TIME           PIC X(08).
026200     05  PE-DURATION-TXT        PIC X(10).
026300     05  PE-MS-TXT              PIC X(10).
026400     05  FILLER                 PIC X(157).
026500 01  WS-REG-PITSTOP-SAI.
026600     05  PC-RACE-ID             PIC 9(05).
026700     05  PC-DRIVER-ID           PIC 9(05).
026800     05  PC-STOP-NUMBER         PIC 9(02).
026900     05  PC-LAP                 PIC 9(03).
027000     05  PC-DURATION-SEC        PIC 9(04)V9(03).
027100     05  PC-PIT-TIME-MS         PIC 9(08).
027200     05  FILLER                 PIC X(030).
027300*-----> LAYOUT CLASSIFICACAO DE PILOTOS (DRIVER-STANDINGS)
027400*       CAMPOS INFERIDOS POR ANALOGIA COM A TABELA DE EQUIPES
027500*       (VER REGRA DE NEGOCIO 1 - "AS DUAS TABELAS DE STANDING")
027600 01  WS-REG-DRVSTAND-ENT.
027700     05  DSE-STANDING-ID        PIC 9(07).
027800     05  DSE-RACE-ID            PIC 9(05).
027900     05  DSE-DRIVER-ID          PIC 9(05).
028000     05  DSE-POINTS-TXT         PIC X(07).
028100     05  DSE-POSITION-TXT       PIC X(03).
028200     05  DSE-WINS               PIC 9(02).
028300     05  FILLER                 PIC X(171).
028400 01  WS-REG-DRVSTAND-SAI.
028500     05  DSC-STANDING-ID        PIC 9(07).
028600     05  DSC-RACE-ID            PIC 9(05).
028700     05  DSC-DRIVER-ID          PIC 9(05).
028800     05  DSC-POINTS             PIC S9(04)V9.
028900     05  DSC-POSITION-NUM       PIC 9(02).
029000     05  DSC-WINS               PIC 9(02).
029100     05  FILLER                 PIC X(024).
029200*-----> LAYOUT CLASSIFICACAO DE EQUIPES (CONSTRUCTOR-STANDINGS)
029300 01  WS-REG-CTORSTAND-ENT.
029400     05  CSE-STANDING-ID        PIC 9(07).
029500     05  CSE-RACE-ID            PIC 9(05).
029600     05  CSE-CONSTRUCTOR-ID     PIC 9(05).
029700     05  CSE-POINTS-TXT         PIC X(07).
029800     05  CSE-POSITION-TXT       PIC X(03).
029900     05  CSE-WINS               PIC 9(02).
030000     05  FILLER                 PIC X(171).
030100 01  WS-REG-CTORSTAND-SAI.
030200     05  CSC-STANDING-ID        PIC 9(07).
030300     05  CSC-RACE-ID            PIC 9(05).
030400     05  CSC-CONSTRUCTOR-ID     PIC 9(05).
030500     05  CSC-POINTS             PIC S9(04)V9.
030600     05  CSC-POSITION-NUM       PIC 9(02).
030700     05  CSC-WINS               PIC 9(02).
030800     05  FILLER                 PIC X(024).
030900*-----> AREA DE TRABALHO PARA CONVERSAO DE PONTOS (REGRA 4)
031000 01  WS-CONV-PONTOS.
031100     05  WS-PT-SINAL            PIC X(01).
031200     05  WS-PT-TEXTO            PIC X(07).
031300     05  WS-PT-TEXTO-AUX        PIC X(07).
031400     05  WS-PT-INTEIRO          PIC X(05) JUSTIFIED RIGHT.
031500     05  WS-PT-FRACAO           PIC X(01).
031600     05  WS-PT-INTEIRO-N        PIC 9(05).
031700     05  WS-PT-FRACAO-N         PIC 9(01).
031800     05  WS-PT-VALOR            PIC S9(05)V9.
031900*-----> VISAO ALTERNATIVA DA AREA DE PONTOS (REDEFINES)
032000*       USADA NO DISPLAY DE DEPURACAO DE UMA LINHA SO
032100 01  WS-CONV-PONTOS-DBG         REDEFINES WS-CONV-PONTOS.
032200     05  WS-CPD-TEXTO           PIC X(13).
032300     05  FILLER                 PIC X(08).
032400*-----> AREA DE TRABALHO PARA PARSER DE DURACAO (REGRA 6)
032500*       "M:SS.MMM" OU "MM:SS.MMM" OU SO "SS.MMM"
032600 01  WS-CONV-DURACAO.
032700     05  WS-DUR-TEXTO           PIC X(10).
032800     05  WS-DUR-MINUTOS-TXT     PIC X(02) JUSTIFIED RIGHT.
032900     05  WS-DUR-SEGUNDOS-TXT    PIC X(06).
033000     05  WS-DUR-MINUTOS-N       PIC 9(02).
033100     05  WS-DUR-SEGUNDOS-DIG    PIC X(05).
033200     05  WS-DUR-SEGUNDOS-N      PIC 9(02)V9(03).
033300     05  WS-DUR-RESULTADO       PIC 9(04)V9(03).
033400     05  WS-DUR-POS-DOISPTS     PIC 9(02) COMP.
033500*-----> TABELA RACE-ID / ANO EM MEMORIA (CARDINALIDADE PEQUENA
033600*       CONFORME NOTA DE PROJETO - USADA POR TODAS AS DEMAIS
033700*       TABELAS DE FATO PARA DESCOBRIR O ANO POR RACE-ID)
033800 01  WS-TAB-CORRIDAS.
033900     05  WS-TAB-CRC OCCURS 2000 TIMES
034000         INDEXED BY WS-CX.
034100         10  TC-RACE-ID         PIC 9(05).
034200         10  TC-ANO             PIC 9(04).
034300 01  WS-QTDE-CORRIDAS           PIC 9(04) COMP VALUE ZERO.
034400*-----> TABELA DE ANOS DA TABELA DE FATO CORRENTE
034500 01  WS-TAB-ANOS.
034600     05  WS-TAB-ANO OCCURS 150 TIMES
034700         INDEXED BY WS-AX.
034800         10  TA-ANO             PIC 9(04).
034900         10  TA-SELEC           PIC X(01).
035000             88  TA-ANO-SELECIONADO       VALUE 'S'.
035100             88  TA-ANO-NAO-SELECIONADO   VALUE 'N'.
035200 01  WS-QTDE-ANOS                PIC 9(03) COMP VALUE ZERO.
035300*-----> TABELA DE ESTADO PERSISTENTE (ANOS JA PROCESSADOS POR
035400*       TABELA DE FATO) - LIDA NO INICIO, REGRAVADA NO FIM
035500 01  WS-TAB-ESTADO.
035600     05  WS-TAB-EST OCCURS 3000 TIMES
035700         INDEXED BY WS-EX.
035800         10  TE-COD-TABELA      PIC X(02).
035900         10  TE-ANO             PIC 9(04).
036000 01  WS-QTDE-ESTADO              PIC 9(04) COMP VALUE ZERO.
036100 01  WS-LINHA-ESTADO.
036200     05  LE-COD-TABELA          PIC X(02).
036300     05  LE-ANO                 PIC 9(04).
036400     05  FILLER                 PIC X(14)   VALUE SPACES.
036500*-----> CONTROLE DA TABELA DE FATO EM PROCESSAMENTO
036600 01  WS-COD-TABELA-ATUAL         PIC X(02).
036700 01  WS-NOME-TABELA-ATUAL        PIC X(14).
036800 01  WS-RACE-ID-BUSCA             PIC 9(05).
036900 01  WS-ANO-CORRENTE              PIC 9(04) COMP.
037000 01  WS-IND-CARGA                 PIC X(01).
037100     88  CARGA-INICIAL                    VALUE 'I'.
037200     88  CARGA-INCREMENTAL                VALUE 'N'.
037300 01  WS-IND-ANO-OK                PIC X(01).
037400     88  ANO-OK                           VALUE 'S'.
037500     88  ANO-NAO-OK                       VALUE 'N'.
037600*-----> CONTADORES DA TABELA DE FATO CORRENTE (TODOS COMP)
037700 01  WS-CONTADORES.
037800     05  WS-CTLIDO               PIC 9(07) COMP.
037900     05  WS-CTGRAVADO            PIC 9(07) COMP.
038000     05  WS-QTDE-SELECIONADOS    PIC 9(03) COMP.
038100     05  WS-CTNULO               PIC 9(07) COMP.
038200     05  WS-CTDUPLIC             PIC 9(07) COMP.
038300     05  WS-PCT-NULO             PIC 9(03)V99.
038400*-----> TABELA DE CHAVES JA VISTAS - DETECCAO DE DUPLICATAS NA
038500*       TABELA DE FATO EM PROCESSAMENTO (VER OS-2024-119) - E
038600*       ZERADA PELO 120-LIMPAR-TAB-ANOS A CADA NOVA TABELA
038700 01  WS-TAB-CHAVES.
038800     05  WS-TAB-CHV OCCURS 20000 TIMES
038900         ASCENDING KEY IS TAB-CHV-VAL
039000         INDEXED BY WS-KX.
039100         10  TAB-CHV-VAL         PIC 9(15).
039200 01  WS-QTDE-CHAVES              PIC 9(05) COMP VALUE ZERO.
039300 01  WS-CHAVE-VERIFICAR          PIC 9(15).
039400 01  WS-ACHOU-DUP                PIC X(01).
039500     88  ACHOU-DUPLICATA                  VALUE 'S'.
039600     88  NAO-ACHOU-DUPLICATA              VALUE 'N'.
039700 01  WS-AREA-ERRO.
039800     05  WS-MSG                  PIC X(40).
039900     05  WS-FS-MSG               PIC X(02).
040000*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (REDEFINES)
040100 01  WS-LINHA-CTL.
040200     05  WS-CTL-CHAVE            PIC X(20).
040300     05  WS-CTL-VALOR1           PIC 9(09).
040400     05  WS-CTL-VALOR2           PIC 9(09).
040500     05  FILLER                  PIC X(20)   VALUE SPACES.
040600 01  WS-LINHA-CTL-R              REDEFINES WS-LINHA-CTL.
040700     05  FILLER                  PIC X(60).
040800*-----> RELATORIO - CABECALHOS E LINHAS
040900 01  WS-CAB1.
041000     05  FILLER                  PIC X(01)   VALUE SPACES.
041100     05  WS-DATA-CAB             PIC X(10).
041200     05  FILLER                  PIC X(04)   VALUE SPACES.
041300     05  FILLER                  PIC X(40)   VALUE
041400         'RESUMO DO JOB NOTURNO F1 - APURACAO F1'.
041500     05  FILLER                  PIC X(12)   VALUE SPACES.
041600     05  FILLER                  PIC X(05)   VALUE 'PAG. '.
041700     05  WS-PAG-CAB-ED           PIC ZZ9.
041800     05  FILLER                  PIC X(51)   VALUE SPACES.
041900 01  WS-CAB2.
042000     05  FILLER                  PIC X(01)   VALUE SPACES.
042100     05  FILLER                  PIC X(41)   VALUE
042200         'SECAO 03 - PROCESSAMENTO INCREMENTAL'.
042300     05  FILLER                  PIC X(90)   VALUE SPACES.
042400 01  WS-CAB3.
042500     05  FILLER                  PIC X(01)   VALUE SPACES.
042600     05  FILLER                  PIC X(14)   VALUE 'TABELA'.
042700     05  FILLER                  PIC X(04)   VALUE SPACES.
042800     05  FILLER                  PIC X(10)   VALUE 'SITUACAO'.
042900     05  FILLER                  PIC X(04)   VALUE SPACES.
043000     05  FILLER                  PIC X(06)   VALUE 'ANOS'.
043100     05  FILLER                  PIC X(04)   VALUE SPACES.
043200     05  FILLER                  PIC X(10)   VALUE 'PROCESS.'.
043300     05  FILLER                  PIC X(04)   VALUE SPACES.
043400     05  FILLER                  PIC X(08)   VALUE 'TOTAL'.
043500     05  FILLER                  PIC X(63)   VALUE SPACES.
043600 01  WS-LINHA-DET.
043700     05  FILLER                  PIC X(01)   VALUE SPACES.
043800     05  WS-DET-NOME             PIC X(14).
043900     05  FILLER                  PIC X(04)   VALUE SPACES.
044000     05  WS-DET-SITUACAO         PIC X(10).
044100     05  FILLER                  PIC X(04)   VALUE SPACES.
044200     05  WS-DET-ANOS             PIC ZZ9.
044300     05  FILLER                  PIC X(07)   VALUE SPACES.
044400     05  WS-DET-PROC             PIC ZZZ,ZZ9.
044500     05  FILLER                  PIC X(03)   VALUE SPACES.
044600     05  WS-DET-TOTAL            PIC ZZZ,ZZ9.
044700     05  FILLER                  PIC X(02)   VALUE SPACES.
044800     05  WS-DET-AVISO            PIC X(40).
044900     05  FILLER                  PIC X(22)   VALUE SPACES.
045000 01  WS-LINHA-TOTAIS.
045100     05  FILLER                  PIC X(01)   VALUE SPACES.
045200     05  FILLER                  PIC X(20)   VALUE
045300         'TOTAIS DA SECAO 03'.
045400     05  FILLER                  PIC X(02)   VALUE SPACES.
045500     05  FILLER                  PIC X(30)   VALUE
045600         'OK/ATUALIZADO/FALHA='.
045700     05  WS-TOT-OK-ED            PIC ZZ9.
045800     05  FILLER                  PIC X(01)   VALUE '/'.
045900     05  WS-TOT-ATU-ED           PIC ZZ9.
046000     05  FILLER                  PIC X(01)   VALUE '/'.
046100     05  WS-TOT-FALHA-ED         PIC ZZ9.
046200     05  FILLER                  PIC X(66)   VALUE SPACES.
046300 01  WS-HIFEN                    PIC X(132)  VALUE ALL '-'.
046400 01  FILLER                      PIC X(35)   VALUE
046500     '****** FIM DA WORKING-STORAGE *****'.
046600*
046700 PROCEDURE DIVISION.
046800*==================*
046900*--------------------------------------------------------------*
047000*    PROCESSO PRINCIPAL - PASSO 03 (INCREMENTAL DE FATOS)
047100*--------------------------------------------------------------*
047200 000-F1PRG030.
047300
047400     PERFORM 100-INICIAR
047500     PERFORM 105-LER-ESTADO
047600
047700     PERFORM 200-PROCESSAR-RACES      THRU 200-EXIT
047800     PERFORM 300-PROCESSAR-RESULTS    THRU 300-EXIT
047900     PERFORM 400-PROCESSAR-QUALIFYING THRU 400-EXIT
048000     PERFORM 450-PROCESSAR-SPRINT     THRU 450-EXIT
048100     PERFORM 500-PROCESSAR-LAPTIMES   THRU 500-EXIT
048200     PERFORM 550-PROCESSAR-PITSTOPS   THRU 550-EXIT
048300     PERFORM 600-PROCESSAR-DRVSTAND   THRU 600-EXIT
048400     PERFORM 650-PROCESSAR-CTORSTAND  THRU 650-EXIT
048500     PERFORM 700-PROCESSAR-CTORRESULT THRU 700-EXIT
048600
048700     PERFORM 845-GRAVAR-ESTADO
048800     PERFORM 850-GRAVAR-CTL-RUNSTAT
048900     PERFORM 900-TERMINAR
049000     STOP RUN
049100     .
049200*--------------------------------------------------------------*
049300*    PROCEDIMENTOS INICIAIS
049400*--------------------------------------------------------------*
049500 100-INICIAR.
049600
049700     DISPLAY '*--------------------------------------*'
049800     DISPLAY '* F1PRG030 - INCREMENTAL DE FATOS (P.03)*'
049900     DISPLAY '*--------------------------------------*'
050000
050100     PERFORM 110-DATA-HORA
050200     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
050300
050400     OPEN EXTEND RUN-SUMMARY
050500     IF WS-FS-RPT NOT = '00'
050600        MOVE 'ERRO AO ABRIR O RUN-SUMMARY' TO WS-MSG
050700        MOVE WS-FS-RPT                     TO WS-FS-MSG
050800        GO TO 999-ERRO
050900     END-IF
051000
051100     OPEN EXTEND CTL-RUNSTAT
051200     IF WS-FS-CTL NOT = '00'
051300        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
051400        MOVE WS-FS-CTL                     TO WS-FS-MSG
051500        GO TO 999-ERRO
051600     END-IF
051700
051800     PERFORM 810-CABECALHO
051900     .
052000*--------------------------------------------------------------*
052100*    DATA E HORA DO SISTEMA
052200*--------------------------------------------------------------*
052300 110-DATA-HORA.
052400
052500     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
052600     STRING  WS-DTSYS-DD  '/'
052700             WS-DTSYS-MM  '/'
052800             WS-DTSYS-AAAA
052900     DELIMITED BY SIZE INTO WS-DTEDI
053000
053100     ACCEPT  WS-HRSYS  FROM TIME
053200     STRING  WS-HRSYS (1:2) ':'
053300             WS-HRSYS (3:2) ':'
053400             WS-HRSYS (5:2)
053500     DELIMITED BY SIZE INTO WS-HREDI
053600
053700     MOVE WS-DTEDI TO WS-DATA-CAB
053800     .
053900*--------------------------------------------------------------*
054000*    LE O ARQUIVO DE ESTADO PERSISTENTE (SE EXISTIR)
054100*--------------------------------------------------------------*
054200 105-LER-ESTADO.
054300
054400     MOVE ZERO TO WS-QTDE-ESTADO
054500     OPEN INPUT F1-ESTADO
054600     IF WS-FS-EST NOT = '00'
054700        DISPLAY ' * F1-ESTADO AUSENTE - CARGA INICIAL GERAL'
054800        GO TO 105-EXIT
054900     END-IF
055000
055100     PERFORM 106-LER-LINHA-ESTADO UNTIL WS-FS-EST = '10'
055200
055300     CLOSE F1-ESTADO
055400     .
055500 105-EXIT.
055600     EXIT.
055700 106-LER-LINHA-ESTADO.
055800
055900     READ F1-ESTADO INTO WS-LINHA-ESTADO
056000     IF WS-FS-EST = '00' AND WS-QTDE-ESTADO < 3000
056100        ADD 1 TO WS-QTDE-ESTADO
056200        MOVE LE-COD-TABELA TO TE-COD-TABELA (WS-QTDE-ESTADO)
056300        MOVE LE-ANO        TO TE-ANO        (WS-QTDE-ESTADO)
056400     END-IF
056500     .
056600*--------------------------------------------------------------*
056700*    ROTINAS COMUNS DE SELECAO DE ANOS (USADAS POR TODAS AS
056800*    9 TABELAS DE FATO, UMA DE CADA VEZ) - VER HIST. 05/03/1993
056900*--------------------------------------------------------------*
057000 120-LIMPAR-TAB-ANOS.
057100
057200     MOVE ZERO TO WS-QTDE-ANOS
057300     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO WS-QTDE-SELECIONADOS
057400     MOVE ZERO TO WS-CTNULO WS-CTDUPLIC WS-QTDE-CHAVES
057500     .
057600*--------------------------------------------------------------*
057700*    MARCA O ANO DE WS-ANO-CORRENTE COMO VISTO NESTA TABELA
057800*--------------------------------------------------------------*
057900 125-MARCAR-ANO.
058000
058100     SET WS-AX TO 1
058200     SEARCH WS-TAB-ANO VARYING WS-AX
058300         AT END
058400             IF WS-QTDE-ANOS < 150
058500                ADD 1 TO WS-QTDE-ANOS
058600                MOVE WS-ANO-CORRENTE TO TA-ANO (WS-QTDE-ANOS)
058700                MOVE 'N' TO TA-SELEC (WS-QTDE-ANOS)
058800             END-IF
058900         WHEN TA-ANO (WS-AX) = WS-ANO-CORRENTE
059000             CONTINUE
059100     END-SEARCH
059200     .
059300*--------------------------------------------------------------*
059400*    DECIDE SE A TABELA CORRENTE ESTA EM CARGA INICIAL OU
059500*    INCREMENTAL (NAO HA NENHUMA ENTRADA NO ESTADO = INICIAL)
059600*--------------------------------------------------------------*
059700 130-VERIFICAR-CARGA-INICIAL.
059800
059900     SET CARGA-INICIAL TO TRUE
060000     SET WS-EX TO 1
060100     SEARCH WS-TAB-EST
060200         AT END
060300             CONTINUE
060400         WHEN TE-COD-TABELA (WS-EX) = WS-COD-TABELA-ATUAL
060500             SET CARGA-INCREMENTAL TO TRUE
060600     END-SEARCH
060700     .
060800*--------------------------------------------------------------*
060900*    SELECIONA, DENTRE OS ANOS VISTOS, OS QUE DEVEM SER
061000*    PROCESSADOS NESTA EXECUCAO (REGRAS 18 E 19)
061100*--------------------------------------------------------------*
061200 135-SELECIONAR-ANOS.
061300
061400     SET WS-AX TO 1
061500     PERFORM 136-AVALIAR-UM-ANO
061600         VARYING WS-AX FROM 1 BY 1
061700         UNTIL WS-AX > WS-QTDE-ANOS
061800     .
061900 136-AVALIAR-UM-ANO.
062000
062100     IF CARGA-INICIAL
062200        IF TA-ANO (WS-AX) NOT > 2010
062300           MOVE 'S' TO TA-SELEC (WS-AX)
062400           ADD 1 TO WS-QTDE-SELECIONADOS
062500        ELSE
062600           MOVE 'N' TO TA-SELEC (WS-AX)
062700        END-IF
062800     ELSE
062900        SET ANO-NAO-OK TO TRUE
063000        SET WS-EX TO 1
063100        SEARCH WS-TAB-EST
063200            AT END
063300                CONTINUE
063400            WHEN TE-COD-TABELA (WS-EX) = WS-COD-TABELA-ATUAL
063500                 AND TE-ANO (WS-EX) = TA-ANO (WS-AX)
063600                SET ANO-OK TO TRUE
063700        END-SEARCH
063800        IF ANO-OK
063900           MOVE 'N' TO TA-SELEC (WS-AX)
064000        ELSE
064100           MOVE 'S' TO TA-SELEC (WS-AX)
064200           ADD 1 TO WS-QTDE-SELECIONADOS
064300        END-IF
064400     END-IF
064500     .
064600*--------------------------------------------------------------*
064700*    INDICA (WS-IND-ANO-OK) SE WS-ANO-CORRENTE FOI SELECIONADO
064800*--------------------------------------------------------------*
064900 140-ANO-ESTA-SELECIONADO.
065000
065100     SET ANO-NAO-OK TO TRUE
065200     SET WS-AX TO 1
065300     SEARCH WS-TAB-ANO
065400         AT END
065500             CONTINUE
065600         WHEN TA-ANO (WS-AX) = WS-ANO-CORRENTE
065700              AND TA-ANO-SELECIONADO (WS-AX)
065800             SET ANO-OK TO TRUE
065900     END-SEARCH
066000     .
066100*--------------------------------------------------------------*
066200*    ACRESCENTA OS ANOS SELECIONADOS DA TABELA CORRENTE AO
066300*    ESTADO EM MEMORIA (REGRA 20 - GRAVADO DEPOIS, EM ORDEM)
066400*--------------------------------------------------------------*
066500 145-GRAVAR-ANOS-ESTADO.
066600
066700     SET WS-AX TO 1
066800     PERFORM 146-ACRESCENTAR-UM-ANO
066900         VARYING WS-AX FROM 1 BY 1
067000         UNTIL WS-AX > WS-QTDE-ANOS
067100     .
067200 146-ACRESCENTAR-UM-ANO.
067300
067400     IF TA-ANO-SELECIONADO (WS-AX) AND WS-QTDE-ESTADO < 3000
067500        ADD 1 TO WS-QTDE-ESTADO
067600        MOVE WS-COD-TABELA-ATUAL TO TE-COD-TABELA (WS-QTDE-ESTADO)
067700        MOVE TA-ANO (WS-AX)      TO TE-ANO        (WS-QTDE-ESTADO)
067800     END-IF
067900     .
068000*--------------------------------------------------------------*
068100*    ESCREVE A LINHA DE RESUMO DA TABELA DE FATO CORRENTE
068200*--------------------------------------------------------------*
068300 150-LINHA-RESUMO.
068400
068500     MOVE WS-NOME-TABELA-ATUAL  TO WS-DET-NOME
068600     MOVE WS-QTDE-SELECIONADOS  TO WS-DET-ANOS
068700     MOVE WS-CTGRAVADO          TO WS-DET-PROC
068800     MOVE WS-CTLIDO             TO WS-DET-TOTAL
068900
069000     IF WS-QTDE-SELECIONADOS = 0
069100        MOVE 'ATUALIZADO' TO WS-DET-SITUACAO
069200        ADD 1 TO WS-TABATU
069300     ELSE
069400        MOVE 'OK'         TO WS-DET-SITUACAO
069500        ADD 1 TO WS-TABOK
069600     END-IF
069700
069800     IF WS-CTLIDO > 0
069900        COMPUTE WS-PCT-NULO ROUNDED =
070000           (WS-CTNULO * 100) / WS-CTLIDO
070100     ELSE
070200        MOVE ZERO TO WS-PCT-NULO
070300     END-IF
070400
070500     IF WS-PCT-NULO > 50
070600        STRING WS-NOME-TABELA-ATUAL DELIMITED BY SIZE
070700            ' CAMPO-CHAVE ' DELIMITED BY SIZE
070800            WS-PCT-NULO DELIMITED BY SIZE
070900            '% NULO' DELIMITED BY SIZE
071000            INTO WS-DET-AVISO
071100     ELSE
071200        IF WS-CTDUPLIC > 0
071300           MOVE 'DUPLICATAS DETECTADAS' TO WS-DET-AVISO
071400        ELSE
071500           MOVE SPACES TO WS-DET-AVISO
071600        END-IF
071700     END-IF
071800
071900     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
072000     .
072100*--------------------------------------------------------------*
072200*    LINHA DE FALHA DE ABERTURA (ARQUIVO STAGE AUSENTE)
072300*--------------------------------------------------------------*
072400 155-LINHA-FALHA.
072500
072600     MOVE WS-NOME-TABELA-ATUAL  TO WS-DET-NOME
072700     MOVE ZERO                  TO WS-DET-ANOS
072800     MOVE ZERO                  TO WS-DET-PROC
072900     MOVE ZERO                  TO WS-DET-TOTAL
073000     MOVE 'FALHOU'              TO WS-DET-SITUACAO
073100     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
073200     ADD 1 TO WS-TABFALHA
073300     .
073400*--------------------------------------------------------------*
073500*    VERIFICA DUPLICATA DE CHAVE - ROTINA COMUM A TODAS AS
073600*    TABELAS DE FATO (VER OS-2024-119) - CHAMADOR CARREGA A
073700*    CHAVE EM WS-CHAVE-VERIFICAR ANTES DE CHAMAR ESTA ROTINA
073800*--------------------------------------------------------------*
073900 160-VERIFICAR-DUPLICATA.
074000
074100     SET NAO-ACHOU-DUPLICATA TO TRUE
074200     SET WS-KX TO 1
074300     SEARCH WS-TAB-CHV
074400         AT END
074500             SET NAO-ACHOU-DUPLICATA TO TRUE
074600         WHEN TAB-CHV-VAL (WS-KX) = WS-CHAVE-VERIFICAR
074700             SET ACHOU-DUPLICATA TO TRUE
074800     END-SEARCH
074900
075000     IF ACHOU-DUPLICATA
075100        ADD 1 TO WS-CTDUPLIC
075200     ELSE
075300        IF WS-QTDE-CHAVES < 20000
075400           ADD 1 TO WS-QTDE-CHAVES
075500           MOVE WS-CHAVE-VERIFICAR TO TAB-CHV-VAL (WS-QTDE-CHAVES)
075600        END-IF
075700     END-IF
075800     .
075900*================================================================
076000*    01 - CORRIDAS (RACES) - MONTA TAMBEM A TABELA RACE-ID/ANO
076100*================================================================
076200 200-PROCESSAR-RACES.
076300
076400     MOVE '01'        TO WS-COD-TABELA-ATUAL
076500     MOVE 'CORRIDAS'  TO WS-NOME-TABELA-ATUAL
076600     PERFORM 120-LIMPAR-TAB-ANOS
076700     MOVE ZERO TO WS-QTDE-CORRIDAS
076800
076900     OPEN INPUT STG-RACES
077000     IF WS-FS-STG NOT = '00'
077100        PERFORM 155-LINHA-FALHA
077200        GO TO 200-EXIT
077300     END-IF
077400
077500     PERFORM 210-1A-LEITURA-RACES UNTIL WS-FS-STG = '10'
077600     CLOSE STG-RACES
077700
077800     PERFORM 130-VERIFICAR-CARGA-INICIAL
077900     PERFORM 135-SELECIONAR-ANOS
078000
078100     OPEN INPUT STG-RACES
078200     IF CARGA-INICIAL
078300        OPEN OUTPUT CLN-RACES
078400     ELSE
078500        OPEN EXTEND CLN-RACES
078600     END-IF
078700
078800     PERFORM 220-2A-LEITURA-RACES UNTIL WS-FS-STG = '10'
078900
079000     CLOSE STG-RACES
079100     CLOSE CLN-RACES
079200
079300     PERFORM 145-GRAVAR-ANOS-ESTADO
079400     PERFORM 150-LINHA-RESUMO
079500     .
079600 200-EXIT.
079700     EXIT.
079800*--------------------------------------------------------------*
079900*    1A LEITURA - SO PARA DESCOBRIR ANOS E MONTAR A TABELA
080000*    RACE-ID/ANO (USADA DEPOIS PELAS OUTRAS 8 TABELAS DE FATO)
080100*--------------------------------------------------------------*
080200 210-1A-LEITURA-RACES.
080300
080400     READ STG-RACES INTO WS-REG-RACE-ENT
080500     IF WS-FS-STG NOT = '00'
080600        GO TO 210-EXIT
080700     END-IF
080800     ADD 1 TO WS-CTLIDO
080900
081000     MOVE RE-RACE-YEAR TO WS-ANO-CORRENTE
081100     PERFORM 125-MARCAR-ANO
081200
081300     IF WS-QTDE-CORRIDAS < 2000
081400        ADD 1 TO WS-QTDE-CORRIDAS
081500        MOVE RE-RACE-ID   TO TC-RACE-ID (WS-QTDE-CORRIDAS)
081600        MOVE RE-RACE-YEAR TO TC-ANO     (WS-QTDE-CORRIDAS)
081700     END-IF
081800     .
081900 210-EXIT.
082000     EXIT.
082100*--------------------------------------------------------------*
082200*    2A LEITURA - LIMPA E GRAVA SO OS ANOS SELECIONADOS
082300*    (REGRA 7 - DATA/HORA DA CORRIDA)
082400*--------------------------------------------------------------*
082500 220-2A-LEITURA-RACES.
082600
082700     READ STG-RACES INTO WS-REG-RACE-ENT
082800     IF WS-FS-STG NOT = '00'
082900        GO TO 220-EXIT
083000     END-IF
083100
083200     MOVE RE-RACE-YEAR TO WS-ANO-CORRENTE
083300     PERFORM 140-ANO-ESTA-SELECIONADO
083400     IF NOT ANO-OK
083500        GO TO 220-EXIT
083600     END-IF
083700
083800     MOVE RE-RACE-ID     TO RC-RACE-ID
083900     MOVE RE-RACE-YEAR   TO RC-RACE-YEAR
084000     MOVE RE-RACE-ROUND  TO RC-RACE-ROUND
084100     MOVE RE-CIRCUIT-ID  TO RC-CIRCUIT-ID
084200     MOVE RE-RACE-NAME   TO RC-RACE-NAME
084300     MOVE RE-RACE-DATE   TO RC-RACE-DATE
084400     MOVE RE-RACE-TIME   TO RC-RACE-TIME
084500
084600     IF RE-RACE-TIME = SPACES
084700        STRING RE-RACE-DATE ' ' '00:00:00'
084800            DELIMITED BY SIZE INTO RC-RACE-DATETIME
084900        ADD 1 TO WS-CTNULO
085000     ELSE
085100        STRING RE-RACE-DATE ' ' RE-RACE-TIME
085200            DELIMITED BY SIZE INTO RC-RACE-DATETIME
085300     END-IF
085400
085500     MOVE RE-RACE-ID TO WS-CHAVE-VERIFICAR
085600     PERFORM 160-VERIFICAR-DUPLICATA
085700
085800     WRITE REG-CLN-RACES FROM WS-REG-RACE-SAI
085900     ADD 1 TO WS-CTGRAVADO
086000     .
086100 220-EXIT.
086200     EXIT.
086300*--------------------------------------------------------------*
086400*    ACHA O ANO DE UM RACE-ID NA TABELA MONTADA NO PASSO 01
086500*    (WS-RACE-ID-BUSCA NA ENTRADA / WS-ANO-CORRENTE NA SAIDA)
086600*--------------------------------------------------------------*
086700 190-ACHAR-ANO-DA-CORRIDA.
086800
086900     MOVE ZERO TO WS-ANO-CORRENTE
087000     SET WS-CX TO 1
087100     SEARCH WS-TAB-CRC
087200         AT END
087300             MOVE ZERO TO WS-ANO-CORRENTE
087400         WHEN TC-RACE-ID (WS-CX) = WS-RACE-ID-BUSCA
087500             MOVE TC-ANO (WS-CX) TO WS-ANO-CORRENTE
087600     END-SEARCH
087700     .
087800*================================================================
087900*    02 - RESULTADOS (RESULTS) - REGRAS 1, 2, 3, 4, 5
088000*================================================================
088100 300-PROCESSAR-RESULTS.
088200
088300     MOVE '02'        TO WS-COD-TABELA-ATUAL
088400     MOVE 'RESULTADOS' TO WS-NOME-TABELA-ATUAL
088500     PERFORM 120-LIMPAR-TAB-ANOS
088600
088700     OPEN INPUT STG-RESULTS
088800     IF WS-FS-STG NOT = '00'
088900        PERFORM 155-LINHA-FALHA
089000        GO TO 300-EXIT
089100     END-IF
089200
089300     PERFORM 310-1A-LEITURA-RESULTS UNTIL WS-FS-STG = '10'
089400     CLOSE STG-RESULTS
089500
089600     PERFORM 130-VERIFICAR-CARGA-INICIAL
089700     PERFORM 135-SELECIONAR-ANOS
089800
089900     OPEN INPUT STG-RESULTS
090000     IF CARGA-INICIAL
090100        OPEN OUTPUT CLN-RESULTS
090200     ELSE
090300        OPEN EXTEND CLN-RESULTS
090400     END-IF
090500
090600     PERFORM 320-2A-LEITURA-RESULTS UNTIL WS-FS-STG = '10'
090700
090800     CLOSE STG-RESULTS
090900     CLOSE CLN-RESULTS
091000
091100     PERFORM 145-GRAVAR-ANOS-ESTADO
091200     PERFORM 150-LINHA-RESUMO
091300     .
091400 300-EXIT.
091500     EXIT.
091600 310-1A-LEITURA-RESULTS.
091700
091800     READ STG-RESULTS INTO WS-REG-RESULT-ENT
091900     IF WS-FS-STG NOT = '00'
092000        GO TO 310-EXIT
092100     END-IF
092200     ADD 1 TO WS-CTLIDO
092300
092400     MOVE UE-RACE-ID TO WS-RACE-ID-BUSCA
092500     PERFORM 190-ACHAR-ANO-DA-CORRIDA
092600     PERFORM 125-MARCAR-ANO
092700     .
092800 310-EXIT.
092900     EXIT.
093000 320-2A-LEITURA-RESULTS.
093100
093200     READ STG-RESULTS INTO WS-REG-RESULT-ENT
093300     IF WS-FS-STG NOT = '00'
093400        GO TO 320-EXIT
093500     END-IF
093600
093700     MOVE UE-RACE-ID TO WS-RACE-ID-BUSCA
093800     PERFORM 190-ACHAR-ANO-DA-CORRIDA
093900     PERFORM 140-ANO-ESTA-SELECIONADO
094000     IF NOT ANO-OK
094100        GO TO 320-EXIT
094200     END-IF
094300
094400     PERFORM 330-LIMPAR-RESULT
094500
094600     WRITE REG-CLN-RESULTS FROM WS-REG-RESULT-SAI
094700     ADD 1 TO WS-CTGRAVADO
094800     .
094900 320-EXIT.
095000     EXIT.
095100*--------------------------------------------------------------*
095200*    APLICA AS REGRAS 1, 2, 3, 4 E 5 A UM REGISTRO DE RESULTADO
095300*--------------------------------------------------------------*
095400 330-LIMPAR-RESULT.
095500
095600     MOVE UE-RESULT-ID TO WS-CHAVE-VERIFICAR
095700     PERFORM 160-VERIFICAR-DUPLICATA
095800
095900     MOVE UE-RESULT-ID       TO UC-RESULT-ID
096000     MOVE UE-RACE-ID         TO UC-RACE-ID
096100     MOVE UE-DRIVER-ID       TO UC-DRIVER-ID
096200     MOVE UE-CONSTRUCTOR-ID  TO UC-CONSTRUCTOR-ID
096300     MOVE UE-GRID            TO UC-GRID
096400     MOVE UE-LAPS            TO UC-LAPS
096500     MOVE UE-FASTEST-LAP     TO UC-FASTEST-LAP
096600     MOVE UE-FL-TIME-TXT     TO UC-FL-TIME-TXT
096700     MOVE UE-STATUS-ID       TO UC-STATUS-ID
096800
096900*    ---- REGRA 1 - POSICAO TEXTO -> NUMERO ----
097000     IF UE-POSITION-TXT (1:1) NUMERICA AND
097100        UE-POSITION-TXT (2:1) NUMERICA
097200        MOVE UE-POSITION-TXT TO UC-POSITION-NUM
097300     ELSE
097400        IF UE-POSITION-TXT (1:1) NUMERICA
097500           MOVE UE-POSITION-TXT (1:1) TO UC-POSITION-NUM
097600        ELSE
097700           MOVE ZERO TO UC-POSITION-NUM
097800        END-IF
097900     END-IF
098000
098100*    ---- REGRA 2 - ABANDONO (DNF) ----
098200     IF UE-POSITION-TXT (1:1) = 'R' OR 'W' OR 'F'
098300        MOVE 'Y' TO UC-DNF-FLAG
098400     ELSE
098500        MOVE 'N' TO UC-DNF-FLAG
098600     END-IF
098700
098800*    ---- REGRA 3 - DESCLASSIFICACAO (DSQ) ----
098900     IF UE-POSITION-TXT (1:1) = 'D' OR 'E'
099000        MOVE 'Y' TO UC-DSQ-FLAG
099100     ELSE
099200        MOVE 'N' TO UC-DSQ-FLAG
099300     END-IF
099400
099500*    ---- REGRA 4 - PONTOS TEXTO -> DECIMAL (1 CASA) ----
099600     MOVE UE-POINTS-TXT TO WS-PT-TEXTO
099700     PERFORM 335-CONVERTER-PONTOS
099800     MOVE WS-PT-VALOR TO UC-POINTS
099900
100000*    ---- REGRA 5 - MILISSEGUNDOS -> NUMERO E SEGUNDOS ----
100100     IF UE-MS-TXT (1:2) = '\N' OR UE-MS-TXT = SPACES
100200        ADD 1 TO WS-CTNULO
100300        MOVE ZERO TO UC-RACE-TIME-MS
100400        MOVE ZERO TO UC-RACE-TIME-SEC
100500     ELSE
100600        MOVE UE-MS-TXT TO UC-RACE-TIME-MS
100700        COMPUTE UC-RACE-TIME-SEC = UC-RACE-TIME-MS / 1000
100800     END-IF
100900
101000*    ---- VELOCIDADE DA VOLTA MAIS RAPIDA (TEXTO -> NUMERO) ----
101100     IF UE-FL-SPEED-TXT = SPACES OR UE-FL-SPEED-TXT (1:2) = '\N'
101200        MOVE ZERO TO UC-FL-SPEED-N
101300     ELSE
101400        MOVE UE-FL-SPEED-TXT (1:7) TO WS-PT-TEXTO
101500        PERFORM 335-CONVERTER-PONTOS
101600        MOVE WS-PT-VALOR TO UC-FL-SPEED-N
101700     END-IF
101800     .
101900*--------------------------------------------------------------*
102000*    CONVERTE UM TEXTO "NNNNN.N" EM DECIMAL (REGRA 4) - USADO
102100*    TAMBEM PARA A VELOCIDADE E OS PONTOS DAS CLASSIFICACOES
102200*--------------------------------------------------------------*
102300 335-CONVERTER-PONTOS.
102400
102500     MOVE SPACES TO WS-PT-INTEIRO WS-PT-FRACAO
102600     MOVE '+'    TO WS-PT-SINAL
102700
102800     IF WS-PT-TEXTO (1:1) NOT NUMERICA AND
102900        WS-PT-TEXTO (1:1) NOT = '-'
103000        MOVE ZERO TO WS-PT-VALOR
103100        GO TO 335-EXIT
103200     END-IF
103300
103400     IF WS-PT-TEXTO (1:1) = '-'
103500        MOVE '-' TO WS-PT-SINAL
103600        MOVE SPACES TO WS-PT-TEXTO-AUX
103700        MOVE WS-PT-TEXTO (2:6) TO WS-PT-TEXTO-AUX (1:6)
103800        MOVE WS-PT-TEXTO-AUX TO WS-PT-TEXTO
103900     END-IF
104000
104100     UNSTRING WS-PT-TEXTO DELIMITED BY '.'
104200         INTO WS-PT-INTEIRO WS-PT-FRACAO
104300
104400     IF WS-PT-INTEIRO = SPACES
104500        MOVE ZEROS TO WS-PT-INTEIRO
104600     ELSE
104700        INSPECT WS-PT-INTEIRO REPLACING LEADING SPACE BY '0'
104800     END-IF
104900     IF WS-PT-FRACAO = SPACES
105000        MOVE ZERO TO WS-PT-FRACAO-N
105100     ELSE
105200        MOVE WS-PT-FRACAO (1:1) TO WS-PT-FRACAO-N
105300     END-IF
105400
105500     MOVE WS-PT-INTEIRO TO WS-PT-INTEIRO-N
105600
105700     COMPUTE WS-PT-VALOR =
105800         WS-PT-INTEIRO-N + (WS-PT-FRACAO-N * 0.1)
105900
106000     IF WS-PT-SINAL = '-'
106100        COMPUTE WS-PT-VALOR = WS-PT-VALOR * -1
106200     END-IF
106300     .
106400 335-EXIT.
106500     EXIT.
106600*================================================================
106700*    03 - TREINOS CLASSIFICATORIOS (QUALIFYING) - SO REPASSE,
106800*    SO PRECISA DO ANO PARA DECIDIR SE GRAVA (VER HIST 22/11/93)
106900*================================================================
107000 400-PROCESSAR-QUALIFYING.
107100
107200     MOVE '03'         TO WS-COD-TABELA-ATUAL
107300     MOVE 'TREINOS'    TO WS-NOME-TABELA-ATUAL
107400     PERFORM 120-LIMPAR-TAB-ANOS
107500
107600     OPEN INPUT STG-QUALIFYING
107700     IF WS-FS-STG NOT = '00'
107800        PERFORM 155-LINHA-FALHA
107900        GO TO 400-EXIT
108000     END-IF
108100
108200     PERFORM 410-1A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
108300     CLOSE STG-QUALIFYING
108400
108500     PERFORM 130-VERIFICAR-CARGA-INICIAL
108600     PERFORM 135-SELECIONAR-ANOS
108700
108800     OPEN INPUT STG-QUALIFYING
108900     IF CARGA-INICIAL
109000        OPEN OUTPUT CLN-QUALIFYING
109100     ELSE
109200        OPEN EXTEND CLN-QUALIFYING
109300     END-IF
109400
109500     PERFORM 420-2A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
109600
109700     CLOSE STG-QUALIFYING
109800     CLOSE CLN-QUALIFYING
109900
110000     PERFORM 145-GRAVAR-ANOS-ESTADO
110100     PERFORM 150-LINHA-RESUMO
110200     .
110300 400-EXIT.
110400     EXIT.
110500*--------------------------------------------------------------*
110600*    1A LEITURA GENERICA DE REPASSE (SO PARA DESCOBRIR ANOS)
110700*    USADA POR QUALIFYING, SPRINT E RESULT.EQUIPES
110800*--------------------------------------------------------------*
110900 410-1A-LEITURA-REPASSE.
111000
111100     IF WS-COD-TABELA-ATUAL = '03'
111200        READ STG-QUALIFYING INTO WS-REG-GENERICO
111300     ELSE
111400        IF WS-COD-TABELA-ATUAL = '04'
111500           READ STG-SPRINT INTO WS-REG-GENERICO
111600        ELSE
111700           READ STG-CTORRESULT INTO WS-REG-GENERICO
111800        END-IF
111900     END-IF
112000
112100     IF WS-FS-STG NOT = '00'
112200        GO TO 410-EXIT
112300     END-IF
112400     ADD 1 TO WS-CTLIDO
112500
112600     MOVE CH-RACE-ID TO WS-RACE-ID-BUSCA
112700     PERFORM 190-ACHAR-ANO-DA-CORRIDA
112800     PERFORM 125-MARCAR-ANO
112900     .
113000 410-EXIT.
113100     EXIT.
113200*--------------------------------------------------------------*
113300*    2A LEITURA GENERICA DE REPASSE - GRAVA SO ANOS SELECIONADOS
113400*    SEM ALTERAR NENHUM CAMPO (TABELA SO REPASSADA)
113500*--------------------------------------------------------------*
113600 420-2A-LEITURA-REPASSE.
113700
113800     IF WS-COD-TABELA-ATUAL = '03'
113900        READ STG-QUALIFYING INTO WS-REG-GENERICO
114000     ELSE
114100        IF WS-COD-TABELA-ATUAL = '04'
114200           READ STG-SPRINT INTO WS-REG-GENERICO
114300        ELSE
114400           READ STG-CTORRESULT INTO WS-REG-GENERICO
114500        END-IF
114600     END-IF
114700
114800     IF WS-FS-STG NOT = '00'
114900        GO TO 420-EXIT
115000     END-IF
115100
115200     MOVE CH-RACE-ID TO WS-RACE-ID-BUSCA
115300     PERFORM 190-ACHAR-ANO-DA-CORRIDA
115400     PERFORM 140-ANO-ESTA-SELECIONADO
115500     IF NOT ANO-OK
115600        GO TO 420-EXIT
115700     END-IF
115800
115900     IF WS-COD-TABELA-ATUAL = '03'
116000        IF GQ-Q1-TIME = SPACES OR GQ-Q2-TIME = SPACES
116100           OR GQ-Q3-TIME = SPACES
116200           ADD 1 TO WS-CTNULO
116300        END-IF
116400     END-IF
116500
116600     MOVE CH-ID-PROPRIO TO WS-CHAVE-VERIFICAR
116700     PERFORM 160-VERIFICAR-DUPLICATA
116800
116900     IF WS-COD-TABELA-ATUAL = '03'
117000        WRITE REG-CLN-QUALIFYING FROM WS-REG-GENERICO
117100     ELSE
117200        IF WS-COD-TABELA-ATUAL = '04'
117300           WRITE REG-CLN-SPRINT FROM WS-REG-GENERICO
117400        ELSE
117500           WRITE REG-CLN-CTORRESULT FROM WS-REG-GENERICO
117600        END-IF
117700     END-IF
117800     ADD 1 TO WS-CTGRAVADO
117900     .
118000 420-EXIT.
118100     EXIT.
118200*================================================================
118300*    04 - SPRINT (SPRINT-RESULTS) - SO REPASSE (SEM REGRA
118400*    ESPECIFICA NA NORMA DA AREA - VER HISTORICO 30/09/1997)
118500*================================================================
118600 450-PROCESSAR-SPRINT.
118700
118800     MOVE '04'      TO WS-COD-TABELA-ATUAL
118900     MOVE 'SPRINT'  TO WS-NOME-TABELA-ATUAL
119000     PERFORM 120-LIMPAR-TAB-ANOS
119100
119200     OPEN INPUT STG-SPRINT
119300     IF WS-FS-STG NOT = '00'
119400        PERFORM 155-LINHA-FALHA
119500        GO TO 450-EXIT
119600     END-IF
119700
119800     PERFORM 410-1A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
119900     CLOSE STG-SPRINT
120000
120100     PERFORM 130-VERIFICAR-CARGA-INICIAL
120200     PERFORM 135-SELECIONAR-ANOS
120300
120400     OPEN INPUT STG-SPRINT
120500     IF CARGA-INICIAL
120600        OPEN OUTPUT CLN-SPRINT
120700     ELSE
120800        OPEN EXTEND CLN-SPRINT
120900     END-IF
121000
121100     PERFORM 420-2A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
121200
121300     CLOSE STG-SPRINT
121400     CLOSE CLN-SPRINT
121500
121600     PERFORM 145-GRAVAR-ANOS-ESTADO
121700     PERFORM 150-LINHA-RESUMO
121800     .
121900 450-EXIT.
122000     EXIT.
122100*================================================================
122200*    05 - VOLTAS (LAP-TIMES) - REGRA 6 (PARSER DE DURACAO)
122300*================================================================
122400 500-PROCESSAR-LAPTIMES.
122500
122600     MOVE '05'     TO WS-COD-TABELA-ATUAL
122700     MOVE 'VOLTAS' TO WS-NOME-TABELA-ATUAL
122800     PERFORM 120-LIMPAR-TAB-ANOS
122900
123000     OPEN INPUT STG-LAPTIMES
123100     IF WS-FS-STG NOT = '00'
123200        PERFORM 155-LINHA-FALHA
123300        GO TO 500-EXIT
123400     END-IF
123500
123600     PERFORM 510-1A-LEITURA-LAPTIMES UNTIL WS-FS-STG = '10'
123700     CLOSE STG-LAPTIMES
123800
123900     PERFORM 130-VERIFICAR-CARGA-INICIAL
124000     PERFORM 135-SELECIONAR-ANOS
124100
124200     OPEN INPUT STG-LAPTIMES
124300     IF CARGA-INICIAL
124400        OPEN OUTPUT CLN-LAPTIMES
124500     ELSE
124600        OPEN EXTEND CLN-LAPTIMES
124700     END-IF
124800
124900     PERFORM 520-2A-LEITURA-LAPTIMES UNTIL WS-FS-STG = '10'
125000
125100     CLOSE STG-LAPTIMES
125200     CLOSE CLN-LAPTIMES
125300
125400     PERFORM 145-GRAVAR-ANOS-ESTADO
125500     PERFORM 150-LINHA-RESUMO
125600     .
125700 500-EXIT.
125800     EXIT.
125900 510-1A-LEITURA-LAPTIMES.
126000
126100     READ STG-LAPTIMES INTO WS-REG-LAPTIME-ENT
126200     IF WS-FS-STG NOT = '00'
126300        GO TO 510-EXIT
126400     END-IF
126500     ADD 1 TO WS-CTLIDO
126600
126700     MOVE LE-RACE-ID TO WS-RACE-ID-BUSCA
126800     PERFORM 190-ACHAR-ANO-DA-CORRIDA
126900     PERFORM 125-MARCAR-ANO
127000     .
127100 510-EXIT.
127200     EXIT.
127300 520-2A-LEITURA-LAPTIMES.
127400
127500     READ STG-LAPTIMES INTO WS-REG-LAPTIME-ENT
127600     IF WS-FS-STG NOT = '00'
127700        GO TO 520-EXIT
127800     END-IF
127900
128000     MOVE LE-RACE-ID TO WS-RACE-ID-BUSCA
128100     PERFORM 190-ACHAR-ANO-DA-CORRIDA
128200     PERFORM 140-ANO-ESTA-SELECIONADO
128300     IF NOT ANO-OK
128400        GO TO 520-EXIT
128500     END-IF
128600
128700     MOVE LE-RACE-ID   TO LC-RACE-ID
128800     MOVE LE-DRIVER-ID TO LC-DRIVER-ID
128900     MOVE LE-LAP       TO LC-LAP
129000     MOVE LE-POSITION  TO LC-POSITION
129100
129200     MOVE LE-TIME-TXT TO WS-DUR-TEXTO
129300     PERFORM 560-CONVERTER-DURACAO
129400     MOVE WS-DUR-RESULTADO TO LC-LAP-TIME-SEC
129500
129600     IF LE-MS-TXT (1:2) = '\N' OR LE-MS-TXT = SPACES
129700        MOVE ZERO TO LC-LAP-TIME-MS
129800        ADD 1 TO WS-CTNULO
129900     ELSE
130000        MOVE LE-MS-TXT TO LC-LAP-TIME-MS
130100     END-IF
130200
130300     COMPUTE WS-CHAVE-VERIFICAR =
130400        (LE-RACE-ID * 10000000) + (LE-DRIVER-ID * 1000) + LE-LAP
130500     PERFORM 160-VERIFICAR-DUPLICATA
130600
130700     WRITE REG-CLN-LAPTIMES FROM WS-REG-LAPTIME-SAI
130800     ADD 1 TO WS-CTGRAVADO
130900     .
131000 520-EXIT.
131100     EXIT.
131200*================================================================
131300*    06 - PIT-STOPS - REGRA 6 (PARSER DE DURACAO)
131400*================================================================
131500 550-PROCESSAR-PITSTOPS.
131600
131700     MOVE '06'         TO WS-COD-TABELA-ATUAL
131800     MOVE 'PIT-STOPS'  TO WS-NOME-TABELA-ATUAL
131900     PERFORM 120-LIMPAR-TAB-ANOS
132000
132100     OPEN INPUT STG-PITSTOPS
132200     IF WS-FS-STG NOT = '00'
132300        PERFORM 155-LINHA-FALHA
132400        GO TO 550-EXIT
132500     END-IF
132600
132700     PERFORM 555-1A-LEITURA-PITSTOPS UNTIL WS-FS-STG = '10'
132800     CLOSE STG-PITSTOPS
132900
133000     PERFORM 130-VERIFICAR-CARGA-INICIAL
133100     PERFORM 135-SELECIONAR-ANOS
133200
133300     OPEN INPUT STG-PITSTOPS
133400     IF CARGA-INICIAL
133500        OPEN OUTPUT CLN-PITSTOPS
133600     ELSE
133700        OPEN EXTEND CLN-PITSTOPS
133800     END-IF
133900
134000     PERFORM 565-2A-LEITURA-PITSTOPS UNTIL WS-FS-STG = '10'
134100
134200     CLOSE STG-PITSTOPS
134300     CLOSE CLN-PITSTOPS
134400
134500     PERFORM 145-GRAVAR-ANOS-ESTADO
134600     PERFORM 150-LINHA-RESUMO
134700     .
134800 550-EXIT.
134900     EXIT.
135000 555-1A-LEITURA-PITSTOPS.
135100
135200     READ STG-PITSTOPS INTO WS-REG-PITSTOP-ENT
135300     IF WS-FS-STG NOT = '00'
135400        GO TO 555-EXIT
135500     END-IF
135600     ADD 1 TO WS-CTLIDO
135700
135800     MOVE PE-RACE-ID TO WS-RACE-ID-BUSCA
135900     PERFORM 190-ACHAR-ANO-DA-CORRIDA
136000     PERFORM 125-MARCAR-ANO
136100     .
136200 555-EXIT.
136300     EXIT.
136400 565-2A-LEITURA-PITSTOPS.
136500
136600     READ STG-PITSTOPS INTO WS-REG-PITSTOP-ENT
136700     IF WS-FS-STG NOT = '00'
136800        GO TO 565-EXIT
136900     END-IF
137000
137100     MOVE PE-RACE-ID TO WS-RACE-ID-BUSCA
137200     PERFORM 190-ACHAR-ANO-DA-CORRIDA
137300     PERFORM 140-ANO-ESTA-SELECIONADO
137400     IF NOT ANO-OK
137500        GO TO 565-EXIT
137600     END-IF
137700
137800     MOVE PE-RACE-ID      TO PC-RACE-ID
137900     MOVE PE-DRIVER-ID    TO PC-DRIVER-ID
138000     MOVE PE-STOP-NUMBER  TO PC-STOP-NUMBER
138100     MOVE PE-LAP          TO PC-LAP
138200
138300     IF PE-DURATION-TXT = SPACES
138400        MOVE ZERO TO PC-DURATION-SEC
138500        ADD 1 TO WS-CTNULO
138600     ELSE
138700        MOVE PE-DURATION-TXT TO WS-DUR-TEXTO
138800        PERFORM 560-CONVERTER-DURACAO
138900        MOVE WS-DUR-RESULTADO TO PC-DURATION-SEC
139000     END-IF
139100
139200     IF PE-MS-TXT (1:2) = '\N' OR PE-MS-TXT = SPACES
139300        MOVE ZERO TO PC-PIT-TIME-MS
139400     ELSE
139500        MOVE PE-MS-TXT TO PC-PIT-TIME-MS
139600     END-IF
139700
139800     COMPUTE WS-CHAVE-VERIFICAR =
139900        (PE-RACE-ID * 10000000) + (PE-DRIVER-ID * 1000)
140000        + PE-STOP-NUMBER
140100     PERFORM 160-VERIFICAR-DUPLICATA
140200
140300     WRITE REG-CLN-PITSTOPS FROM WS-REG-PITSTOP-SAI
140400     ADD 1 TO WS-CTGRAVADO
140500     .
140600 565-EXIT.
140700     EXIT.
140800*--------------------------------------------------------------*
140900*    CONVERTE "M:SS.MMM" / "MM:SS.MMM" / "SS.MMM" EM SEGUNDOS
141000*    (REGRA 6) - WS-DUR-TEXTO NA ENTRADA, WS-DUR-RESULTADO SAIDA
141100*    QUANDO NAO HA ":", O VALOR TODO CAI NA PARTE DE SEGUNDOS
141200*    (OS DOIS UNSTRING ABAIXO PRODUZEM O MESMO RESULTADO NESSE
141300*    CASO PORQUE O DELIMITADOR NAO E ENCONTRADO)
141400*--------------------------------------------------------------*
141500 560-CONVERTER-DURACAO.
141600
141700     MOVE SPACES TO WS-DUR-MINUTOS-TXT WS-DUR-SEGUNDOS-TXT
141800     MOVE ZERO   TO WS-DUR-MINUTOS-N
141900
142000     INSPECT WS-DUR-TEXTO TALLYING WS-DUR-POS-DOISPTS
142100         FOR ALL ':'
142200
142300     IF WS-DUR-POS-DOISPTS = ZERO
142400        MOVE WS-DUR-TEXTO TO WS-DUR-SEGUNDOS-TXT
142500     ELSE
142600        UNSTRING WS-DUR-TEXTO DELIMITED BY ':'
142700            INTO WS-DUR-MINUTOS-TXT WS-DUR-SEGUNDOS-TXT
142800     END-IF
142900
143000     IF WS-DUR-MINUTOS-TXT = SPACES
143100        MOVE ZERO TO WS-DUR-MINUTOS-N
143200     ELSE
143300        INSPECT WS-DUR-MINUTOS-TXT
143400            REPLACING LEADING SPACE BY '0'
143500        MOVE WS-DUR-MINUTOS-TXT TO WS-DUR-MINUTOS-N
143600     END-IF
143700
143800     MOVE WS-DUR-SEGUNDOS-TXT (1:2) TO WS-DUR-SEGUNDOS-DIG (1:2)
143900     IF WS-DUR-SEGUNDOS-TXT (4:3) = SPACES
144000        MOVE '000' TO WS-DUR-SEGUNDOS-DIG (3:3)
144100     ELSE
144200        MOVE WS-DUR-SEGUNDOS-TXT (4:3) TO
144300             WS-DUR-SEGUNDOS-DIG (3:3)
144400     END-IF
144500     MOVE WS-DUR-SEGUNDOS-DIG TO WS-DUR-SEGUNDOS-N
144600
144700     COMPUTE WS-DUR-RESULTADO =
144800         (WS-DUR-MINUTOS-N * 60) + WS-DUR-SEGUNDOS-N
144900     .
145000*================================================================
145100*    07 - CLASSIFICACAO DE PILOTOS (DRIVER-STANDINGS)
145200*    REGRA 1 POR ANALOGIA (VER LAYOUT WS-REG-DRVSTAND-ENT)
145300*================================================================
145400 600-PROCESSAR-DRVSTAND.
145500
145600     MOVE '07'        TO WS-COD-TABELA-ATUAL
145700     MOVE 'CLAS.PILOT' TO WS-NOME-TABELA-ATUAL
145800     PERFORM 120-LIMPAR-TAB-ANOS
145900
146000     OPEN INPUT STG-DRVSTAND
146100     IF WS-FS-STG NOT = '00'
146200        PERFORM 155-LINHA-FALHA
146300        GO TO 600-EXIT
146400     END-IF
146500
146600     PERFORM 610-1A-LEITURA-DRVSTAND UNTIL WS-FS-STG = '10'
146700     CLOSE STG-DRVSTAND
146800
146900     PERFORM 130-VERIFICAR-CARGA-INICIAL
147000     PERFORM 135-SELECIONAR-ANOS
147100
147200     OPEN INPUT STG-DRVSTAND
147300     IF CARGA-INICIAL
147400        OPEN OUTPUT CLN-DRVSTAND
147500     ELSE
147600        OPEN EXTEND CLN-DRVSTAND
147700     END-IF
147800
147900     PERFORM 620-2A-LEITURA-DRVSTAND UNTIL WS-FS-STG = '10'
148000
148100     CLOSE STG-DRVSTAND
148200     CLOSE CLN-DRVSTAND
148300
148400     PERFORM 145-GRAVAR-ANOS-ESTADO
148500     PERFORM 150-LINHA-RESUMO
148600     .
148700 600-EXIT.
148800     EXIT.
148900 610-1A-LEITURA-DRVSTAND.
149000
149100     READ STG-DRVSTAND INTO WS-REG-DRVSTAND-ENT
149200     IF WS-FS-STG NOT = '00'
149300        GO TO 610-EXIT
149400     END-IF
149500     ADD 1 TO WS-CTLIDO
149600
149700     MOVE DSE-RACE-ID TO WS-RACE-ID-BUSCA
149800     PERFORM 190-ACHAR-ANO-DA-CORRIDA
149900     PERFORM 125-MARCAR-ANO
150000     .
150100 610-EXIT.
150200     EXIT.
150300 620-2A-LEITURA-DRVSTAND.
150400
150500     READ STG-DRVSTAND INTO WS-REG-DRVSTAND-ENT
150600     IF WS-FS-STG NOT = '00'
150700        GO TO 620-EXIT
150800     END-IF
150900
151000     MOVE DSE-RACE-ID TO WS-RACE-ID-BUSCA
151100     PERFORM 190-ACHAR-ANO-DA-CORRIDA
151200     PERFORM 140-ANO-ESTA-SELECIONADO
151300     IF NOT ANO-OK
151400        GO TO 620-EXIT
151500     END-IF
151600
151700     IF DSE-POINTS-TXT = SPACES
151800        ADD 1 TO WS-CTNULO
151900     END-IF
152000
152100     MOVE DSE-STANDING-ID TO WS-CHAVE-VERIFICAR
152200     PERFORM 160-VERIFICAR-DUPLICATA
152300
152400     MOVE DSE-STANDING-ID TO DSC-STANDING-ID
152500     MOVE DSE-RACE-ID     TO DSC-RACE-ID
152600     MOVE DSE-DRIVER-ID   TO DSC-DRIVER-ID
152700     MOVE DSE-WINS        TO DSC-WINS
152800
152900     IF DSE-POSITION-TXT (1:1) NUMERICA AND
153000        DSE-POSITION-TXT (2:1) NUMERICA
153100        MOVE DSE-POSITION-TXT TO DSC-POSITION-NUM
153200     ELSE
153300        IF DSE-POSITION-TXT (1:1) NUMERICA
153400           MOVE DSE-POSITION-TXT (1:1) TO DSC-POSITION-NUM
153500        ELSE
153600           MOVE ZERO TO DSC-POSITION-NUM
153700        END-IF
153800     END-IF
153900
154000     MOVE DSE-POINTS-TXT (1:6) TO WS-PT-TEXTO (1:6)
154100     MOVE SPACE TO WS-PT-TEXTO (7:1)
154200     PERFORM 335-CONVERTER-PONTOS
154300     MOVE WS-PT-VALOR TO DSC-POINTS
154400
154500     WRITE REG-CLN-DRVSTAND FROM WS-REG-DRVSTAND-SAI
154600     ADD 1 TO WS-CTGRAVADO
154700     .
154800 620-EXIT.
154900     EXIT.
155000*================================================================
155100*    08 - CLASSIFICACAO DE EQUIPES (CONSTRUCTOR-STANDINGS)
155200*    REGRA 1 E 4
155300*================================================================
155400 650-PROCESSAR-CTORSTAND.
155500
155600     MOVE '08'        TO WS-COD-TABELA-ATUAL
155700     MOVE 'CLAS.EQUIP' TO WS-NOME-TABELA-ATUAL
155800     PERFORM 120-LIMPAR-TAB-ANOS
155900
156000     OPEN INPUT STG-CTORSTAND
156100     IF WS-FS-STG NOT = '00'
156200        PERFORM 155-LINHA-FALHA
156300        GO TO 650-EXIT
156400     END-IF
156500
156600     PERFORM 660-1A-LEITURA-CTORSTAND UNTIL WS-FS-STG = '10'
156700     CLOSE STG-CTORSTAND
156800
156900     PERFORM 130-VERIFICAR-CARGA-INICIAL
157000     PERFORM 135-SELECIONAR-ANOS
157100
157200     OPEN INPUT STG-CTORSTAND
157300     IF CARGA-INICIAL
157400        OPEN OUTPUT CLN-CTORSTAND
157500     ELSE
157600        OPEN EXTEND CLN-CTORSTAND
157700     END-IF
157800
157900     PERFORM 670-2A-LEITURA-CTORSTAND UNTIL WS-FS-STG = '10'
158000
158100     CLOSE STG-CTORSTAND
158200     CLOSE CLN-CTORSTAND
158300
158400     PERFORM 145-GRAVAR-ANOS-ESTADO
158500     PERFORM 150-LINHA-RESUMO
158600     .
158700 650-EXIT.
158800     EXIT.
158900 660-1A-LEITURA-CTORSTAND.
159000
159100     READ STG-CTORSTAND INTO WS-REG-CTORSTAND-ENT
159200     IF WS-FS-STG NOT = '00'
159300        GO TO 660-EXIT
159400     END-IF
159500     ADD 1 TO WS-CTLIDO
159600
159700     MOVE CSE-RACE-ID TO WS-RACE-ID-BUSCA
159800     PERFORM 190-ACHAR-ANO-DA-CORRIDA
159900     PERFORM 125-MARCAR-ANO
160000     .
160100 660-EXIT.
160200     EXIT.
160300 670-2A-LEITURA-CTORSTAND.
160400
160500     READ STG-CTORSTAND INTO WS-REG-CTORSTAND-ENT
160600     IF WS-FS-STG NOT = '00'
160700        GO TO 670-EXIT
160800     END-IF
160900
161000     MOVE CSE-RACE-ID TO WS-RACE-ID-BUSCA
161100     PERFORM 190-ACHAR-ANO-DA-CORRIDA
161200     PERFORM 140-ANO-ESTA-SELECIONADO
161300     IF NOT ANO-OK
161400        GO TO 670-EXIT
161500     END-IF
161600
161700     IF CSE-POINTS-TXT = SPACES
161800        ADD 1 TO WS-CTNULO
161900     END-IF
162000
162100     MOVE CSE-STANDING-ID TO WS-CHAVE-VERIFICAR
162200     PERFORM 160-VERIFICAR-DUPLICATA
162300
162400     MOVE CSE-STANDING-ID    TO CSC-STANDING-ID
162500     MOVE CSE-RACE-ID        TO CSC-RACE-ID
162600     MOVE CSE-CONSTRUCTOR-ID TO CSC-CONSTRUCTOR-ID
162700     MOVE CSE-WINS           TO CSC-WINS
162800
162900     IF CSE-POSITION-TXT (1:1) NUMERICA AND
163000        CSE-POSITION-TXT (2:1) NUMERICA
163100        MOVE CSE-POSITION-TXT TO CSC-POSITION-NUM
163200     ELSE
163300        IF CSE-POSITION-TXT (1:1) NUMERICA
163400           MOVE CSE-POSITION-TXT (1:1) TO CSC-POSITION-NUM
163500        ELSE
163600           MOVE ZERO TO CSC-POSITION-NUM
163700        END-IF
163800     END-IF
163900
164000     MOVE CSE-POINTS-TXT (1:6) TO WS-PT-TEXTO (1:6)
164100     MOVE SPACE TO WS-PT-TEXTO (7:1)
164200     PERFORM 335-CONVERTER-PONTOS
164300     MOVE WS-PT-VALOR TO CSC-POINTS
164400
164500     WRITE REG-CLN-CTORSTAND FROM WS-REG-CTORSTAND-SAI
164600     ADD 1 TO WS-CTGRAVADO
164700     .
164800 670-EXIT.
164900     EXIT.
165000*================================================================
165100*    09 - RESULTADOS DE EQUIPES (CONSTRUCTOR-RESULTS) - REPASSE
165200*================================================================
165300 700-PROCESSAR-CTORRESULT.
165400
165500     MOVE '09'        TO WS-COD-TABELA-ATUAL
165600     MOVE 'RESULT.EQ' TO WS-NOME-TABELA-ATUAL
165700     PERFORM 120-LIMPAR-TAB-ANOS
165800
165900     OPEN INPUT STG-CTORRESULT
166000     IF WS-FS-STG NOT = '00'
166100        PERFORM 155-LINHA-FALHA
166200        GO TO 700-EXIT
166300     END-IF
166400
166500     PERFORM 410-1A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
166600     CLOSE STG-CTORRESULT
166700
166800     PERFORM 130-VERIFICAR-CARGA-INICIAL
166900     PERFORM 135-SELECIONAR-ANOS
167000
167100     OPEN INPUT STG-CTORRESULT
167200     IF CARGA-INICIAL
167300        OPEN OUTPUT CLN-CTORRESULT
167400     ELSE
167500        OPEN EXTEND CLN-CTORRESULT
167600     END-IF
167700
167800     PERFORM 420-2A-LEITURA-REPASSE UNTIL WS-FS-STG = '10'
167900
168000     CLOSE STG-CTORRESULT
168100     CLOSE CLN-CTORRESULT
168200
168300     PERFORM 145-GRAVAR-ANOS-ESTADO
168400     PERFORM 150-LINHA-RESUMO
168500     .
168600 700-EXIT.
168700     EXIT.
168800*--------------------------------------------------------------*
168900*    CABECALHO DA SECAO DE PROCESSAMENTO INCREMENTAL
169000*--------------------------------------------------------------*
169100 810-CABECALHO.
169200
169300     WRITE REG-RUN-SUMMARY FROM WS-CAB1 AFTER PAGE
169400     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
169500     WRITE REG-RUN-SUMMARY FROM WS-CAB2
169600     WRITE REG-RUN-SUMMARY FROM WS-CAB3
169700     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
169800     .
169900*--------------------------------------------------------------*
170000*    REGRAVA O ARQUIVO DE ESTADO PERSISTENTE POR INTEIRO
170100*    (REGRA 20 - LIDO NO INICIO, ACRESCIDO, GRAVADO NO FIM)
170200*--------------------------------------------------------------*
170300 845-GRAVAR-ESTADO.
170400
170500     OPEN OUTPUT F1-ESTADO
170600     IF WS-FS-EST NOT = '00'
170700        MOVE 'ERRO AO GRAVAR O F1-ESTADO'  TO WS-MSG
170800        MOVE WS-FS-EST                     TO WS-FS-MSG
170900        GO TO 999-ERRO
171000     END-IF
171100
171200     SET WS-EX TO 1
171300     PERFORM 846-GRAVAR-UMA-LINHA-ESTADO
171400         VARYING WS-EX FROM 1 BY 1
171500         UNTIL WS-EX > WS-QTDE-ESTADO
171600
171700     CLOSE F1-ESTADO
171800     .
171900 846-GRAVAR-UMA-LINHA-ESTADO.
172000
172100     MOVE TE-COD-TABELA (WS-EX) TO LE-COD-TABELA
172200     MOVE TE-ANO (WS-EX)        TO LE-ANO
172300     WRITE REG-F1-ESTADO FROM WS-LINHA-ESTADO
172400     .
172500*--------------------------------------------------------------*
172600*    GRAVA TOTAIS DE PROCESSAMENTO INCREMENTAL NO CTL-RUNSTAT
172700*--------------------------------------------------------------*
172800 850-GRAVAR-CTL-RUNSTAT.
172900
173000     MOVE SPACES          TO WS-LINHA-CTL
173100     MOVE 'INCREMENTAL'   TO WS-CTL-CHAVE
173200     MOVE WS-TABOK        TO WS-CTL-VALOR1
173300     MOVE WS-TABFALHA     TO WS-CTL-VALOR2
173400     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
173500
173600     MOVE WS-TABOK        TO WS-TOT-OK-ED
173700     MOVE WS-TABATU       TO WS-TOT-ATU-ED
173800     MOVE WS-TABFALHA     TO WS-TOT-FALHA-ED
173900     WRITE REG-RUN-SUMMARY FROM WS-LINHA-TOTAIS
174000     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
174100     .
174200*--------------------------------------------------------------*
174300*    PROCEDIMENTOS FINAIS
174400*--------------------------------------------------------------*
174500 900-TERMINAR.
174600
174700     PERFORM 110-DATA-HORA
174800     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
174900     DISPLAY ' *========================================*'
175000     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG030        *'
175100     DISPLAY ' * TABELAS OK        = ' WS-TABOK
175200     DISPLAY ' * TABELAS ATUALIZ.  = ' WS-TABATU
175300     DISPLAY ' * TABELAS FALHA     = ' WS-TABFALHA
175400     DISPLAY ' *========================================*'
175500
175600     CLOSE RUN-SUMMARY
175700     CLOSE CTL-RUNSTAT
175800
175900     DISPLAY ' *      TERMINO NORMAL DO F1PRG030        *'
176000     .
176100*--------------------------------------------------------------*
176200*    ROTINA DE ERRO
176300*--------------------------------------------------------------*
176400 999-ERRO.
176500
176600     DISPLAY ' *----------------------------------------*'
176700     DISPLAY ' *           PROGRAMA CANCELADO           *'
176800     DISPLAY ' * MENSAGEM    = ' WS-MSG
176900     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
177000     DISPLAY ' *----------------------------------------*'
177100     STOP RUN
177200     .
177300*---------------> FIM DO PROGRAMA F1PRG030 <
