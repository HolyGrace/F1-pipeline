000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG041.
000400 AUTHOR.        D.A.SOUZA.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  12/03/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 04A DO JOB NOTURNO - DESEMPENHO DE PILOTOS (GOLD)
001200*--------------------------------------------------------------*
001300* OBJETIVO: LER OS RESULTADOS JA LIMPOS (CLEAN-RESULTS), ACHAR O
001400*           ANO DE CADA CORRIDA (CLEAN-RACES), ACUMULAR POR PAR
001500*           PILOTO/ANO AS CONTAGENS DE VITORIAS, PODIOS, PONTOS
001600*           E MEDIAS DE POSICAO E GRID, SOMAR AS POLE-POSITIONS
001700*           TIRADAS DO CLASSIFICATORIO (CLEAN-QUALIFYING), CALCU
001800*           LAR AS TAXAS DE ABANDONO E PODIO E GRAVAR O ARQUIVO
001900*           GOLD-DRIVER-PERF ORDENADO POR ANO DECRESCENTE E
002000*           PONTOS DECRESCENTE (SEM SORT - ORDENACAO EM MEMORIA,
002100*           A CARDINALIDADE PILOTO X ANO E PEQUENA).
002200*------------------> HISTORICO DE MANUTENCAO <------------------*
002300* DATA       PROG.  RQ-NUM   DESCRICAO
002400* ---------  -----  -------  ----------------------------------
002500* 12/03/1994 DAS    F1-0025  VERSAO INICIAL
002600* 09/09/1994 DAS    F1-0028  INCLUSAO DAS POLE-POSITIONS (QUALIFY)
002700* 30/01/1996 MTV    F1-0041  TAXAS DNF/PODIO EM 2 CASAS, ARREDOND.
002800* 06/06/1999 MTV    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
002900* 14/05/2003 LGF    F1-0083  ORDENACAO EM MEMORIA (BOLHA) REVISTA
003000* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
003100*--------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300*====================*
003400 CONFIGURATION SECTION.
003500*---------------------*
003600 SPECIAL-NAMES.
003700     CLASS NUMERICA IS "0" THRU "9".
003800 INPUT-OUTPUT SECTION.
003900*---------------------*
004000 FILE-CONTROL.
004100     SELECT CLN-RESULTS      ASSIGN TO CLNRSLT
004200            FILE STATUS IS WS-FS-CLN.
004300     SELECT CLN-RACES        ASSIGN TO CLNRACE
004400            FILE STATUS IS WS-FS-CLN.
004500     SELECT CLN-QUALIFYING   ASSIGN TO CLNQUAL
004600            FILE STATUS IS WS-FS-CLN.
004700     SELECT CLN-DRIVERS      ASSIGN TO CLNDRVR
004800            FILE STATUS IS WS-FS-CLN.
004900     SELECT GOLD-DRIVER-PERF ASSIGN TO GLDDRPF
005000            FILE STATUS IS WS-FS-GLD.
005100     SELECT CTL-RUNSTAT      ASSIGN TO CTLSTAT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-FS-CTL.
005400*
005500 DATA DIVISION.
005600*=============*
005700 FILE SECTION.
005800*------------*
005900 FD  CLN-RESULTS
006000     LABEL RECORD STANDARD
006100     RECORDING MODE F.
006200 01  REG-CLN-RESULTS            PIC X(150).
006300 FD  CLN-RACES
006400     LABEL RECORD STANDARD
006500     RECORDING MODE F.
006600 01  REG-CLN-RACES              PIC X(130).
006700 FD  CLN-QUALIFYING
006800     LABEL RECORD STANDARD
006900     RECORDING MODE F.
007000 01  REG-CLN-QUALIFYING         PIC X(200).
007100 FD  CLN-DRIVERS
007200     LABEL RECORD STANDARD
007300     RECORDING MODE F.
007400 01  REG-CLN-DRIVERS            PIC X(106).
007500 FD  GOLD-DRIVER-PERF
007600     LABEL RECORD STANDARD
007700     RECORDING MODE F.
007800 01  REG-GOLD-DRVPERF           PIC X(150).
007900 FD  CTL-RUNSTAT
008000     RECORD CONTAINS 60 CHARACTERS.
008100 01  REG-CTL-RUNSTAT            PIC X(60).
008200*
008300 WORKING-STORAGE SECTION.
008400*------------------------*
008500 01  FILLER                     PIC X(35)   VALUE
008600     '**** INICIO DA WORKING-STORAGE ****'.
008700 01  WS-AREA-STATUS.
008800     05  WS-FS-CLN              PIC X(02).
008900     05  WS-FS-GLD              PIC X(02).
009000     05  WS-FS-CTL              PIC X(02).
009100 01  WS-DTSYS                   PIC 9(08).
009200 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
009300     05  WS-DTSYS-AAAA          PIC 9(04).
009400     05  WS-DTSYS-MM            PIC 9(02).
009500     05  WS-DTSYS-DD            PIC 9(02).
009600 01  WS-HRSYS                   PIC 9(08).
009700 01  WS-DTEDI                   PIC X(10).
009800 01  WS-HREDI                   PIC X(08).
009900 01  WS-MSG                     PIC X(40).
010000 01  WS-FS-MSG                  PIC X(02).
010100*-----> LAYOUT DE ENTRADA - RESULTADOS JA LIMPOS
010200 01  WS-REG-RESULT-LEIT.
010300     05  UC-RESULT-ID           PIC 9(07).
010400     05  UC-RACE-ID             PIC 9(05).
010500     05  UC-DRIVER-ID           PIC 9(05).
010600     05  UC-CONSTRUCTOR-ID      PIC 9(05).
010700     05  UC-GRID                PIC 9(02).
010800     05  UC-POSITION-NUM        PIC 9(02).
010900     05  UC-POINTS              PIC S9(03)V9.
011000     05  UC-DNF-FLAG            PIC X(01).
011100     05  UC-DSQ-FLAG            PIC X(01).
011200     05  UC-LAPS                PIC 9(03).
011300     05  UC-RACE-TIME-MS        PIC 9(10).
011400     05  UC-RACE-TIME-SEC       PIC 9(07)V9(03).
011500     05  UC-FASTEST-LAP         PIC 9(03).
011600     05  UC-FL-TIME-TXT         PIC X(09).
011700     05  UC-FL-SPEED-N          PIC 9(03)V9(03).
011800     05  UC-STATUS-ID           PIC 9(03).
011900     05  FILLER                 PIC X(074).
012000*-----> LAYOUT DE ENTRADA - CORRIDAS JA LIMPAS
012100 01  WS-REG-RACE-LEIT.
012200     05  RC-RACE-ID             PIC 9(05).
012300     05  RC-RACE-YEAR           PIC 9(04).
012400     05  RC-RACE-ROUND          PIC 9(02).
012500     05  RC-CIRCUIT-ID          PIC 9(05).
012600     05  RC-RACE-NAME           PIC X(40).
012700     05  RC-RACE-DATE           PIC X(10).
012800     05  RC-RACE-TIME           PIC X(08).
012900     05  RC-RACE-DATETIME       PIC X(19).
013000     05  FILLER                 PIC X(37).
013100*-----> LAYOUT DE ENTRADA - CLASSIFICATORIO (SO REPASSE NO P.03)
013200 01  WS-REG-QUALIFY-LEIT.
013300     05  QL-QUALIFY-ID          PIC 9(07).
013400     05  QL-RACE-ID             PIC 9(05).
013500     05  QL-DRIVER-ID           PIC 9(05).
013600     05  QL-CONSTRUCTOR-ID      PIC 9(05).
013700     05  QL-POSITION            PIC 9(02).
013800     05  QL-Q1-TIME             PIC X(09).
013900     05  QL-Q2-TIME             PIC X(09).
014000     05  QL-Q3-TIME             PIC X(09).
014100     05  FILLER                 PIC X(149).
014200*-----> LAYOUT DE ENTRADA - PILOTOS (DIMENSAO, SO REPASSE)
014300 01  WS-REG-DRIVER-LEIT.
014400     05  DL-DRIVER-ID           PIC 9(05).
014500     05  DL-DRIVER-REF          PIC X(20).
014600     05  DL-DRIVER-NUMBER       PIC X(03).
014700     05  DL-DRIVER-CODE         PIC X(03).
014800     05  DL-FORENAME            PIC X(20).
014900     05  DL-SURNAME             PIC X(25).
015000     05  DL-BIRTH-DATE          PIC X(10).
015100     05  DL-NATIONALITY         PIC X(20).
015200*-----> LAYOUT DE SAIDA - DESEMPENHO DE PILOTOS (GOLD)
015300 01  WS-REG-DRVPERF-SAI.
015400     05  GP-DRIVER-ID           PIC 9(05).
015500     05  GP-DRIVER-REF          PIC X(20).
015600     05  GP-DRIVER-NAME         PIC X(46).
015700     05  GP-NATIONALITY         PIC X(20).
015800     05  GP-YEAR                PIC 9(04).
015900     05  GP-RACES-ENTERED       PIC 9(03).
016000     05  GP-WINS                PIC 9(03).
016100     05  GP-PODIUMS             PIC 9(03).
016200     05  GP-POINTS-FINISHES     PIC 9(03).
016300     05  GP-TOTAL-POINTS        PIC S9(04)V9.
016400     05  GP-POLE-POSITIONS      PIC 9(03).
016500     05  GP-AVG-FINISH-POS      PIC 9(02)V99.
016600     05  GP-AVG-GRID-POS        PIC 9(02)V99.
016700     05  GP-DNF-COUNT           PIC 9(03).
016800     05  GP-DNF-RATE            PIC 9(03)V99.
016900     05  GP-PODIUM-RATE         PIC 9(03)V99.
017000     05  FILLER                 PIC X(014)   VALUE SPACES.
017100*-----> VISAO ALTERNATIVA DE SAIDA PARA O DISPLAY DE DEPURACAO
017200 01  WS-REG-DRVPERF-DBG         REDEFINES WS-REG-DRVPERF-SAI.
017300     05  WS-DBG-CHAVE           PIC X(29).
017400     05  FILLER                 PIC X(121).
017500*-----> TABELA EM MEMORIA - CORRIDAS (RACE-ID / ANO) - MONTADA
017600*       NA ORDEM DE LEITURA DO CLEAN-RACES, PESQUISA SEQUENCIAL
017700*       (VER IDIOMA JA USADO NO F1PRG030 PARAGRAFO 190)
017800 01  WS-TAB-CORRIDAS.
017900     05  WS-TAB-COR OCCURS 1200 TIMES
018000         INDEXED BY WS-CORX.
018100         10  TCOR-RACE-ID       PIC 9(05).
018200         10  TCOR-ANO           PIC 9(04).
018300*-----> CONTADOR AVULSO DA TABELA (NIVEL 77 - REGRA DO PERIODO)
018400 77  WS-QTDE-CORRIDAS           PIC 9(04) COMP VALUE ZERO.
018500*-----> TABELA EM MEMORIA - PILOTOS (DADOS DESCRITIVOS)
018600 01  WS-TAB-PILOTOS.
018700     05  WS-TAB-DRV OCCURS 1000 TIMES
018800         INDEXED BY WS-DRVX.
018900         10  TDRV-DRIVER-ID     PIC 9(05).
019000         10  TDRV-REF           PIC X(20).
019100         10  TDRV-NOME          PIC X(46).
019200         10  TDRV-NACIONALID    PIC X(20).
019300 77  WS-QTDE-PILOTOS            PIC 9(04) COMP VALUE ZERO.
019400*-----> TABELA EM MEMORIA - ACUMULADORES PILOTO X ANO (REGRA 10
019500*       A 13) - MONTADA NA ORDEM DE CHEGADA (NAO ORDENADA), COM
019600*       PESQUISA SEQUENCIAL (VER 230-ACHAR-OU-CRIAR-ACUM)
019700 01  WS-TAB-ACUM-PILOTO.
019800     05  WS-TAB-PXA OCCURS 3000 TIMES
019900         INDEXED BY WS-PXA.
020000         10  PXA-DRIVER-ID      PIC 9(05).
020100         10  PXA-ANO            PIC 9(04).
020200         10  PXA-RACES          PIC 9(03) COMP.
020300         10  PXA-WINS           PIC 9(03) COMP.
020400         10  PXA-PODIUMS        PIC 9(03) COMP.
020500         10  PXA-PT-FINISH      PIC 9(03) COMP.
020600         10  PXA-POINTS         PIC S9(04)V9.
020700         10  PXA-POLES          PIC 9(03) COMP.
020800         10  PXA-SOMA-POS       PIC 9(06) COMP.
020900         10  PXA-QTD-POS        PIC 9(03) COMP.
021000         10  PXA-SOMA-GRID      PIC 9(06) COMP.
021100         10  PXA-DNF            PIC 9(03) COMP.
021200         10  PXA-AVG-FINISH     PIC 9(02)V99.
021300         10  PXA-AVG-GRID       PIC 9(02)V99.
021400         10  PXA-DNF-RATE       PIC 9(03)V99.
021500         10  PXA-PODIUM-RATE    PIC 9(03)V99.
021600*-----> VISAO ALTERNATIVA DE UM ELEMENTO DA TABELA DE ACUMULO -
021700*       USADA COMO AREA DE TROCA (SWAP) NA ORDENACAO EM BOLHA
021800 01  WS-ELEM-ACUM-SWAP.
021900     05  FILLER                 PIC X(050).
022000 01  WS-QTDE-ACUM               PIC 9(04) COMP VALUE ZERO.
022100*-----> CONTADORES E CHAVES DE PESQUISA (TODOS COMP)
022200 01  WS-CONTADORES.
022300     05  WS-CTLIDO              PIC 9(07) COMP VALUE ZERO.
022400     05  WS-CTGRAVADO           PIC 9(07) COMP VALUE ZERO.
022500     05  WS-RACE-ID-BUSCA       PIC 9(05).
022600     05  WS-ANO-ACHADO          PIC 9(04).
022700     05  WS-ACHOU-REF           PIC X(20).
022800     05  WS-ACHOU-NOME          PIC X(46).
022900     05  WS-ACHOU-NACIONALID    PIC X(20).
023000     05  WS-J                   PIC 9(04) COMP.
023100     05  WS-K                   PIC 9(04) COMP.
023200     05  WS-TROCOU              PIC X(01).
023300         88  HOUVE-TROCA               VALUE 'S'.
023400         88  NAO-HOUVE-TROCA           VALUE 'N'.
023500*-----> LINHA DE CONTROLE PARA O CTL-RUNSTAT (PADRAO DO SISTEMA)
023600 01  WS-LINHA-CTL.
023700     05  WS-CTL-CHAVE           PIC X(20).
023800     05  WS-CTL-VALOR1          PIC 9(09).
023900     05  WS-CTL-VALOR2          PIC 9(09).
024000 01  WS-LINHA-CTL-R             REDEFINES WS-LINHA-CTL.
024100     05  FILLER                 PIC X(38).
024200*
024300 PROCEDURE DIVISION.
024400*=============*
024500 000-F1PRG041.
024600     PERFORM 100-INICIAR
024700     PERFORM 150-CARREGAR-CORRIDAS   THRU 150-EXIT
024800     PERFORM 160-CARREGAR-PILOTOS    THRU 160-EXIT
024900     PERFORM 200-ACUMULAR-RESULTADOS THRU 200-EXIT
025000     PERFORM 300-ACUMULAR-POLES      THRU 300-EXIT
025100     PERFORM 400-CALCULAR-DERIVADOS  THRU 400-EXIT
025200     PERFORM 500-ORDENAR-TABELA      THRU 500-EXIT
025300     PERFORM 600-GRAVAR-SAIDA        THRU 600-EXIT
025400     PERFORM 850-GRAVAR-CTL-RUNSTAT
025500     PERFORM 900-TERMINAR
025600     STOP RUN.
025700*
025800*-----------------------------------------------------------*
025900* PROCEDIMENTOS INICIAIS
026000*-----------------------------------------------------------*
026100 100-INICIAR.
026200*
026300     DISPLAY '*--------------------------------------*'
026400     DISPLAY '* F1PRG041 - DESEMPENHO PILOTOS (P.04A) *'
026500     DISPLAY '*--------------------------------------*'
026600*
026700     PERFORM 110-DATA-HORA
026800     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
026900*
027000     OPEN EXTEND CTL-RUNSTAT
027100     IF WS-FS-CTL NOT = '00'
027200        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
027300        MOVE WS-FS-CTL                     TO WS-FS-MSG
027400        GO TO 999-ERRO
027500     END-IF
027600*
027700     MOVE ZERO TO WS-QTDE-CORRIDAS WS-QTDE-PILOTOS WS-QTDE-ACUM
027800     MOVE ZERO TO WS-CTLIDO WS-CTGRAVADO
027900     .
028000*-----------------------------------------------------------*
028100* DATA E HORA DO SISTEMA
028200*-----------------------------------------------------------*
028300 110-DATA-HORA.
028400*
028500     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
028600     STRING  WS-DTSYS-DD  '/'
028700             WS-DTSYS-MM  '/'
028800             WS-DTSYS-AAAA
028900        DELIMITED BY SIZE INTO WS-DTEDI
029000*
029100     ACCEPT  WS-HRSYS  FROM TIME
029200     STRING  WS-HRSYS (1:2) ':'
029300             WS-HRSYS (3:2) ':'
029400             WS-HRSYS (5:2)
029500        DELIMITED BY SIZE INTO WS-HREDI
029600     .
029700*-----------------------------------------------------------*
029800* CARREGA A TABELA CORRIDA/ANO EM MEMORIA (CLEAN-RACES E
029900* GRAVADO EM ORDEM DE RACE-ID PELO PASSO 03 - VER F1PRG030)
030000*-----------------------------------------------------------*
030100 150-CARREGAR-CORRIDAS.
030200*
030300     OPEN INPUT CLN-RACES
030400     IF WS-FS-CLN NOT = '00'
030500        MOVE 'CLN-RACES AUSENTE - ABORTA F1PRG041' TO WS-MSG
030600        MOVE WS-FS-CLN                             TO WS-FS-MSG
030700        GO TO 999-ERRO
030800     END-IF
030900*
031000     PERFORM 155-LER-UMA-CORRIDA UNTIL WS-FS-CLN = '10'
031100*
031200     CLOSE CLN-RACES
031300     .
031400 150-EXIT.
031500     EXIT.
031600 155-LER-UMA-CORRIDA.
031700*
031800     READ CLN-RACES INTO WS-REG-RACE-LEIT
031900     IF WS-FS-CLN = '00'
032000        ADD 1 TO WS-QTDE-CORRIDAS
032100        SET WS-CORX TO WS-QTDE-CORRIDAS
032200        MOVE RC-RACE-ID   TO TCOR-RACE-ID (WS-CORX)
032300        MOVE RC-RACE-YEAR TO TCOR-ANO     (WS-CORX)
032400     END-IF
032500     .
032600*-----------------------------------------------------------*
032700* CARREGA A TABELA DE PILOTOS EM MEMORIA (DADOS DESCRITIVOS)
032800*-----------------------------------------------------------*
032900 160-CARREGAR-PILOTOS.
033000*
033100     OPEN INPUT CLN-DRIVERS
033200     IF WS-FS-CLN NOT = '00'
033300        MOVE 'CLN-DRIVERS AUSENTE - ABORTA F1PRG041' TO WS-MSG
033400        MOVE WS-FS-CLN                               TO WS-FS-MSG
033500        GO TO 999-ERRO
033600     END-IF
033700*
033800     PERFORM 165-LER-UM-PILOTO UNTIL WS-FS-CLN = '10'
033900*
034000     CLOSE CLN-DRIVERS
034100     .
034200 160-EXIT.
034300     EXIT.
034400 165-LER-UM-PILOTO.
034500*
034600     READ CLN-DRIVERS INTO WS-REG-DRIVER-LEIT
034700     IF WS-FS-CLN = '00'
034800        ADD 1 TO WS-QTDE-PILOTOS
034900        SET WS-DRVX TO WS-QTDE-PILOTOS
035000        MOVE DL-DRIVER-ID  TO TDRV-DRIVER-ID (WS-DRVX)
035100        MOVE DL-DRIVER-REF TO TDRV-REF       (WS-DRVX)
035200        STRING DL-FORENAME DELIMITED BY SPACE
035300               ' '
035400               DL-SURNAME  DELIMITED BY SIZE
035500            INTO TDRV-NOME (WS-DRVX)
035600        MOVE DL-NATIONALITY TO TDRV-NACIONALID (WS-DRVX)
035700     END-IF
035800     .
035900*-----------------------------------------------------------*
036000* LE OS RESULTADOS E ACUMULA POR PILOTO/ANO (REGRAS 1,10-12)
036100*-----------------------------------------------------------*
036200 200-ACUMULAR-RESULTADOS.
036300*
036400     OPEN INPUT CLN-RESULTS
036500     IF WS-FS-CLN NOT = '00'
036600        MOVE 'CLN-RESULTS AUSENTE - ABORTA F1PRG041' TO WS-MSG
036700        MOVE WS-FS-CLN                               TO WS-FS-MSG
036800        GO TO 999-ERRO
036900     END-IF
037000*
037100     PERFORM 210-LER-UM-RESULTADO UNTIL WS-FS-CLN = '10'
037200*
037300     CLOSE CLN-RESULTS
037400     .
037500 200-EXIT.
037600     EXIT.
037700 210-LER-UM-RESULTADO.
037800*
037900     READ CLN-RESULTS INTO WS-REG-RESULT-LEIT
038000     IF WS-FS-CLN NOT = '00'
038100        GO TO 210-EXIT
038200     END-IF
038300     ADD 1 TO WS-CTLIDO
038400*
038500     MOVE UC-RACE-ID TO WS-RACE-ID-BUSCA
038600     PERFORM 190-ACHAR-ANO-DA-CORRIDA
038700     IF WS-ANO-ACHADO = ZERO
038800        GO TO 210-EXIT
038900     END-IF
039000*
039100     PERFORM 230-ACHAR-OU-CRIAR-ACUM
039200*
039300     ADD 1 TO PXA-RACES (WS-PXA)
039400     ADD UC-GRID TO PXA-SOMA-GRID (WS-PXA)
039500*
039600     IF UC-DNF-FLAG = 'Y' OR UC-DSQ-FLAG = 'Y'
039700        IF UC-DNF-FLAG = 'Y'
039800           ADD 1 TO PXA-DNF (WS-PXA)
039900        END-IF
040000     ELSE
040100        ADD UC-POSITION-NUM TO PXA-SOMA-POS (WS-PXA)
040200        ADD 1               TO PXA-QTD-POS  (WS-PXA)
040300        IF UC-POSITION-NUM = 1
040400           ADD 1 TO PXA-WINS (WS-PXA)
040500        END-IF
040600        IF UC-POSITION-NUM > 0 AND UC-POSITION-NUM NOT > 3
040700           ADD 1 TO PXA-PODIUMS (WS-PXA)
040800        END-IF
040900        IF UC-POSITION-NUM > 0 AND UC-POSITION-NUM NOT > 10
041000           ADD 1 TO PXA-PT-FINISH (WS-PXA)
041100        END-IF
041200     END-IF
041300*
041400     ADD UC-POINTS TO PXA-POINTS (WS-PXA)
041500     .
041600 210-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------*
041900* ACHA O ANO DE UMA CORRIDA PELA TABELA EM MEMORIA (PESQUISA
042000* SEQUENCIAL - MESMO IDIOMA DO F1PRG030 PARAGRAFO 190)
042100*-----------------------------------------------------------*
042200 190-ACHAR-ANO-DA-CORRIDA.
042300*
042400     MOVE ZERO TO WS-ANO-ACHADO
042500     SET WS-CORX TO 1
042600     SEARCH WS-TAB-COR
042700        AT END
042800           MOVE ZERO TO WS-ANO-ACHADO
042900        WHEN TCOR-RACE-ID (WS-CORX) = WS-RACE-ID-BUSCA
043000           MOVE TCOR-ANO (WS-CORX) TO WS-ANO-ACHADO
043100     END-SEARCH
043200     .
043300*-----------------------------------------------------------*
043400* ACHA (OU CRIA) A LINHA DE ACUMULO PILOTO/ANO NA TABELA -
043500* PESQUISA SEQUENCIAL, TABELA NAO ORDENADA (VER HISTORICO
043600* DE 12/03/1994)
043700*-----------------------------------------------------------*
043800 230-ACHAR-OU-CRIAR-ACUM.
043900*
044000     SET WS-PXA TO 1
044100     SEARCH WS-TAB-PXA VARYING WS-PXA
044200        AT END
044300           PERFORM 235-CRIAR-LINHA-ACUM
044400        WHEN PXA-DRIVER-ID (WS-PXA) = UC-DRIVER-ID AND
044500             PXA-ANO       (WS-PXA) = WS-ANO-ACHADO
044600           CONTINUE
044700     END-SEARCH
044800     .
044900 235-CRIAR-LINHA-ACUM.
045000*
045100     ADD 1 TO WS-QTDE-ACUM
045200     SET WS-PXA TO WS-QTDE-ACUM
045300     MOVE UC-DRIVER-ID  TO PXA-DRIVER-ID (WS-PXA)
045400     MOVE WS-ANO-ACHADO TO PXA-ANO       (WS-PXA)
045500     MOVE ZERO TO PXA-RACES     (WS-PXA)
045600     MOVE ZERO TO PXA-WINS      (WS-PXA)
045700     MOVE ZERO TO PXA-PODIUMS   (WS-PXA)
045800     MOVE ZERO TO PXA-PT-FINISH (WS-PXA)
045900     MOVE ZERO TO PXA-POINTS    (WS-PXA)
046000     MOVE ZERO TO PXA-POLES     (WS-PXA)
046100     MOVE ZERO TO PXA-SOMA-POS  (WS-PXA)
046200     MOVE ZERO TO PXA-QTD-POS   (WS-PXA)
046300     MOVE ZERO TO PXA-SOMA-GRID (WS-PXA)
046400     MOVE ZERO TO PXA-DNF       (WS-PXA)
046500     .
046600*-----------------------------------------------------------*
046700* LE O CLASSIFICATORIO E SOMA AS POLE-POSITIONS (REGRA 13)
046800*-----------------------------------------------------------*
046900 300-ACUMULAR-POLES.
047000*
047100     OPEN INPUT CLN-QUALIFYING
047200     IF WS-FS-CLN NOT = '00'
047300        DISPLAY ' * AVISO: CLN-QUALIFYING AUSENTE - '
047400                'POLES ZERADAS'
047500        GO TO 300-EXIT
047600     END-IF
047700*
047800     PERFORM 310-LER-UM-QUALIFY UNTIL WS-FS-CLN = '10'
047900*
048000     CLOSE CLN-QUALIFYING
048100     .
048200 300-EXIT.
048300     EXIT.
048400 310-LER-UM-QUALIFY.
048500*
048600     READ CLN-QUALIFYING INTO WS-REG-QUALIFY-LEIT
048700     IF WS-FS-CLN NOT = '00'
048800        GO TO 310-EXIT
048900     END-IF
049000*
049100     IF QL-POSITION NOT = 1
049200        GO TO 310-EXIT
049300     END-IF
049400*
049500     MOVE QL-RACE-ID TO WS-RACE-ID-BUSCA
049600     PERFORM 190-ACHAR-ANO-DA-CORRIDA
049700     IF WS-ANO-ACHADO = ZERO
049800        GO TO 310-EXIT
049900     END-IF
050000*
050100     SET WS-PXA TO 1
050200     SEARCH WS-TAB-PXA VARYING WS-PXA
050300        AT END
050400           CONTINUE
050500        WHEN PXA-DRIVER-ID (WS-PXA) = QL-DRIVER-ID AND
050600             PXA-ANO       (WS-PXA) = WS-ANO-ACHADO
050700           ADD 1 TO PXA-POLES (WS-PXA)
050800     END-SEARCH
050900     .
051000 310-EXIT.
051100     EXIT.
051200*-----------------------------------------------------------*
051300* CALCULA MEDIAS E TAXAS DE CADA LINHA ACUMULADA (REGRA 12 -
051400* ARREDONDAMENTO COMERCIAL, 2 CASAS DECIMAIS)
051500*-----------------------------------------------------------*
051600 400-CALCULAR-DERIVADOS.
051700*
051800     MOVE ZERO TO WS-J
051900     PERFORM 410-CALCULAR-UMA-LINHA
052000        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
052100     .
052200 400-EXIT.
052300     EXIT.
052400 410-CALCULAR-UMA-LINHA.
052500*
052600     IF PXA-QTD-POS (WS-J) > 0
052700        COMPUTE PXA-AVG-FINISH (WS-J) ROUNDED =
052800                PXA-SOMA-POS (WS-J) / PXA-QTD-POS (WS-J)
052900     ELSE
053000        MOVE ZERO TO PXA-AVG-FINISH (WS-J)
053100     END-IF
053200*
053300     IF PXA-RACES (WS-J) > 0
053400        COMPUTE PXA-AVG-GRID (WS-J) ROUNDED =
053500                PXA-SOMA-GRID (WS-J) / PXA-RACES (WS-J)
053600        COMPUTE PXA-DNF-RATE (WS-J) ROUNDED =
053700                (PXA-DNF (WS-J) * 100) / PXA-RACES (WS-J)
053800        COMPUTE PXA-PODIUM-RATE (WS-J) ROUNDED =
053900                (PXA-PODIUMS (WS-J) * 100) / PXA-RACES (WS-J)
054000     ELSE
054100        MOVE ZERO TO PXA-AVG-GRID (WS-J)
054200        MOVE ZERO TO PXA-DNF-RATE (WS-J)
054300        MOVE ZERO TO PXA-PODIUM-RATE (WS-J)
054400     END-IF
054500     .
054600*-----------------------------------------------------------*
054700* ORDENA A TABELA EM MEMORIA POR ANO DECRESCENTE E PONTOS
054800* DECRESCENTE (BOLHA - CARDINALIDADE PEQUENA, SEM SORT NESTA
054900* OFICINA - VER NOTA DE PROJETO)
055000*-----------------------------------------------------------*
055100 500-ORDENAR-TABELA.
055200*
055300     IF WS-QTDE-ACUM < 2
055400        GO TO 500-EXIT
055500     END-IF
055600*
055700     MOVE 'S' TO WS-TROCOU
055800     PERFORM 510-UMA-PASSADA UNTIL NAO-HOUVE-TROCA
055900     .
056000 500-EXIT.
056100     EXIT.
056200 510-UMA-PASSADA.
056300*
056400     MOVE 'N' TO WS-TROCOU
056500     MOVE 1 TO WS-K
056600     PERFORM 520-COMPARAR-PAR
056700        VARYING WS-K FROM 1 BY 1 UNTIL WS-K NOT < WS-QTDE-ACUM
056800     .
056900 520-COMPARAR-PAR.
057000*
057100     SET WS-PXA TO WS-K
057200     SET WS-J   TO WS-K
057300     ADD 1 TO WS-J
057400     IF PXA-ANO (WS-J) > PXA-ANO (WS-PXA)
057500        PERFORM 530-TROCAR-LINHAS
057600     ELSE
057700        IF PXA-ANO (WS-J) = PXA-ANO (WS-PXA) AND
057800           PXA-POINTS (WS-J) > PXA-POINTS (WS-PXA)
057900           PERFORM 530-TROCAR-LINHAS
058000        END-IF
058100     END-IF
058200     .
058300 530-TROCAR-LINHAS.
058400*
058500     MOVE WS-TAB-PXA (WS-PXA) TO WS-ELEM-ACUM-SWAP
058600     MOVE WS-TAB-PXA (WS-J)   TO WS-TAB-PXA (WS-PXA)
058700     MOVE WS-ELEM-ACUM-SWAP   TO WS-TAB-PXA (WS-J)
058800     MOVE 'S' TO WS-TROCOU
058900     .
059000*-----------------------------------------------------------*
059100* GRAVA O ARQUIVO GOLD-DRIVER-PERF JA ORDENADO
059200*-----------------------------------------------------------*
059300 600-GRAVAR-SAIDA.
059400*
059500     OPEN OUTPUT GOLD-DRIVER-PERF
059600     IF WS-FS-GLD NOT = '00'
059700        MOVE 'ERRO AO ABRIR O GOLD-DRIVER-PERF' TO WS-MSG
059800        MOVE WS-FS-GLD                          TO WS-FS-MSG
059900        GO TO 999-ERRO
060000     END-IF
060100*
060200     MOVE ZERO TO WS-J
060300     PERFORM 610-GRAVAR-UMA-LINHA
060400        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTDE-ACUM
060500*
060600     CLOSE GOLD-DRIVER-PERF
060700     .
060800 600-EXIT.
060900     EXIT.
061000 610-GRAVAR-UMA-LINHA.
061100*
061200     MOVE PXA-DRIVER-ID (WS-J) TO WS-RACE-ID-BUSCA
061300     PERFORM 620-ACHAR-PILOTO
061400*
061500     MOVE PXA-DRIVER-ID   (WS-J) TO GP-DRIVER-ID
061600     MOVE WS-ACHOU-REF           TO GP-DRIVER-REF
061700     MOVE WS-ACHOU-NOME          TO GP-DRIVER-NAME
061800     MOVE WS-ACHOU-NACIONALID    TO GP-NATIONALITY
061900     MOVE PXA-ANO         (WS-J) TO GP-YEAR
062000     MOVE PXA-RACES       (WS-J) TO GP-RACES-ENTERED
062100     MOVE PXA-WINS        (WS-J) TO GP-WINS
062200     MOVE PXA-PODIUMS     (WS-J) TO GP-PODIUMS
062300     MOVE PXA-PT-FINISH   (WS-J) TO GP-POINTS-FINISHES
062400     MOVE PXA-POINTS      (WS-J) TO GP-TOTAL-POINTS
062500     MOVE PXA-POLES       (WS-J) TO GP-POLE-POSITIONS
062600     MOVE PXA-AVG-FINISH  (WS-J) TO GP-AVG-FINISH-POS
062700     MOVE PXA-AVG-GRID    (WS-J) TO GP-AVG-GRID-POS
062800     MOVE PXA-DNF         (WS-J) TO GP-DNF-COUNT
062900     MOVE PXA-DNF-RATE    (WS-J) TO GP-DNF-RATE
063000     MOVE PXA-PODIUM-RATE (WS-J) TO GP-PODIUM-RATE
063100*
063200     WRITE REG-GOLD-DRVPERF FROM WS-REG-DRVPERF-SAI
063300     ADD 1 TO WS-CTGRAVADO
063400     .
063500*-----------------------------------------------------------*
063600* ACHA UM PILOTO NA TABELA DE PILOTOS (PESQUISA SEQUENCIAL)
063700*-----------------------------------------------------------*
063800 620-ACHAR-PILOTO.
063900*
064000     MOVE SPACES TO WS-ACHOU-REF WS-ACHOU-NOME WS-ACHOU-NACIONALID
064100     SET WS-DRVX TO 1
064200     SEARCH WS-TAB-DRV
064300        AT END
064400           CONTINUE
064500        WHEN TDRV-DRIVER-ID (WS-DRVX) = WS-RACE-ID-BUSCA
064600           MOVE TDRV-REF        (WS-DRVX) TO WS-ACHOU-REF
064700           MOVE TDRV-NOME       (WS-DRVX) TO WS-ACHOU-NOME
064800           MOVE TDRV-NACIONALID (WS-DRVX) TO WS-ACHOU-NACIONALID
064900     END-SEARCH
065000     .
065100*-----------------------------------------------------------*
065200* GRAVA A LINHA DE CONTROLE NO CTL-RUNSTAT (LIDO PELO P.05)
065300*-----------------------------------------------------------*
065400 850-GRAVAR-CTL-RUNSTAT.
065500*
065600     MOVE SPACES          TO WS-LINHA-CTL
065700     MOVE 'ANL-DRVPRF'    TO WS-CTL-CHAVE
065800     IF WS-CTGRAVADO > 0
065900        MOVE 1 TO WS-CTL-VALOR1
066000     ELSE
066100        MOVE 0 TO WS-CTL-VALOR1
066200     END-IF
066300     MOVE WS-CTGRAVADO    TO WS-CTL-VALOR2
066400     WRITE REG-CTL-RUNSTAT FROM WS-LINHA-CTL
066500     .
066600*-----------------------------------------------------------*
066700* ENCERRAMENTO
066800*-----------------------------------------------------------*
066900 900-TERMINAR.
067000*
067100     PERFORM 110-DATA-HORA
067200     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
067300     DISPLAY ' *========================================*'
067400     DISPLAY ' *   TOTAIS DE CONTROLE - F1PRG041        *'
067500     DISPLAY ' * RESULTADOS LIDOS   = ' WS-CTLIDO
067600     DISPLAY ' * LINHAS GRAVADAS    = ' WS-CTGRAVADO
067700     DISPLAY ' *========================================*'
067800*
067900     CLOSE CTL-RUNSTAT
068000*
068100     DISPLAY ' *      TERMINO NORMAL DO F1PRG041        *'
068200     .
068300*-----------------------------------------------------------*
068400* ROTINA DE ERRO
068500*-----------------------------------------------------------*
068600 999-ERRO.
068700*
068800     DISPLAY ' *----------------------------------------*'
068900     DISPLAY ' *           PROGRAMA CANCELADO           *'
069000     DISPLAY ' * MENSAGEM    = ' WS-MSG
069100     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
069200     DISPLAY ' *----------------------------------------*'
069300     STOP RUN
069400     .
069500*----------> FIM DO PROGRAMA F1PRG041 <---------------*
