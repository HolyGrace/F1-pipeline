000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    F1PRG050.
000400 AUTHOR.        D.A.SOUZA.
000500 INSTALLATION.  DEPTO DESENVOLVIMENTO - NUCLEO ESTATISTICA.
000600 DATE-WRITTEN.  05/04/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NUCLEO ESTATISTICA.
000900*--------------------------------------------------------------*
001000* SISTEMA: APURACAO DE RESULTADOS DE CORRIDAS (FORMULA 1)
001100* PASSO 08 DO JOB NOTURNO - RESUMO FINAL E VALIDACAO CONCLUSAO
001200*--------------------------------------------------------------*
001300* OBJETIVO: LER TODAS AS LINHAS DE CONTROLE GRAVADAS NO PASSO A
001400*           PASSO PELOS PROGRAMAS F1PRG010 A F1PRG044 NO ARQUIVO
001500*           CTL-RUNSTAT, EMITIR A SECAO DE RESUMO DE ANALYTICS
001600*           DO RELATORIO RESUMO-JOB (QUANTAS DAS 4 TABELAS GOLD
001700*           FORAM GERADAS COM SUCESSO E QUANTAS LINHAS CADA UMA
001800*           GRAVOU) E EXECUTAR A VALIDACAO DE CONCLUSAO DO JOB:
001900*           SE A INGESTAO NAO GRAVOU NENHUM ARQUIVO OU SE NENHUMA
002000*           DAS 4 TABELAS ANALYTICS FOI GERADA, O JOB TERMINA EM
002100*           FALHA GRAVE (RETURN-CODE ALTO); SE O PASSO INCREMEN-
002200*           TAL NAO ATUALIZOU NENHUMA TABELA, E APENAS UM AVISO
002300*           (OS DADOS PODEM JA ESTAR EM DIA), E O JOB CONTINUA
002400*           NORMALMENTE.
002500*------------------> HISTORICO DE MANUTENCAO <------------------*
002600* DATA       PROG.  RQ-NUM   DESCRICAO
002700* ---------  -----  -------  ----------------------------------
002800* 05/04/1994 DAS    F1-0030  VERSAO INICIAL
002900* 30/01/1996 MTV    F1-0041  INCLUIDA SECAO SUCESSO N/4 ANALYTICS
003000* 06/06/1999 MTV    F1-0069  AJUSTE ANO 4 DIGITOS (Y2K)
003100* 25/02/2001 LGF    F1-0075  RETURN-CODE GRADUADO (AVISO/FALHA)
003200* 04/04/2006 EPN    F1-0094  REVISAO GERAL - PADRAO F1PRGNNN
003300*--------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500*====================*
003600 CONFIGURATION SECTION.
003700*---------------------*
003800 SPECIAL-NAMES.
003900     CLASS NUMERICA IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100*---------------------*
004200 FILE-CONTROL.
004300     SELECT CTL-RUNSTAT      ASSIGN TO CTLSTAT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-FS-CTL.
004600     SELECT RUN-SUMMARY      ASSIGN TO RUNSUM
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-FS-RUN.
004900*
005000 DATA DIVISION.
005100*=============*
005200 FILE SECTION.
005300*------------*
005400 FD  CTL-RUNSTAT
005500     RECORD CONTAINS 60 CHARACTERS.
005600 01  REG-CTL-RUNSTAT            PIC X(60).
005700 FD  RUN-SUMMARY
005800     LABEL RECORD STANDARD
005900     RECORDING MODE F.
006000 01  REG-RUN-SUMMARY            PIC X(132).
006100*
006200 WORKING-STORAGE SECTION.
006300*------------------------*
006400 01  FILLER                     PIC X(35)   VALUE
006500     '**** INICIO DA WORKING-STORAGE ****'.
006600 01  WS-AREA-STATUS.
006700     05  WS-FS-CTL              PIC X(02).
006800     05  WS-FS-RUN              PIC X(02).
006900 01  WS-DTSYS                   PIC 9(08).
007000 01  WS-DTSYS-R                 REDEFINES WS-DTSYS.
007100     05  WS-DTSYS-AAAA          PIC 9(04).
007200     05  WS-DTSYS-MM            PIC 9(02).
007300     05  WS-DTSYS-DD            PIC 9(02).
007400 01  WS-HRSYS                   PIC 9(08).
007500 01  WS-DTEDI                   PIC X(10).
007600 01  WS-HREDI                   PIC X(08).
007700 01  WS-MSG                     PIC X(40).
007800 01  WS-FS-MSG                  PIC X(02).
007900*-----> SWITCH AVULSO DE FIM-DE-ARQUIVO (NIVEL 77 - REGRA PERIODO)
008000 77  WS-FIM-CTL                 PIC X(01)   VALUE 'N'.
008100     88  FIM-DO-CTL                         VALUE 'S'.
008200*-----> LINHA DE CONTROLE LIDA DO CTL-RUNSTAT (PADRAO SISTEMA)
008300 01  WS-LINHA-CTL.
008400     05  WS-CTL-CHAVE            PIC X(20).
008500     05  WS-CTL-VALOR1           PIC 9(09).
008600     05  WS-CTL-VALOR2           PIC 9(09).
008700     05  FILLER                  PIC X(20).
008800 01  WS-LINHA-CTL-R              REDEFINES WS-LINHA-CTL.
008900     05  FILLER                  PIC X(38).
009000     05  FILLER                  PIC X(22).
009100*-----> ACUMULADORES POR PASSO (LIDOS DO CTL-RUNSTAT)
009200 01  WS-AREA-PASSOS.
009300     05  WS-ING-OK               PIC 9(09)   COMP.
009400     05  WS-ING-FALHA            PIC 9(09)   COMP.
009500     05  WS-INCR-OK              PIC 9(09)   COMP.
009600     05  WS-INCR-FALHA           PIC 9(09)   COMP.
009700*-----> TABELA DAS 4 TABELAS GOLD (ANALYTICS) - ORDEM FIXA
009800 77  WS-QTDE-ANALYTICS          PIC 9(02)   COMP VALUE 4.
009900 01  WS-TAB-ANALYTICS.
010000     05  WS-ANL OCCURS 4 TIMES INDEXED BY WS-AX.
010100         10  ANL-CHAVE           PIC X(20).
010200         10  ANL-NOME-ED         PIC X(14).
010300         10  ANL-ACHADO          PIC X(01)   VALUE 'N'.
010400             88  ANL-FOI-ACHADO              VALUE 'S'.
010500         10  ANL-SUCESSO         PIC 9(01)   COMP VALUE 0.
010600         10  ANL-LINHAS          PIC 9(09)   COMP VALUE 0.
010700 01  WS-TAB-ANALYTICS-VALORES.
010800     05  FILLER                  PIC X(20)   VALUE 'ANL-DRVPRF'.
010900     05  FILLER                  PIC X(14)   VALUE
011000         'DRIVER-PERF'.
011100     05  FILLER                  PIC X(20)   VALUE 'ANL-CTORPRF'.
011200     05  FILLER                  PIC X(14)   VALUE
011300         'CTOR-PERF'.
011400     05  FILLER                  PIC X(20)   VALUE 'ANL-CIRCUITO'.
011500     05  FILLER                  PIC X(14)   VALUE
011600         'CIRCUIT-ANL'.
011700     05  FILLER                  PIC X(20)   VALUE
011800         'ANL-RESULTENR'.
011900     05  FILLER                  PIC X(14)   VALUE
012000         'RESULT-ENR'.
012100 01  WS-TAB-ANLI-INIC        REDEFINES WS-TAB-ANALYTICS-VALORES.
012200     05  WS-ANLI OCCURS 4 TIMES.
012300         10  ANLI-CHAVE          PIC X(20).
012400         10  ANLI-NOME           PIC X(14).
012500*-----> CONTADORES DE VALIDACAO
012600 01  WS-CONTADORES.
012700     05  WS-QTD-SUCESSO          PIC 9(02)   COMP VALUE ZERO.
012800 01  WS-RETORNO-JOB              PIC 9(03)   COMP VALUE ZERO.
012900*-----> RELATORIO - CABECALHOS E LINHAS - SECAO 04 (ANALYTICS)
013000 01  WS-CAB1.
013100     05  FILLER                  PIC X(01)   VALUE SPACES.
013200     05  WS-DATA-CAB             PIC X(10).
013300     05  FILLER                  PIC X(04)   VALUE SPACES.
013400     05  FILLER                  PIC X(40)   VALUE
013500         'RESUMO DO JOB NOTURNO F1 - APURACAO F1'.
013600     05  FILLER                  PIC X(12)   VALUE SPACES.
013700     05  FILLER                  PIC X(05)   VALUE 'PAG. '.
013800     05  WS-PAG-CAB-ED           PIC ZZ9.
013900     05  FILLER                  PIC X(51)   VALUE SPACES.
014000 01  WS-CAB2.
014100     05  FILLER                  PIC X(01)   VALUE SPACES.
014200     05  FILLER                  PIC X(41)   VALUE
014300         'SECAO 04 - RESUMO DE ANALYTICS (GOLD)'.
014400     05  FILLER                  PIC X(90)   VALUE SPACES.
014500 01  WS-CAB3.
014600     05  FILLER                  PIC X(01)   VALUE SPACES.
014700     05  FILLER                  PIC X(14)   VALUE 'TABELA'.
014800     05  FILLER                  PIC X(04)   VALUE SPACES.
014900     05  FILLER                  PIC X(10)   VALUE 'SITUACAO'.
015000     05  FILLER                  PIC X(04)   VALUE SPACES.
015100     05  FILLER                  PIC X(14)   VALUE
015200         'LINHAS GRAVAD'.
015300     05  FILLER                  PIC X(85)   VALUE SPACES.
015400 01  WS-LINHA-DET.
015500     05  FILLER                  PIC X(01)   VALUE SPACES.
015600     05  WS-DET-NOME             PIC X(14).
015700     05  FILLER                  PIC X(04)   VALUE SPACES.
015800     05  WS-DET-SITUACAO         PIC X(10).
015900     05  FILLER                  PIC X(04)   VALUE SPACES.
016000     05  WS-DET-LINHAS           PIC Z,ZZZ,ZZ9.
016100     05  FILLER                  PIC X(81)   VALUE SPACES.
016200 01  WS-LINHA-SUCESSO.
016300     05  FILLER                  PIC X(01)   VALUE SPACES.
016400     05  FILLER                  PIC X(12)   VALUE
016500         'SUCESSO   : '.
016600     05  WS-SUC-N-ED             PIC 9.
016700     05  FILLER                  PIC X(01)   VALUE '/'.
016800     05  WS-SUC-D-ED             PIC 9.
016900     05  FILLER                  PIC X(105)  VALUE SPACES.
017000*-----> RELATORIO - SECAO 05 (VALIDACAO DE CONCLUSAO)
017100 01  WS-CAB4.
017200     05  FILLER                  PIC X(01)   VALUE SPACES.
017300     05  FILLER                  PIC X(41)   VALUE
017400         'SECAO 05 - VALIDACAO DE CONCLUSAO DO JOB'.
017500     05  FILLER                  PIC X(90)   VALUE SPACES.
017600 01  WS-LINHA-VALID.
017700     05  FILLER                  PIC X(01)   VALUE SPACES.
017800     05  WS-VAL-TEXTO            PIC X(70).
017900     05  FILLER                  PIC X(61)   VALUE SPACES.
018000 01  WS-LINHA-RC.
018100     05  FILLER                  PIC X(01)   VALUE SPACES.
018200     05  FILLER                  PIC X(20)   VALUE
018300         'RETURN-CODE DO JOB='.
018400     05  WS-RC-ED                PIC ZZ9.
018500     05  FILLER                  PIC X(108)  VALUE SPACES.
018600 01  WS-HIFEN                    PIC X(132)  VALUE ALL '-'.
018700 01  FILLER                      PIC X(35)   VALUE
018800     '****** FIM DA WORKING-STORAGE *****'.
018900*
019000 PROCEDURE DIVISION.
019100*==================*
019200*--------------------------------------------------------------*
019300*    ROTINA PRINCIPAL
019400*--------------------------------------------------------------*
019500 000-F1PRG050.
019600*
019700     PERFORM 100-INICIAR
019800     PERFORM 200-LER-CTL-RUNSTAT THRU 200-EXIT
019900         UNTIL FIM-DO-CTL
020000     PERFORM 400-SECAO-ANALYTICS
020100     PERFORM 500-VALIDAR-CONCLUSAO
020200     PERFORM 900-TERMINAR
020300     STOP RUN RETURN-CODE WS-RETORNO-JOB.
020400*
020500*--------------------------------------------------------------*
020600*    PROCEDIMENTOS INICIAIS
020700*--------------------------------------------------------------*
020800 100-INICIAR.
020900*
021000     DISPLAY '*--------------------------------------*'
021100     DISPLAY '* F1PRG050 - RESUMO FINAL     (PASSO 08) *'
021200     DISPLAY '*--------------------------------------*'
021300*
021400     PERFORM 110-DATA-HORA
021500*
021600     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
021700*
021800     MOVE ZERO               TO WS-ING-OK
021900     MOVE ZERO               TO WS-ING-FALHA
022000     MOVE ZERO               TO WS-INCR-OK
022100     MOVE ZERO               TO WS-INCR-FALHA
022200     MOVE ZERO               TO WS-QTD-SUCESSO
022300     MOVE ZERO               TO WS-RETORNO-JOB
022400*
022500     PERFORM 120-MONTAR-TABELA-ANALYTICS
022600*
022700     OPEN INPUT CTL-RUNSTAT
022800     IF WS-FS-CTL NOT = '00'
022900        MOVE 'ERRO AO ABRIR O CTL-RUNSTAT' TO WS-MSG
023000        PERFORM 999-ERRO
023100     END-IF
023200*
023300     OPEN EXTEND RUN-SUMMARY
023400     IF WS-FS-RUN NOT = '00'
023500        MOVE 'ERRO AO ABRIR O RUN-SUMMARY' TO WS-MSG
023600        PERFORM 999-ERRO
023700     END-IF
023800     .
023900*--------------------------------------------------------------*
024000*    OBTEM DATA E HORA DO SISTEMA (FORMATO AAAAMMDD)
024100*--------------------------------------------------------------*
024200 110-DATA-HORA.
024300*
024400     ACCEPT  WS-DTSYS  FROM DATE YYYYMMDD
024500     STRING  WS-DTSYS-DD  '/'
024600             WS-DTSYS-MM  '/'
024700             WS-DTSYS-AAAA
024800     DELIMITED BY SIZE INTO WS-DTEDI
024900*
025000     ACCEPT  WS-HRSYS  FROM TIME
025100     STRING  WS-HRSYS (1:2) ':'
025200             WS-HRSYS (3:2) ':'
025300             WS-HRSYS (5:2)
025400     DELIMITED BY SIZE INTO WS-HREDI
025500     MOVE WS-DTEDI              TO WS-DATA-CAB
025600     .
025700*--------------------------------------------------------------*
025800*    CARREGA A TABELA COM AS 4 CHAVES/NOMES DAS TABELAS GOLD
025900*--------------------------------------------------------------*
026000 120-MONTAR-TABELA-ANALYTICS.
026100*
026200     PERFORM 125-INICIAR-UMA-LINHA-ANL
026300             VARYING WS-AX FROM 1 BY 1
026400             UNTIL WS-AX > WS-QTDE-ANALYTICS
026500     .
026600*--------------------------------------------------------------*
026700*    ZERA UMA LINHA DA TABELA DE TABELAS GOLD (ANALYTICS)
026800*--------------------------------------------------------------*
026900 125-INICIAR-UMA-LINHA-ANL.
027000*
027100     MOVE ANLI-CHAVE (WS-AX)  TO ANL-CHAVE (WS-AX)
027200     MOVE ANLI-NOME  (WS-AX)  TO ANL-NOME-ED (WS-AX)
027300     MOVE 'N'                 TO ANL-ACHADO (WS-AX)
027400     MOVE 0                   TO ANL-SUCESSO (WS-AX)
027500     MOVE 0                   TO ANL-LINHAS (WS-AX)
027600     .
027700*--------------------------------------------------------------*
027800*    LE UMA LINHA DO CTL-RUNSTAT E CLASSIFICA PELA CHAVE
027900*--------------------------------------------------------------*
028000 200-LER-CTL-RUNSTAT.
028100*
028200     READ CTL-RUNSTAT INTO WS-LINHA-CTL
028300         AT END
028400            MOVE 'S' TO WS-FIM-CTL
028500            GO TO 200-EXIT
028600     END-READ
028700*
028800     EVALUATE WS-CTL-CHAVE
028900        WHEN 'INGESTAO'
029000           MOVE WS-CTL-VALOR1  TO WS-ING-OK
029100           MOVE WS-CTL-VALOR2  TO WS-ING-FALHA
029200        WHEN 'INCREMENTAL'
029300           MOVE WS-CTL-VALOR1  TO WS-INCR-OK
029400           MOVE WS-CTL-VALOR2  TO WS-INCR-FALHA
029500        WHEN OTHER
029600           PERFORM 210-CLASSIFICAR-ANALYTICS
029700     END-EVALUATE
029800     .
029900 200-EXIT.
030000     EXIT.
030100*--------------------------------------------------------------*
030200*    PROCURA A CHAVE LIDA NA TABELA DE TABELAS GOLD (ANALYTICS)
030300*--------------------------------------------------------------*
030400 210-CLASSIFICAR-ANALYTICS.
030500*
030600     SET WS-AX                 TO 1
030700     SEARCH WS-ANL
030800        AT END
030900           CONTINUE
031000        WHEN ANL-CHAVE (WS-AX) = WS-CTL-CHAVE
031100           MOVE 'S'               TO ANL-ACHADO (WS-AX)
031200           MOVE WS-CTL-VALOR1     TO ANL-SUCESSO (WS-AX)
031300           MOVE WS-CTL-VALOR2     TO ANL-LINHAS (WS-AX)
031400     END-SEARCH
031500     .
031600*--------------------------------------------------------------*
031700*    EMITE A SECAO 04 DO RESUMO-JOB (RESUMO DE ANALYTICS)
031800*--------------------------------------------------------------*
031900 400-SECAO-ANALYTICS.
032000*
032100     WRITE REG-RUN-SUMMARY FROM WS-CAB1 AFTER PAGE
032200     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
032300     WRITE REG-RUN-SUMMARY FROM WS-CAB2
032400     WRITE REG-RUN-SUMMARY FROM WS-CAB3
032500     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
032600*
032700     SET WS-AX                 TO 1
032800     PERFORM 410-GRAVAR-UMA-LINHA-ANL THRU 410-EXIT
032900             VARYING WS-AX FROM 1 BY 1
033000             UNTIL WS-AX > WS-QTDE-ANALYTICS
033100*
033200     MOVE WS-QTD-SUCESSO        TO WS-SUC-N-ED
033300     MOVE WS-QTDE-ANALYTICS     TO WS-SUC-D-ED
033400     WRITE REG-RUN-SUMMARY FROM WS-LINHA-SUCESSO
033500     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
033600     .
033700*--------------------------------------------------------------*
033800*    GRAVA UMA LINHA DE DETALHE DA SECAO DE ANALYTICS
033900*--------------------------------------------------------------*
034000 410-GRAVAR-UMA-LINHA-ANL.
034100*
034200     MOVE ANL-NOME-ED (WS-AX)   TO WS-DET-NOME
034300     IF ANL-SUCESSO (WS-AX) = 1
034400        MOVE 'OK'               TO WS-DET-SITUACAO
034500        MOVE ANL-LINHAS (WS-AX) TO WS-DET-LINHAS
034600        ADD 1                   TO WS-QTD-SUCESSO
034700     ELSE
034800        MOVE 'FALHOU'           TO WS-DET-SITUACAO
034900        MOVE ZERO               TO WS-DET-LINHAS
035000     END-IF
035100     WRITE REG-RUN-SUMMARY FROM WS-LINHA-DET
035200     .
035300 410-EXIT.
035400     EXIT.
035500*--------------------------------------------------------------*
035600*    EMITE A SECAO 05 (VALIDACAO) E DEFINE O RETURN-CODE FINAL
035700*    (INGESTAO ZERADA OU 0 TABELAS ANALYTICS = FALHA GRAVE;
035800*     INCREMENTAL ZERADO = SOMENTE AVISO)
035900*--------------------------------------------------------------*
036000 500-VALIDAR-CONCLUSAO.
036100*
036200     WRITE REG-RUN-SUMMARY FROM WS-CAB4
036300     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
036400*
036500     IF WS-ING-OK = ZERO
036600        MOVE 'FALHA GRAVE - NENHUM ARQUIVO BRUTO INGERIDO'
036700                                 TO WS-VAL-TEXTO
036800        WRITE REG-RUN-SUMMARY FROM WS-LINHA-VALID
036900        MOVE 16                 TO WS-RETORNO-JOB
037000     END-IF
037100*
037200     IF WS-QTD-SUCESSO = ZERO
037300        MOVE 'FALHA GRAVE - NENHUMA TABELA ANALYTICS GERADA'
037400                                 TO WS-VAL-TEXTO
037500        WRITE REG-RUN-SUMMARY FROM WS-LINHA-VALID
037600        MOVE 16                 TO WS-RETORNO-JOB
037700     END-IF
037800*
037900     IF WS-INCR-OK = ZERO AND WS-RETORNO-JOB < 16
038000        MOVE 'AVISO - INCREMENTAL SEM TABELAS ATUALIZADAS'
038100                                 TO WS-VAL-TEXTO
038200        WRITE REG-RUN-SUMMARY FROM WS-LINHA-VALID
038300        IF WS-RETORNO-JOB < 4
038400           MOVE 4               TO WS-RETORNO-JOB
038500        END-IF
038600     END-IF
038700*
038800     IF WS-RETORNO-JOB = ZERO
038900        MOVE 'JOB CONCLUIDO COM SUCESSO - TODAS AS ETAPAS OK'
039000                                 TO WS-VAL-TEXTO
039100        WRITE REG-RUN-SUMMARY FROM WS-LINHA-VALID
039200     END-IF
039300*
039400     MOVE WS-RETORNO-JOB        TO WS-RC-ED
039500     WRITE REG-RUN-SUMMARY FROM WS-LINHA-RC
039600     WRITE REG-RUN-SUMMARY FROM WS-HIFEN
039700     .
039800*--------------------------------------------------------------*
039900*    ENCERRAMENTO
040000*--------------------------------------------------------------*
040100 900-TERMINAR.
040200*
040300     PERFORM 110-DATA-HORA
040400*
040500     CLOSE CTL-RUNSTAT
040600     CLOSE RUN-SUMMARY
040700*
040800     DISPLAY ' * TERMINO : ' WS-DTEDI ' AS ' WS-HREDI
040900     DISPLAY ' * RETURN-CODE = ' WS-RETORNO-JOB
041000     DISPLAY '*--------------------------------------*'
041100     .
041200*--------------------------------------------------------------*
041300*    ROTINA DE ERRO PADRAO DO SISTEMA
041400*--------------------------------------------------------------*
041500 999-ERRO.
041600*
041700     DISPLAY '*** ERRO FATAL EM F1PRG050 ***'
041800     DISPLAY ' MENSAGEM.......: ' WS-MSG
041900     DISPLAY ' FILE STATUS CTL: ' WS-FS-CTL
042000     DISPLAY ' FILE STATUS RUN: ' WS-FS-RUN
042100     MOVE 16                    TO WS-RETORNO-JOB
042200     MOVE WS-RETORNO-JOB        TO RETURN-CODE
042300     STOP RUN
042400     .
